000100*****************************************************************         
000200*                                                                         
000300*ALE.TIP08  --  ANNUITY LEDGER ENGINE CALL PARAMETER AREA                 
000400*                                                                         
000500*AUTHOR.     T. WATLEY, INVESTMENT SYSTEMS.                               
000600*DATE WRITTEN.  08/14/2002.                                               
000700*DATE COMPILED. (COPYBOOK - COMPILED WITH INCLUDING PROGRAM).             
000800*                                                                         
000900*SHARED BY EVERY PROGRAM THAT CALLS ANNUITY-LEDGER-ENGINE SO              
001000*THE LINKAGE AREA IS DEFINED EXACTLY ONCE.  SET ALE-FUNCTION-             
001100*CODE TO 'B' FOR AN AS-OF BALANCE BREAKDOWN OR 'P' FOR PERIOD             
001200*PERFORMANCE METRICS BEFORE THE CALL.                                     
001300*                                                                         
001400*****************************************************************         
001500*CHANGE LOG                                                               
001600*-----------------------------------------------------------              
001700*08/14/2002  TNW   ORIGINAL LAYOUT, REQ 4901                              
001800*03/21/2006  TNW   ADDED ALE-OUT-NO-STMTS SWITCH SO CALLERS CAN           
001900*                  TELL A ZERO-STATEMENT ANNUITY FROM A ZERO              
002000*                  BALANCE ONE (REQ 5280)                                 
002100*05/12/2011  TNW   ADDED ALE-OUT-LEDGER-VALUE -- PERIOD METRICS           
002200*                  MUST USE THE PURE LEDGER FIGURE, NOT THE               
002300*                  STATEMENT-PREFERRED ONE (REQ 6610)                     
002400*02/19/2016  TNW   ADDED RECORD-TYPE / SEQUENCE-NUMBER SO THE             
002500*                  LINKAGE COPYBOOKS CARRY THE SAME TRANSMISSION          
002600*                  HEADER AS THE FILE LAYOUTS, FOR THE CALL-              
002700*                  TRACE AUDIT TOOL (REQ 7200)                            
002800*****************************************************************         
002900     01  ALE-CALL-PARM-AREA.                                              
003000         05  ALE-RECORD-TYPE               PIC X(3).                      
003100             88  ALE-RECTYPE-LEDGER-CALL       VALUE 'ALE'.               
003200         05  ALE-SEQUENCE-NUMBER           PIC 9(3).                      
003300         05  ALE-DETAIL-RECORD-1.                                         
003400             10  ALE-FUNCTION-CODE             PIC X(1).                  
003500                 88  ALE-FUNC-AS-OF-BALANCE    VALUE 'B'.                 
003600                 88  ALE-FUNC-PERIOD-METRICS   VALUE 'P'.                 
003700             10  ALE-HOLDING-ID                PIC 9(6).                  
003800             10  ALE-AS-OF-DATE                PIC 9(8).                  
003900             10  ALE-WINDOW-DAYS               PIC S9(5) COMP.            
004000             10  ALE-OUT-TOTAL-COST            PIC S9(10)V99.             
004100             10  ALE-OUT-CURRENT-VALUE         PIC S9(10)V99.             
004200             10  ALE-OUT-GAIN-LOSS             PIC S9(10)V99.             
004300             10  ALE-OUT-PERIOD-RETURN-PCT     PIC S9(5)V9999.            
004400             10  ALE-OUT-ANNUALIZED-PCT        PIC S9(5)V9999.            
004500             10  ALE-OUT-PERIOD-GAIN           PIC S9(10)V99.             
004600             10  ALE-OUT-NO-METRICS-SW         PIC X(1).                  
004700                 88  ALE-OUT-NO-METRICS        VALUE 'Y'.                 
004800             10  ALE-OUT-NO-STMTS-SW           PIC X(1).       REQ5280    
004900                 88  ALE-OUT-NO-STMTS          VALUE 'Y'.                 
005000             10  ALE-OUT-LEDGER-VALUE          PIC S9(10)V99.             
005100             10  FILLER                        PIC X(10).                 
005200         05  ALE-DETAIL-RECORD-2 REDEFINES                                
005300                 ALE-DETAIL-RECORD-1.                                     
005400             10  ALE-AUD-FUNCTION-CODE         PIC X(1).                  
005500             10  ALE-AUD-HOLDING-ID            PIC 9(6).                  
005600             10  FILLER                        PIC X(30).                 
