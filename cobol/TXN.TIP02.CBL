000100*****************************************************************         
000200*                                                                         
000300*TXN.TIP02  --  HOLDING TRANSACTION LEDGER RECORD                         
000400*                                                                         
000500*AUTHOR.     R. OKAFOR, INVESTMENT SYSTEMS.                               
000600*DATE WRITTEN.  03/18/1991.                                               
000700*DATE COMPILED. (COPYBOOK - COMPILED WITH INCLUDING PROGRAM).             
000800*                                                                         
000900*ONE ROW PER LEDGER TRANSACTION.  SHARED BY THE TRANSACTIONS              
001000*INPUT FILE AND THE POSTED-TXNS OUTPUT FILE WRITTEN BY THE                
001100*STATEMENT-TRANSACTION-POSTER -- SAME PHYSICAL LAYOUT, ONE                
001200*FEEDS THE NIGHTLY RUN, THE OTHER IS THE RUN'S OWN EXHAUST.               
001300*SORTED BY HOLDING-ID, TXN-DATE ON THE TRANSACTIONS FILE.                 
001400*                                                                         
001500*****************************************************************         
001600*CHANGE LOG                                                               
001700*-----------------------------------------------------------              
001800*03/18/1991  RO    ORIGINAL LAYOUT - SHARE LOT LEDGER                     
001900*06/02/1993  RO    ADDED DIVIDEND AND SPLIT TRANSACTION CODES             
002000*01/09/1999  PKS   Y2K -- TXN-DATE CENTURY BYTE CONFIRMED                 
002100*08/14/2002  TNW   ADDED ANNUITY LUMP-SUM TXN TYPES (REQ 4901) --         
002200*                  PREMIUM / WITHDRAWAL / TAX-WITHHOLDING /               
002300*                  NET-CHANGE, PLUS TXN-AMOUNT-FLAG AND                   
002400*                  TXN-SOURCE-STMT FOR STATEMENT-POSTED ROWS              
002500*03/21/2006  TNW   ADDED TXN-FEE (REQ 5280)                               
002600*02/19/2016  TNW   ADDED RECORD-TYPE / SEQUENCE-NUMBER AND THE            
002700*                  AUDIT-KEY REDEFINES SO THIS LAYOUT MATCHES             
002800*                  THE SHOP'S STANDARD TRANSMISSION HEADER                
002900*                  (REQ 7200)                                             
003000*****************************************************************         
003100     01  TXN-LEDGER-RECORD.                                               
003200         05  TXN-RECORD-TYPE               PIC X(3).                      
003300             88  TXN-RECTYPE-TRANSACTION       VALUE 'TXN'.               
003400         05  TXN-SEQUENCE-NUMBER           PIC 9(3).                      
003500         05  TXN-DETAIL-RECORD-1.                                         
003600             10  TXN-ID                        PIC 9(8).                  
003700             10  TXN-HOLDING-ID                PIC 9(6).                  
003800             10  TXN-TYPE-CDE                  PIC X(15).                 
003900                 88  TXN-TYPE-BUY                  VALUE 'BUY'.           
004000                 88  TXN-TYPE-SELL                 VALUE 'SELL'.          
004100                 88  TXN-TYPE-DIVIDEND             VALUE 'DIVIDEND'.      
004200                 88  TXN-TYPE-SPLIT                VALUE 'SPLIT'.         
004300                 88  TXN-TYPE-PREMIUM              VALUE 'PREMIUM'.       
004400                 88  TXN-TYPE-WITHDRAWAL           VALUE 'WITHDRAWAL'.    
004500                 88  TXN-TYPE-TAX-WITHHOLD         VALUE                  
004600                                        'TAX-WITHHOLDING'.                
004700                 88  TXN-TYPE-NET-CHANGE           VALUE 'NET-CHANGE'.    
004800             10  TXN-DATE                      PIC 9(8).                  
004900             10  TXN-DATE-R REDEFINES TXN-DATE.                           
005000                 15  TXN-DTE-CCYY.                                        
005100                     20  TXN-DTE-CC            PIC 9(2).                  
005200                     20  TXN-DTE-YY            PIC 9(2).                  
005300                 15  TXN-DTE-MM                PIC 9(2).                  
005400                 15  TXN-DTE-DD                PIC 9(2).                  
005500             10  TXN-SHARES                    PIC S9(9)V9(6).            
005600             10  TXN-PRICE                     PIC S9(8)V99.              
005700             10  TXN-AMOUNT                    PIC S9(10)V99.             
005800             10  TXN-AMOUNT-FLAG               PIC X(1).                  
005900                 88  TXN-AMOUNT-IS-LUMP-SUM        VALUE 'Y'.             
006000                 88  TXN-AMOUNT-IS-SHARE-BASED     VALUE 'N'.             
006100             10  TXN-FEE                       PIC S9(8)V99.              
006200             10  TXN-SOURCE-STMT               PIC 9(6).                  
006300                 88  TXN-SOURCE-IS-MANUAL          VALUE ZERO.            
006400             10  FILLER                        PIC X(9).                  
006500         05  TXN-DETAIL-RECORD-2 REDEFINES                                
006600                 TXN-DETAIL-RECORD-1.                                     
006700             10  TXN-AUD-ID                    PIC 9(8).                  
006800             10  TXN-AUD-HOLDING-ID            PIC 9(6).                  
006900             10  TXN-AUD-TYPE-CDE              PIC X(3).                  
007000             10  FILLER                        PIC X(77).                 
