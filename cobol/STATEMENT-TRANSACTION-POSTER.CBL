000100 IDENTIFICATION DIVISION.                                                 
000200     PROGRAM-ID.    STATEMENT-TRANSACTION-POSTER.                         
000300     AUTHOR.        T. WATLEY.                                            
000400     INSTALLATION.  INVESTMENT SYSTEMS.                                   
000500     DATE-WRITTEN.  08/14/2002.                                           
000600     DATE-COMPILED.                                                       
000700     SECURITY.      COMPANY CONFIDENTIAL - INVESTMENT SYS DEPT.           
000800*****************************************************************         
000900*                                                                         
001000*POSTS ANNUITY STATEMENT ACTIVITY TO THE LEDGER.  EACH ANNUITY            
001100*STATEMENT CAN CARRY UP TO FOUR SEPARATE CASH MOVEMENTS --                
001200*PREMIUM, WITHDRAWAL, TAX WITHHELD AND A CATCH-ALL NET CHANGE             
001300*(MARKET MOVEMENT, RIDER FEES, WHATEVER DIDN'T GET ITS OWN                
001400*COLUMN ON THE STATEMENT) -- AND EACH ONE THAT IS NON-ZERO ON             
001500*THE STATEMENT BECOMES ITS OWN LUMP-SUM ROW ON POSTED-TXNS,               
001600*DATED AT THE STATEMENT DATE AND TAGGED BACK TO THE STATEMENT             
001700*ID IT CAME FROM.  THIS RUN DOES NOT TOUCH THE 401(K) OR                  
001800*BROKERAGE STATEMENT FILES -- THOSE ACTIVITY COLUMNS FEED THE             
001900*RECONCILIATION RUN DIRECTLY AND ARE NOT RE-POSTED HERE.                  
002000*                                                                         
002100*****************************************************************         
002200*CHANGE LOG                                                               
002300*-----------------------------------------------------------              
002400*08/14/2002  TNW   ORIGINAL - REQ 4901, GUARANTEED WITHDRAWAL             
002500*                  BENEFIT PROJECT NEEDED THE LEDGER TO SHOW              
002600*                  ANNUITY CASH FLOW THE SAME WAY IT SHOWS                
002700*                  BROKERAGE SHARE LOTS                                   
002800*02/11/2003  TNW   TXN-ID NOW ASSIGNED FROM A RUN COUNTER INSTEAD         
002900*                  OF THE STATEMENT ID SO POSTED-TXNS ID SPACE            
003000*                  DOESN'T COLLIDE WITH THE MANUAL LEDGER                 
003100*09/30/2009  TNW   NET-CHANGE ROW ADDED (REQ 6210) -- GWB RIDER           
003200*                  FEE AND MARKET MOVEMENT WERE FALLING ON THE            
003300*                  FLOOR BEFORE THIS                                      
003400*03/14/2018  TNW   ADDED WALK-THROUGH COMMENTS BELOW FOR THE NEW          
003500*                  ANALYST ROTATING THROUGH INVESTMENT SYSTEMS --         
003600*                  NO LOGIC CHANGE (REQ 7450)                             
003700*****************************************************************         
003800     ENVIRONMENT DIVISION.                                                
003900     CONFIGURATION SECTION.                                               
004000     SPECIAL-NAMES.                                                       
004100         C01 IS TOP-OF-FORM.                                              
004200     INPUT-OUTPUT SECTION.                                                
004300     FILE-CONTROL.                                                        
004400*        ANNUITY-STMTS-FILE IS INPUT ONLY HERE -- THIS PROGRAM            
004500*        NEVER REWRITES A STATEMENT, IT ONLY DERIVES LEDGER ROWS          
004600*        FROM WHAT IS ALREADY ON IT.                                      
004700         SELECT ANNUITY-STMTS-FILE ASSIGN TO ANNSTMTS                     
004800             ORGANIZATION IS SEQUENTIAL                                   
004900             FILE STATUS IS WS-ANS-STATUS.                                
005000*        POSTED-TXNS-FILE IS OPENED OUTPUT -- EACH RUN BUILDS A           
005100*        FRESH POST FILE THAT A LATER JOB STEP MERGES INTO THE            
005200*        MASTER TRANSACTION LEDGER.                                       
005300         SELECT POSTED-TXNS-FILE ASSIGN TO POSTEDTXN                      
005400             ORGANIZATION IS SEQUENTIAL                                   
005500             FILE STATUS IS WS-TXN-STATUS.                                
005600     DATA DIVISION.                                                       
005700     FILE SECTION.                                                        
005800*    RECORD LENGTH REFLECTS THE 2016 RECORD-TYPE/SEQUENCE-NUMBER          
005900*    HEADER STANDARD -- SEE ANS-TIP03 AND TXN-TIP02.                      
006000     FD  ANNUITY-STMTS-FILE                                               
006100         RECORD CONTAINS 130 CHARACTERS                                   
006200         LABEL RECORDS ARE STANDARD.                                      
006300     COPY ANS-TIP03.                                                      
006400     FD  POSTED-TXNS-FILE                                                 
006500         RECORD CONTAINS 106 CHARACTERS                                   
006600         LABEL RECORDS ARE STANDARD.                                      
006700     COPY TXN-TIP02.                                                      
006800     WORKING-STORAGE SECTION.                                             
006900*    FILE STATUS AND END-OF-FILE SWITCH FOR THE SINGLE-FILE               
007000*    READ LOOP THAT DRIVES THIS PROGRAM.                                  
007100     77  WS-ANS-STATUS                 PIC X(2).                          
007200     77  WS-TXN-STATUS                 PIC X(2).                          
007300     77  WS-EOF-ANS-SW                 PIC X(1) VALUE 'N'.                
007400         88  WS-EOF-ANS                    VALUE 'Y'.                     
007500*    WS-NEXT-TXN-ID IS A SIMPLE RUN COUNTER -- SEE THE 02/11/2003         
007600*    CHANGE LOG ENTRY FOR WHY IT IS NOT DERIVED FROM THE                  
007700*    STATEMENT ID.  ALL THREE COUNTERS ARE COMP PER SHOP                  
007800*    STANDARD.                                                            
007900     77  WS-NEXT-TXN-ID                PIC S9(8) COMP VALUE 0.            
008000     77  WS-STMTS-READ-CNT             PIC S9(7) COMP VALUE 0.            
008100     77  WS-TXNS-WRITTEN-CNT           PIC S9(7) COMP VALUE 0.            
008200*                                                                         
008300*RUN TRACE AREA -- DISPLAYED ON AN ABEND SO THE OPERATOR CAN SEE          
008400*WHICH STATEMENT WAS BEING POSTED WHEN THE RUN WENT DOWN.                 
008500     01  WS-TRACE-AREA.                                                   
008600         05  WS-TRC-HOLDING-ID          PIC 9(6).                         
008700         05  WS-TRC-STMT-ID             PIC 9(6).                         
008800         05  FILLER                     PIC X(1).                         
008900     01  WS-TRACE-AREA-R                                                  
009000             REDEFINES WS-TRACE-AREA    PIC X(12).                        
009100*                                                                         
009200*ONE CANDIDATE ROW -- LOADED BY THE CALLER PARAGRAPH BEFORE               
009300*PERFORMING THE COMMON ROW BUILDER BELOW.                                 
009400     01  WS-CANDIDATE-ROW.                                                
009500         05  WS-CAND-TYPE-CDE           PIC X(15).                        
009600         05  WS-CAND-AMOUNT             PIC S9(10)V99.                    
009700         05  FILLER                     PIC X(1).                         
009800*                                                                         
009900*A SECOND VIEW OF THE CANDIDATE AMOUNT GIVES US A QUICK SIGN              
010000*TEST WITHOUT A SEPARATE COMPUTE.                                         
010100     01  WS-CANDIDATE-ROW-R                                               
010200             REDEFINES WS-CANDIDATE-ROW.                                  
010300         05  FILLER                     PIC X(15).                        
010400         05  WS-CAND-AMOUNT-SIGN-TEST   PIC S9(10)V99.                    
010500*                                                                         
010600*    RUN TOTALS -- ROLLED UP INTO WS-RUN-TOTALS-AREA-R PURELY SO          
010700*    0900-TERMINATE HAS A SINGLE DISPLAYABLE VIEW OF BOTH                 
010800*    COUNTERS IF OPERATIONS EVER ASKS FOR ONE.                            
010900     01  WS-RUN-TOTALS-AREA.                                              
011000         05  WS-TOT-STMTS-READ          PIC 9(7).                         
011100         05  WS-TOT-TXNS-WRITTEN        PIC 9(7).                         
011200         05  FILLER                     PIC X(1).                         
011300     01  WS-RUN-TOTALS-AREA-R                                             
011400             REDEFINES WS-RUN-TOTALS-AREA PIC X(14).                      
011500     PROCEDURE DIVISION.                                                  
011600*                                                                         
011700*    MAIN LINE -- OPEN BOTH FILES, POST EVERY STATEMENT ON THE            
011800*    INPUT FILE, THEN CLOSE OUT.  ONE PASS, NO RESTART LOGIC --           
011900*    A RERUN SIMPLY REPRODUCES THE SAME POSTED-TXNS OUTPUT SINCE          
012000*    NOTHING HERE IS ACCUMULATED ACROSS RUNS.                             
012100 0000-MAIN-CONTROL.                                                       
012200     PERFORM 0100-INITIALIZE.                                             
012300     PERFORM 0200-READ-ANS THRU 0200-EXIT                                 
012400         UNTIL WS-EOF-ANS.                                                
012500     PERFORM 0900-TERMINATE.                                              
012600     STOP RUN.                                                            
012700*                                                                         
012800 0100-INITIALIZE.                                                         
012900*    NO FILE STATUS CHECK ON EITHER OPEN -- THIS PROGRAM HAS              
013000*    ALWAYS RELIED ON THE JCL/SCHEDULER STEP-LEVEL CONDITION              
013100*    CODE TO CATCH A MISSING OR UNAVAILABLE DATASET.                      
013200     OPEN INPUT ANNUITY-STMTS-FILE.                                       
013300     OPEN OUTPUT POSTED-TXNS-FILE.                                        
013400*                                                                         
013500 0200-READ-ANS.                                                           
013600     READ ANNUITY-STMTS-FILE                                              
013700         AT END                                                           
013800             MOVE 'Y' TO WS-EOF-ANS-SW                                    
013900         NOT AT END                                                       
014000             PERFORM 0300-POST-ONE-STATEMENT THRU 0300-EXIT               
014100     END-READ.                                                            
014200 0200-EXIT.                                                               
014300     EXIT.                                                                
014400*                                                                         
014500*ONE STATEMENT CAN POST UP TO FOUR LEDGER ROWS -- SEE THE BANNER          
014600*ABOVE.  EACH CANDIDATE AMOUNT IS TESTED ON ITS OWN BEFORE                
014700*LOADING THE CANDIDATE ROW AND PERFORMING THE COMMON ROW                  
014800*BUILDER, SO A ZERO COLUMN SIMPLY POSTS NOTHING RATHER THAN A             
014900*ZERO-DOLLAR ROW.                                                         
015000 0300-POST-ONE-STATEMENT.                                                 
015100*    TRACE FIELDS ARE REFRESHED FIRST, BEFORE ANY OF THE FOUR             
015200*    CANDIDATE CHECKS BELOW, SO AN ABEND PARTWAY THROUGH STILL            
015300*    SHOWS THE RIGHT STATEMENT.                                           
015400     MOVE ANS-HOLDING-ID TO WS-TRC-HOLDING-ID.                            
015500     MOVE ANS-STMT-ID TO WS-TRC-STMT-ID.                                  
015600     ADD 1 TO WS-STMTS-READ-CNT.                                          
015700*    CANDIDATE 1 OF 4 -- PREMIUM.                                         
015800     IF ANS-PREMIUMS > 0                                                  
015900         MOVE 'PREMIUM' TO WS-CAND-TYPE-CDE                               
016000         MOVE ANS-PREMIUMS TO WS-CAND-AMOUNT                              
016100         PERFORM 0400-BUILD-AND-WRITE-TXN THRU 0400-EXIT                  
016200     END-IF.                                                              
016300*    CANDIDATE 2 OF 4 -- WITHDRAWAL.                                      
016400     IF ANS-WITHDRAWALS > 0                                               
016500         MOVE 'WITHDRAWAL' TO WS-CAND-TYPE-CDE                            
016600         MOVE ANS-WITHDRAWALS TO WS-CAND-AMOUNT                           
016700         PERFORM 0400-BUILD-AND-WRITE-TXN THRU 0400-EXIT                  
016800     END-IF.                                                              
016900*    CANDIDATE 3 OF 4 -- TAX WITHHOLDING.                                 
017000     IF ANS-TAX-WITHHELD > 0                                              
017100         MOVE 'TAX-WITHHOLDING' TO WS-CAND-TYPE-CDE                       
017200         MOVE ANS-TAX-WITHHELD TO WS-CAND-AMOUNT                          
017300         PERFORM 0400-BUILD-AND-WRITE-TXN THRU 0400-EXIT                  
017400     END-IF.                                                              
017500*    CANDIDATE 4 OF 4 -- NET CHANGE.  TESTED NOT = 0 RATHER THAN          
017600*    > 0 SINCE MARKET MOVEMENT AND RIDER FEES CAN NET NEGATIVE,           
017700*    UNLIKE THE OTHER THREE COLUMNS (SEE THE 09/30/2009 ENTRY).           
017800     IF ANS-NET-CHANGE NOT = 0                                            
017900         MOVE 'NET-CHANGE' TO WS-CAND-TYPE-CDE                            
018000         MOVE ANS-NET-CHANGE TO WS-CAND-AMOUNT                            
018100         PERFORM 0400-BUILD-AND-WRITE-TXN THRU 0400-EXIT                  
018200     END-IF.                                                              
018300 0300-EXIT.                                                               
018400     EXIT.                                                                
018500*                                                                         
018600*COMMON LUMP-SUM ROW BUILDER.  SHARES AND PRICE ARE ZERO --               
018700*THIS IS A DOLLAR MOVEMENT, NOT A SHARE LOT -- AND                        
018800*TXN-AMOUNT-FLAG IS SET TO LUMP-SUM SO DOWNSTREAM SHARE-BASED             
018900*VALUATION LOGIC LEAVES THESE ROWS ALONE.                                 
019000 0400-BUILD-AND-WRITE-TXN.                                                
019100*    THE RECORD IS SPACE-FILLED BEFORE ANY FIELD IS MOVED IN SO           
019200*    NO STALE BYTES SURVIVE FROM THE PREVIOUS WRITE -- INCLUDING          
019300*    THE RECORD-TYPE/SEQUENCE-NUMBER HEADER AND THE AUDIT-VIEW            
019400*    REDEFINES, NEITHER OF WHICH THIS PARAGRAPH POPULATES.                
019500     ADD 1 TO WS-NEXT-TXN-ID.                                             
019600     MOVE SPACES TO TXN-LEDGER-RECORD.                                    
019700     MOVE WS-NEXT-TXN-ID TO TXN-ID.                                       
019800     MOVE ANS-HOLDING-ID TO TXN-HOLDING-ID.                               
019900     MOVE WS-CAND-TYPE-CDE TO TXN-TYPE-CDE.                               
020000     MOVE ANS-STMT-DATE TO TXN-DATE.                                      
020100*    NO SHARES, NO PRICE -- A CASH MOVEMENT HAS NEITHER.                  
020200     MOVE 0 TO TXN-SHARES.                                                
020300     MOVE 0 TO TXN-PRICE.                                                 
020400     MOVE WS-CAND-AMOUNT TO TXN-AMOUNT.                                   
020500     MOVE 'Y' TO TXN-AMOUNT-FLAG.                                         
020600     MOVE 0 TO TXN-FEE.                                                   
020700     MOVE ANS-STMT-ID TO TXN-SOURCE-STMT.                                 
020800     WRITE TXN-LEDGER-RECORD.                                             
020900     ADD 1 TO WS-TXNS-WRITTEN-CNT.                                        
021000 0400-EXIT.                                                               
021100     EXIT.                                                                
021200*                                                                         
021300 0900-TERMINATE.                                                          
021400*    ROLL THE TWO RUN COUNTERS INTO THE DISPLAYABLE TOTALS AREA           
021500*    BEFORE CLOSING -- KEPT HERE IN CASE A FUTURE REQUEST ASKS            
021600*    FOR A PRINTED RUN-SUMMARY LINE.                                      
021700     MOVE WS-STMTS-READ-CNT TO WS-TOT-STMTS-READ.                         
021800     MOVE WS-TXNS-WRITTEN-CNT TO WS-TOT-TXNS-WRITTEN.                     
021900     CLOSE ANNUITY-STMTS-FILE.                                            
022000     CLOSE POSTED-TXNS-FILE.                                              
