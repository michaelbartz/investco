000100 IDENTIFICATION DIVISION.                                                 
000200     PROGRAM-ID.    HOLDING-VALUATION-RPT.                                
000300     AUTHOR.        R. OKAFOR.                                            
000400     INSTALLATION.  INVESTMENT SYSTEMS.                                   
000500     DATE-WRITTEN.  03/25/1991.                                           
000600     DATE-COMPILED.                                                       
000700     SECURITY.      COMPANY CONFIDENTIAL - INVESTMENT SYS DEPT.           
000800*****************************************************************         
000900*                                                                         
001000*NIGHTLY HOLDING VALUATION AND ASSET ALLOCATION REPORT.  READS            
001100*THE HOLDING MASTER (SORTED PORTFOLIO/TYPE/HOLDING), PRICES               
001200*EVERY HOLDING BY TYPE-SPECIFIC RULE, AND PRODUCES THE                    
001300*VALUATION-RPT DETAIL/CONTROL-BREAK/GRAND-TOTAL REPORT.                   
001400*ANNUITY HOLDINGS ARE PRICED BY CALLING ANNUITY-LEDGER-ENGINE.            
001500*                                                                         
001600*****************************************************************         
001700*CHANGE LOG                                                               
001800*-----------------------------------------------------------              
001900*03/25/1991  RO    ORIGINAL - PHASE 1 NIGHTLY VALUATION EXTRACT           
002000*09/22/1992  RO    ADDED 401(K) AND ANNUITY VALUATION RULES               
002100*04/14/1994  LDM   ADDED REAL ESTATE EQUITY / CAP RATE CALC               
002200*11/02/1996  LDM   ADDED BOND COUPON EXTRAS                               
002300*02/18/1999  PKS   Y2K -- RUN DATE NOW WINDOWED TO CCYYMMDD               
002400*07/09/2001  PKS   ADDED CRYPTO AS A SHARE-BASED TYPE (REQ4417)           
002500*08/14/2002  TNW   ANNUITY PRICING NOW CALLS THE NEW                      
002600*                  ANNUITY-LEDGER-ENGINE SUBROUTINE (REQ 4901)            
002700*05/30/2004  TNW   WIDENED SHARES EDIT FOR FRACTIONAL SHARE               
002800*                  PLANS (REQ 5561)                                       
002900*01/12/2008  TNW   EMPLOYER MATCH VALUE NOW COMPUTED FOR 401(K)           
003000*                  DETAIL (REQ 6090)                                      
003100*03/02/2011  TNW   BOND YEARS-TO-MATURITY DROPPED -- MATURITY             
003200*                  DATE IS NOT FED ON THE HOLDING EXTRACT,                
003300*                  ANNUAL COUPON STILL COMPUTED (REQ 6400)                
003400*04/08/2015  TNW   ADDED ANNUITY PAYOUT CALC -- WS-ANNUAL-PAYOUT          
003500*                  NOW DERIVED WHEN THE HOLDING HAS ENTERED               
003600*                  PAYOUT PHASE (REQ 7120)                                
003700*02/06/2021  TNW   ADDED THE TYPE-BY-TYPE VALUATION NOTES BELOW           
003800*                  AFTER THE RECONCILIATION TEAM ASKED WHY BOND           
003900*                  AND REAL-ESTATE VALUES ARE COMPUTED TWO                
004000*                  DIFFERENT WAYS -- NO LOGIC CHANGE (REQ 7810)           
004100*****************************************************************         
004200     ENVIRONMENT DIVISION.                                                
004300     CONFIGURATION SECTION.                                               
004400     SPECIAL-NAMES.                                                       
004500         C01 IS TOP-OF-FORM.                                              
004600     INPUT-OUTPUT SECTION.                                                
004700     FILE-CONTROL.                                                        
004800*        HOLDING MASTER -- MUST ARRIVE SORTED PORTFOLIO/TYPE/             
004900*        HOLDING-ID SO THE CONTROL BREAK IN 0300-PROCESS-                 
005000*        HOLDINGS BELOW FIRES AT THE RIGHT PLACE.  SORTING IS             
005100*        DONE UPSTREAM OF THIS PROGRAM, NOT HERE.                         
005200         SELECT HOLDINGS-FILE ASSIGN TO HOLDINGS                          
005300             ORGANIZATION IS SEQUENTIAL                                   
005400             FILE STATUS IS WS-HLD-STATUS.                                
005500         SELECT VALUATION-RPT-FILE ASSIGN TO VALRPT                       
005600             ORGANIZATION IS SEQUENTIAL                                   
005700             FILE STATUS IS WS-VRPT-STATUS.                               
005800     DATA DIVISION.                                                       
005900     FILE SECTION.                                                        
006000     FD  HOLDINGS-FILE                                                    
006100         RECORD CONTAINS 216 CHARACTERS                                   
006200         LABEL RECORDS ARE STANDARD.                                      
006300     COPY HLD-TIP01.                                                      
006400     FD  VALUATION-RPT-FILE                                               
006500         RECORD CONTAINS 132 CHARACTERS                                   
006600         LABEL RECORDS ARE OMITTED.                                       
006700     01  VALUATION-PRINT-RECORD.                                          
006800         05  FILLER                PIC X(1).                              
006900         05  VALUATION-PRINT-DATA  PIC X(131).                            
007000     WORKING-STORAGE SECTION.                                             
007100     77  WS-HLD-STATUS                 PIC X(2).                          
007200     77  WS-VRPT-STATUS                PIC X(2).                          
007300     77  WS-EOF-HOLDINGS-SW            PIC X(1) VALUE 'N'.                
007400         88  HOLDINGS-EOF                  VALUE 'Y'.                     
007500*    SEPARATE FROM THE EOF SWITCH ABOVE -- FIRST-HOLDING ONLY             
007600*    EXISTS SO 0300-PROCESS-HOLDINGS KNOWS NOT TO FIRE A                  
007700*    PORTFOLIO BREAK BEFORE THE FIRST HOLDING HAS EVEN BEEN               
007800*    ACCUMULATED.                                                         
007900     77  WS-FIRST-HOLDING-SW           PIC X(1) VALUE 'Y'.                
008000         88  WS-FIRST-HOLDING              VALUE 'Y'.                     
008100     77  WS-HOLDING-CNT                PIC S9(7) COMP VALUE 0.            
008200*    RUN-WIDE HOLDING COUNTER -- ALSO DOUBLES AS THE FLAG THAT            
008300*    TELLS 0000-MAIN-CONTROL WHETHER THE FINAL PORTFOLIO BREAK            
008400*    IS NEEDED AFTER THE READ LOOP ENDS.                                  
008500     77  WS-LINE-CNT                   PIC S9(3) COMP VALUE 0.            
008600     77  WS-PAGE-CNT                   PIC S9(5) COMP VALUE 0.            
008700*    BUMPED IN 0100-INITIALIZE AND NEVER AGAIN -- THIS REPORT             
008800*    PRINTS CONTINUOUSLY WITH NO PAGE-BREAK LOGIC, SO THE COUNT           
008900*    IS CARRIED FOR CONSISTENCY WITH THE OTHER REPORTS ONLY.              
009000     77  WS-TODAY-DATE                 PIC 9(8) VALUE 0.                  
009100*                                                                         
009200     01  WS-RUN-DATE-ACCEPT.                                              
009300         05  WS-RD-YY                  PIC 9(2).                          
009400         05  WS-RD-MM                  PIC 9(2).                          
009500         05  WS-RD-DD                  PIC 9(2).                          
009600*        TRAILING FILLER KEEPS THIS GROUP ON AN EVEN BOUNDARY             
009700*        WITH THE CCYYMMDD REDEFINITION BELOW.                            
009800         05  FILLER                    PIC X(1).                          
009900     01  WS-RUN-DATE-CCYYMMDD.                                            
010000         05  WS-RD-CENTURY             PIC 9(2).                          
010100         05  WS-RD-YY-OF-CCYY          PIC 9(2).                          
010200         05  WS-RD-MM-OF-CCYY          PIC 9(2).                          
010300         05  WS-RD-DD-OF-CCYY          PIC 9(2).                          
010400         05  FILLER                    PIC X(1).                          
010500     01  WS-RUN-DATE-NUMERIC                                              
010600*    NUMERIC REDEFINITION LETS 0150-DERIVE-RUN-DATE MOVE THE              
010700*    WHOLE GROUP INTO WS-TODAY-DATE IN ONE SHOT, THE SAME TRICK           
010800*    USED IN DATE-SPAN-ENGINE AND TIME-PERIOD-PERFORMANCE-RPT.            
010900             REDEFINES WS-RUN-DATE-CCYYMMDD PIC 9(8).                     
011000*                                                                         
011100*    PRIOR-PORTFOLIO-ID IS COMPARED AGAINST THE CURRENT HOLDING'S         
011200*    PORTFOLIO EVERY READ -- A CHANGE MEANS THE PORTFOLIO BREAK           
011300*    (0600) MUST FIRE BEFORE THE NEW PORTFOLIO'S FIRST HOLDING            
011400*    IS PROCESSED.                                                        
011500     01  WS-PRIOR-KEYS.                                                   
011600         05  WS-PRIOR-PORTFOLIO-ID     PIC 9(4) VALUE 0.                  
011700         05  FILLER                    PIC X(4).                          
011800*                                                                         
011900*    PER-HOLDING VALUATION WORK FIELDS -- RESET AT THE TOP OF             
012000*    EVERY PASS OF 0300-PROCESS-HOLDINGS, THEN FED BY WHICHEVER           
012100*    TYPE-SPECIFIC PARAGRAPH (0310-0360) MATCHES THE CURRENT              
012200*    HOLDING'S TYPE CODE.                                                 
012300     01  WS-VALUATION-WORK-FIELDS.                                        
012400         05  WS-TOTAL-COST             PIC S9(10)V99 VALUE 0.             
012500         05  WS-CURRENT-VALUE          PIC S9(10)V99 VALUE 0.             
012600         05  WS-GAIN-LOSS              PIC S9(10)V99 VALUE 0.             
012700         05  WS-GAIN-LOSS-PCT          PIC S9(5)V9999 VALUE 0.            
012800*        FOUR DECIMAL PLACES HERE SO A SMALL PERCENT (A FRACTION          
012900*        OF A POINT ON A LARGE HOLDING) DOES NOT ROUND TO ZERO.           
013000*        401(K) ONLY -- SEE 0320-VALUE-401K BELOW.                        
013100         05  WS-EMPLOYER-MATCH-VALUE   PIC S9(10)V99 VALUE 0.             
013200*        (SEE 0320-VALUE-401K BELOW FOR HOW THIS IS DERIVED.)             
013300*        REAL ESTATE ONLY -- SEE 0340-VALUE-REAL-ESTATE BELOW.            
013400         05  WS-RE-EQUITY              PIC S9(10)V99 VALUE 0.             
013500         05  WS-RE-NET-MONTHLY         PIC S9(8)V99 VALUE 0.              
013600         05  WS-RE-ANNUAL-NET          PIC S9(10)V99 VALUE 0.             
013700         05  WS-RE-CAP-RATE            PIC S9(5)V9999 VALUE 0.            
013800*        BOND ONLY -- SEE 0360-VALUE-BOND-EXTRAS BELOW.                   
013900         05  WS-BD-ANNUAL-COUPON       PIC S9(10)V99 VALUE 0.             
014000*        (SEE 0360-VALUE-BOND-EXTRAS BELOW.)                              
014100*        ANNUITY ONLY -- SEE 0355-VALUE-ANNUITY-PAYOUT BELOW.             
014200         05  WS-ANNUAL-PAYOUT          PIC S9(8)V99 VALUE 0.              
014300         05  FILLER                    PIC X(2).                          
014400*                                                                         
014500*    TYPE-BREAK TABLE -- ONE ROW PER DISTINCT INVESTMENT TYPE             
014600*    CODE SEEN WITHIN THE CURRENT PORTFOLIO, BUILT UP BY                  
014700*    0450-ACCUM-TYPE-TABLE AS HOLDINGS ARE PROCESSED AND                  
014800*    CLEARED BY 0600-PORTFOLIO-BREAK AT EACH PORTFOLIO CHANGE.            
014900*    NINE ENTRIES COVERS EVERY TYPE CODE ON THE HOLDING MASTER            
015000*    (SHARE-BASED COVERS FIVE CODES UNDER ONE BUCKET, SEE                 
015100*    HLD-TIP01) WITH ROOM TO SPARE.                                       
015200     01  WS-TYPE-TABLE.                                                   
015300*    NOTE THIS TABLE IS KEYED BY LINEAR SEARCH, NOT INDEXED BY            
015400*    TYPE CODE DIRECTLY -- THE SET OF TYPE CODES SEEN WITHIN A            
015500*    GIVEN PORTFOLIO IS SMALL (RARELY MORE THAN FOUR OR FIVE)             
015600*    SO THE SEARCH COST IS NOT WORTH OPTIMIZING AWAY.                     
015700         05  WS-TYPE-TBL-CNT           PIC S9(3) COMP VALUE 0.            
015800*        RESET TO ZERO AT EVERY PORTFOLIO BREAK -- THIS IS WHAT           
015900*        MAKES SEARCH IN 0450 BELOW ONLY EVER SEE THE CURRENT             
016000*        PORTFOLIO'S TYPE CODES.                                          
016100         05  WS-TYPE-TBL-ENTRY OCCURS 9 TIMES                             
016200                 INDEXED BY WS-TYPE-IDX.                                  
016300             10  TT-TYPE-CDE               PIC X(2).                      
016400             10  TT-COUNT                  PIC S9(5) COMP.                
016500             10  TT-COST                   PIC S9(12)V99.                 
016600             10  TT-VALUE                  PIC S9(12)V99.                 
016700             10  TT-GAINLOSS               PIC S9(12)V99.                 
016800             10  FILLER                PIC X(1).                          
016900     01  WS-TYPE-CALC-FIELDS.                                             
017000         05  WS-TYPE-GL-PCT            PIC S9(5)V9999 VALUE 0.            
017100         05  WS-TYPE-PCT-OF-PORT       PIC S9(5)V9999 VALUE 0.            
017200         05  FILLER                    PIC X(4).                          
017300*                                                                         
017400*    PORTFOLIO-LEVEL ACCUMULATORS -- RESET TO ZERO AT THE END OF          
017500*    EVERY PORTFOLIO BREAK (0600) SO THEY NEVER CARRY INTO THE            
017600*    NEXT PORTFOLIO.                                                      
017700     01  WS-PORTFOLIO-TOTALS.                                             
017800         05  WS-PORT-COST              PIC S9(12)V99 VALUE 0.             
017900         05  WS-PORT-VALUE             PIC S9(12)V99 VALUE 0.             
018000         05  WS-PORT-GAINLOSS          PIC S9(12)V99 VALUE 0.             
018100         05  WS-PORT-GL-PCT            PIC S9(5)V9999 VALUE 0.            
018200         05  FILLER                    PIC X(6).                          
018300*                                                                         
018400*    RUN-WIDE ACCUMULATORS -- FED ONCE PER PORTFOLIO BY 0600-             
018500*    PORTFOLIO-BREAK, PRINTED ONCE AT THE VERY END BY 0700-               
018600*    GRAND-TOTAL.                                                         
018700     01  WS-GRAND-TOTALS.                                                 
018800         05  WS-GRAND-COST             PIC S9(12)V99 VALUE 0.             
018900         05  WS-GRAND-VALUE            PIC S9(12)V99 VALUE 0.             
019000         05  WS-GRAND-GAINLOSS         PIC S9(12)V99 VALUE 0.             
019100         05  WS-GRAND-GL-PCT           PIC S9(5)V9999 VALUE 0.            
019200         05  FILLER                    PIC X(6).                          
019300*                                                                         
019400*    ANNUITY-LEDGER-ENGINE CALL PARAMETER AREA -- USED ONLY BY            
019500*    0350-VALUE-ANNUITY, WHICH SETS FUNCTION-CODE TO 'B' FOR A            
019600*    POINT-IN-TIME AS-OF-TODAY BALANCE.                                   
019700     COPY ALE-TIP08.                                                      
019800*    THIS IS THE SAME CALL-PARAMETER COPYBOOK USED BY THE                 
019900*    PERFORMANCE AND TIME-PERIOD REPORTS -- KEEPING ONE SHARED            
020000*    COPYBOOK MEANS A CHANGE TO THE ENGINE'S CALLING CONVENTION           
020100*    ONLY HAS TO BE MADE IN ONE PLACE.                                    
020200*                                                                         
020300     01  WS-PRINT-LINE.                                                   
020400*    DETAIL LINE LAYOUT.  THE THREE REDEFINITIONS BELOW LET THE           
020500*    TYPE-BREAK, PORTFOLIO-BREAK AND GRAND-TOTAL LINES SHARE THE          
020600*    SAME 132-BYTE PRINT AREA WITHOUT A SEPARATE WRITE STATEMENT          
020700*    OR FD FOR EACH ONE.                                                  
020800         05  PL-HOLDING-ID             PIC ZZZZZ9.                        
020900         05  FILLER                    PIC X(2).                          
021000         05  PL-SYMBOL                 PIC X(10).                         
021100         05  FILLER                    PIC X(2).                          
021200         05  PL-TYPE-CDE               PIC XX.                            
021300         05  FILLER                    PIC X(3).                          
021400         05  PL-SHARES                 PIC ZZZ,ZZZ,ZZ9.999999.            
021500         05  FILLER                    PIC X(2).                          
021600         05  PL-COST                   PIC Z,ZZZ,ZZZ,ZZ9.99-.             
021700         05  FILLER                    PIC X(2).                          
021800         05  PL-VALUE                  PIC Z,ZZZ,ZZZ,ZZ9.99-.             
021900         05  FILLER                    PIC X(2).                          
022000         05  PL-GAINLOSS               PIC Z,ZZZ,ZZZ,ZZ9.99-.             
022100         05  FILLER                    PIC X(2).                          
022200         05  PL-GAINLOSS-PCT           PIC ZZZ9.99-.                      
022300         05  FILLER                    PIC X(22).                         
022400     01  WS-TYPE-BREAK-LINE REDEFINES WS-PRINT-LINE.                      
022500         05  FILLER                    PIC X(6).                          
022600         05  TB-LABEL                  PIC X(24).                         
022700         05  FILLER                    PIC X(4).                          
022800         05  TB-COUNT                  PIC ZZZ,ZZ9.                       
022900         05  FILLER                    PIC X(3).                          
023000         05  TB-COST                   PIC Z,ZZZ,ZZZ,ZZ9.99-.             
023100         05  FILLER                    PIC X(2).                          
023200         05  TB-VALUE                  PIC Z,ZZZ,ZZZ,ZZ9.99-.             
023300         05  FILLER                    PIC X(2).                          
023400         05  TB-GAINLOSS               PIC Z,ZZZ,ZZZ,ZZ9.99-.             
023500         05  FILLER                    PIC X(2).                          
023600         05  TB-PCT-OF-PORT            PIC ZZZ9.99-.                      
023700         05  FILLER                    PIC X(23).                         
023800     01  WS-PORTFOLIO-BREAK-LINE REDEFINES WS-PRINT-LINE.                 
023900         05  FILLER                    PIC X(44).                         
024000         05  PB-COST                   PIC Z,ZZZ,ZZZ,ZZ9.99-.             
024100         05  FILLER                    PIC X(2).                          
024200         05  PB-VALUE                  PIC Z,ZZZ,ZZZ,ZZ9.99-.             
024300         05  FILLER                    PIC X(2).                          
024400         05  PB-GAINLOSS               PIC Z,ZZZ,ZZZ,ZZ9.99-.             
024500         05  FILLER                    PIC X(2).                          
024600         05  PB-GL-PCT                 PIC ZZZ9.99-.                      
024700         05  FILLER                    PIC X(23).                         
024800     01  WS-GRAND-TOTAL-LINE REDEFINES WS-PRINT-LINE.                     
024900         05  GT-LABEL                  PIC X(44).                         
025000         05  GT-COST                   PIC Z,ZZZ,ZZZ,ZZ9.99-.             
025100         05  FILLER                    PIC X(2).                          
025200         05  GT-VALUE                  PIC Z,ZZZ,ZZZ,ZZ9.99-.             
025300         05  FILLER                    PIC X(2).                          
025400         05  GT-GAINLOSS               PIC Z,ZZZ,ZZZ,ZZ9.99-.             
025500         05  FILLER                    PIC X(2).                          
025600         05  GT-GL-PCT                 PIC ZZZ9.99-.                      
025700         05  FILLER                    PIC X(23).                         
025800*                                                                         
025900     01  WS-HEADING-LINE-1             PIC X(132) VALUE                   
026000*    HEADING LINES ARE HARD-CODED VALUE CLAUSES RATHER THAN BUILT         
026100*    UP FIELD BY FIELD -- THIS REPORT HAS NO VARIABLE HEADER DATA         
026200*    (NO RUN DATE OR PAGE NUMBER PRINTED IN THE HEADING) SO THERE         
026300*    IS NOTHING TO STRING TOGETHER AT RUN TIME.                           
026400         'INVESTCO PORTFOLIO VALUATION & ASSET ALLOCATION RPT'.           
026500     01  WS-HEADING-LINE-2             PIC X(132) VALUE                   
026600         '  HOLDING SYMBOL     TY       SHARES         COST'.             
026700     PROCEDURE DIVISION.                                                  
026800*                                                                         
026900*    MAIN LINE -- PRIME THE READ, THEN PROCESS ONE HOLDING AT A           
027000*    TIME UNTIL END OF FILE.  THE FINAL PORTFOLIO'S BREAK AND             
027100*    THE GRAND TOTAL ARE BOTH FIRED HERE AFTER THE LOOP, NOT              
027200*    INSIDE IT -- THE LOOP ONLY FIRES A BREAK WHEN IT SEES THE            
027300*    PORTFOLIO ID CHANGE, SO THE LAST PORTFOLIO'S BREAK NEVER             
027400*    HAPPENS NATURALLY.                                                   
027500 0000-MAIN-CONTROL.                                                       
027600*    PRIMES THE READ, DRIVES THE MAIN PROCESSING LOOP, THEN               
027700*    FIRES THE FINAL PORTFOLIO BREAK AND GRAND TOTAL AFTER THE            
027800*    LOOP ENDS -- SEE THE BANNER ABOVE THIS PARAGRAPH FOR WHY             
027900*    THE FINAL BREAK CANNOT BE FOLDED INTO THE LOOP ITSELF.               
028000     PERFORM 0100-INITIALIZE.                                             
028100     PERFORM 0200-READ-HOLDINGS THRU 0200-EXIT.                           
028200     PERFORM 0300-PROCESS-HOLDINGS THRU 0300-EXIT                         
028300         UNTIL HOLDINGS-EOF.                                              
028400*    A RUN WITH ZERO HOLDINGS ON FILE SKIPS THE FINAL PORTFOLIO           
028500*    BREAK ENTIRELY -- THERE IS NOTHING TO BREAK ON.                      
028600     IF WS-HOLDING-CNT > 0                                                
028700         PERFORM 0600-PORTFOLIO-BREAK THRU 0600-EXIT                      
028800     END-IF.                                                              
028900     PERFORM 0700-GRAND-TOTAL.                                            
029000     PERFORM 0900-TERMINATE.                                              
029100     STOP RUN.                                                            
029200*                                                                         
029300 0100-INITIALIZE.                                                         
029400*    OPENS BOTH FILES AND WRITES THE TWO-LINE REPORT HEADING              
029500*    ONCE, BEFORE THE FIRST DETAIL LINE IS EVER WRITTEN.  THIS            
029600*    REPORT DOES NOT PAGE-BREAK, SO THE HEADING PRINTS EXACTLY            
029700*    ONCE PER RUN REGARDLESS OF HOW MANY PORTFOLIOS FOLLOW.               
029800     OPEN INPUT HOLDINGS-FILE.                                            
029900     OPEN OUTPUT VALUATION-RPT-FILE.                                      
030000     PERFORM 0150-DERIVE-RUN-DATE.                                        
030100     WRITE VALUATION-PRINT-RECORD FROM WS-HEADING-LINE-1                  
030200         AFTER ADVANCING C01.                                             
030300     WRITE VALUATION-PRINT-RECORD FROM WS-HEADING-LINE-2                  
030400         AFTER ADVANCING 2 LINES.                                         
030500     ADD 1 TO WS-PAGE-CNT.                                                
030600*                                                                         
030700*02/18/1999 PKS -- Y2K CENTURY WINDOW (50/50 SPLIT)                       
030800 0150-DERIVE-RUN-DATE.                                                    
030900*    SAME 50/50 WINDOWING RULE AS EVERY OTHER PROGRAM IN THIS             
031000*    SUITE -- TWO-DIGIT YEARS 00-49 ARE TREATED AS 20XX, 50-99            
031100*    AS 19XX.  ANNUITY PAYOUT-START COMPARISONS IN 0355 BELOW             
031200*    DEPEND ON WS-TODAY-DATE BEING A TRUE CCYYMMDD VALUE.                 
031300     ACCEPT WS-RUN-DATE-ACCEPT FROM DATE.                                 
031400     IF WS-RD-YY < 50                                                     
031500         MOVE 20 TO WS-RD-CENTURY                                         
031600     ELSE                                                                 
031700         MOVE 19 TO WS-RD-CENTURY                                         
031800     END-IF.                                                              
031900     MOVE WS-RD-YY TO WS-RD-YY-OF-CCYY.                                   
032000     MOVE WS-RD-MM TO WS-RD-MM-OF-CCYY.                                   
032100     MOVE WS-RD-DD TO WS-RD-DD-OF-CCYY.                                   
032200     MOVE WS-RUN-DATE-NUMERIC TO WS-TODAY-DATE.                           
032300*                                                                         
032400 0200-READ-HOLDINGS.                                                      
032500*    STRAIGHT SEQUENTIAL READ -- NO KEY, NO RANDOM ACCESS.  THE           
032600*    HOLDING MASTER EXTRACT IS ALREADY IN PORTFOLIO/TYPE/HOLDING          
032700*    SEQUENCE BY THE TIME IT REACHES THIS PROGRAM.                        
032800     READ HOLDINGS-FILE                                                   
032900         AT END MOVE 'Y' TO WS-EOF-HOLDINGS-SW                            
033000     END-READ.                                                            
033100 0200-EXIT.                                                               
033200     EXIT.                                                                
033300*                                                                         
033400*MAIN PROCESSING LOOP -- ONE PASS PER HOLDING.  DETECTS THE               
033500*PORTFOLIO CONTROL BREAK, DISPATCHES TO THE TYPE-SPECIFIC                 
033600*VALUATION PARAGRAPH, THEN WRITES THE DETAIL LINE AND FEEDS               
033700*THE TYPE-BREAK TABLE BEFORE READING THE NEXT RECORD.                     
033800 0300-PROCESS-HOLDINGS.                                                   
033900*    THE BREAK CHECK MUST SKIP THE VERY FIRST HOLDING -- THERE            
034000*    IS NO PRIOR PORTFOLIO TO BREAK AGAINST YET.                          
034100     IF NOT WS-FIRST-HOLDING                                              
034200         AND HLD-PORTFOLIO-ID NOT = WS-PRIOR-PORTFOLIO-ID                 
034300         PERFORM 0600-PORTFOLIO-BREAK THRU 0600-EXIT                      
034400     END-IF.                                                              
034500     MOVE 'N' TO WS-FIRST-HOLDING-SW.                                     
034600     MOVE 0 TO WS-TOTAL-COST WS-CURRENT-VALUE WS-GAIN-LOSS.               
034700*    EACH INVESTMENT TYPE HAS ITS OWN PRICING RULE -- SEE THE             
034800*    CHANGE LOG ABOVE FOR WHEN EACH ONE WAS ADDED.  BOND IS               
034900*    HANDLED SEPARATELY BELOW BECAUSE IT IS SHARE-BASED FOR               
035000*    COST/VALUE PURPOSES BUT ALSO NEEDS THE COUPON EXTRA.                 
035100     EVALUATE TRUE                                                        
035200         WHEN HLD-TYPE-SHARE-BASED                                        
035300             PERFORM 0310-VALUE-SHARE-BASED                               
035400         WHEN HLD-TYPE-401K                                               
035500             PERFORM 0320-VALUE-401K                                      
035600         WHEN HLD-TYPE-REAL-ESTATE                                        
035700             PERFORM 0340-VALUE-REAL-ESTATE                               
035800         WHEN HLD-TYPE-ANNUITY                                            
035900             PERFORM 0350-VALUE-ANNUITY                                   
036000         WHEN OTHER                                                       
036100             PERFORM 0330-VALUE-OTHER                                     
036200     END-EVALUATE.                                                        
036300     IF HLD-TYPE-BOND                                                     
036400         PERFORM 0360-VALUE-BOND-EXTRAS                                   
036500     END-IF.                                                              
036600     COMPUTE WS-GAIN-LOSS = WS-CURRENT-VALUE - WS-TOTAL-COST.             
036700     IF WS-TOTAL-COST > 0                                                 
036800         COMPUTE WS-GAIN-LOSS-PCT ROUNDED =                               
036900             WS-GAIN-LOSS / WS-TOTAL-COST * 100                           
037000     ELSE                                                                 
037100         MOVE 0 TO WS-GAIN-LOSS-PCT                                       
037200     END-IF.                                                              
037300     PERFORM 0400-WRITE-DETAIL-LINE.                                      
037400     PERFORM 0450-ACCUM-TYPE-TABLE.                                       
037500     MOVE HLD-PORTFOLIO-ID TO WS-PRIOR-PORTFOLIO-ID.                      
037600     ADD 1 TO WS-HOLDING-CNT.                                             
037700     PERFORM 0200-READ-HOLDINGS THRU 0200-EXIT.                           
037800 0300-EXIT.                                                               
037900     EXIT.                                                                
038000*                                                                         
038100*SHARE-BASED TYPES (STOCK, BOND, ETF, MUTUAL FUND, CRYPTO) --             
038200*COST AND VALUE ARE BOTH SHARES TIMES A PRICE, ONE AVERAGE-COST           
038300*AND ONE CURRENT-MARKET.  CRYPTO WAS FOLDED INTO THIS BUCKET BY           
038400*THE 07/09/2001 CHANGE LOG ENTRY RATHER THAN GIVEN ITS OWN                
038500*PARAGRAPH, SINCE THE MATH IS IDENTICAL.                                  
038600 0310-VALUE-SHARE-BASED.                                                  
038700*    ROUNDED ON BOTH COMPUTES -- A FRACTIONAL-SHARE PLAN (SEE             
038800*    THE 05/30/2004 CHANGE LOG ENTRY) CAN OTHERWISE LEAVE A ONE-          
038900*    CENT DISCREPANCY BETWEEN THE DETAIL LINE AND THE TYPE TOTAL.         
039000     COMPUTE WS-TOTAL-COST ROUNDED =                                      
039100         HLD-SHARES * HLD-AVERAGE-COST.                                   
039200     COMPUTE WS-CURRENT-VALUE ROUNDED =                                   
039300         HLD-SHARES * HLD-CURRENT-PRICE.                                  
039400*                                                                         
039500*01/12/2008 TNW -- EMPLOYER MATCH VALUE (REQ 6090)                        
039600 0320-VALUE-401K.                                                         
039700*    09/22/1992 RO -- ORIGINAL 401(K) RULE.  01/12/2008 TNW               
039800*    ADDED THE EMPLOYER MATCH CALCULATION BELOW WITHOUT                   
039900*    CHANGING HOW COST OR CURRENT VALUE ARE DERIVED.                      
040000*    401(K) COST IS TOTAL CONTRIBUTIONS, NOT A SHARE COUNT --             
040100*    THESE PLANS DO NOT CARRY A PER-SHARE PRICE ON THE EXTRACT.           
040200     MOVE HLD-TOTAL-CONTRIB TO WS-TOTAL-COST.                             
040300     MOVE HLD-CURRENT-BALANCE TO WS-CURRENT-VALUE.                        
040400*    EMPLOYER-MATCH-VALUE IS INFORMATIONAL ONLY -- IT FEEDS NO            
040500*    OTHER ACCUMULATOR AND IS NOT CURRENTLY PRINTED, BUT IS KEPT          
040600*    AVAILABLE FOR WHEN THE DETAIL LINE IS EXTENDED TO SHOW IT.           
040700     IF HLD-CURRENT-BALANCE > 0                                           
040800         AND HLD-EMPLOYER-MATCH-RATE > 0                                  
040900         COMPUTE WS-EMPLOYER-MATCH-VALUE ROUNDED =                        
041000             HLD-CURRENT-BALANCE * HLD-EMPLOYER-MATCH-RATE                
041100     ELSE                                                                 
041200         MOVE 0 TO WS-EMPLOYER-MATCH-VALUE                                
041300     END-IF.                                                              
041400*                                                                         
041500*ANYTHING THAT IS NOT SHARE-BASED, 401(K), REAL ESTATE OR                 
041600*ANNUITY FALLS HERE -- CARRIES ITS VALUE DIRECTLY AS A BALANCE,           
041700*THE SAME SHAPE AS 401(K) BUT WITH NO EMPLOYER MATCH TO DERIVE.           
041800 0330-VALUE-OTHER.                                                        
041900*    CATCH-ALL FOR ANY TYPE CODE THAT IS NEITHER SHARE-BASED,             
042000*    401(K), REAL ESTATE NOR ANNUITY.  AT PRESENT THAT IS ONLY            
042100*    THE MISCELLANEOUS/OTHER CODE ON HLD-TIP01, BUT THE BUCKET            
042200*    EXISTS SO A NEW TYPE CODE DOES NOT ABEND THE EVALUATE ABOVE.         
042300     MOVE HLD-TOTAL-CONTRIB TO WS-TOTAL-COST.                             
042400     MOVE HLD-CURRENT-BALANCE TO WS-CURRENT-VALUE.                        
042500*                                                                         
042600*04/14/1994 LDM -- REAL ESTATE EQUITY / CAP RATE                          
042700 0340-VALUE-REAL-ESTATE.                                                  
042800*    04/14/1994 LDM -- ADDED EQUITY AND CAP RATE ON TOP OF THE            
042900*    BASIC PURCHASE-PRICE / APPRAISED-VALUE VALUATION THAT WAS            
043000*    ALREADY HERE.  NONE OF THE FOUR DERIVED FIELDS BELOW FEED            
043100*    BACK INTO WS-TOTAL-COST OR WS-CURRENT-VALUE.                         
043200     MOVE HLD-PURCHASE-PRICE TO WS-TOTAL-COST.                            
043300*    CURRENT VALUE PREFERS THE APPRAISED FIGURE WHEN ONE IS ON            
043400*    FILE; FALLS BACK TO WHATEVER IS IN CURRENT-PRICE, AND                
043500*    FINALLY TO ZERO IF NEITHER IS SET -- SAME FALLBACK ORDER             
043600*    USED BY TIME-PERIOD-PERFORMANCE-RPT FOR THIS TYPE.                   
043700     IF HLD-APPRAISED-VALUE NOT = 0                                       
043800         MOVE HLD-APPRAISED-VALUE TO WS-CURRENT-VALUE                     
043900     ELSE                                                                 
044000         IF HLD-CURRENT-PRICE NOT = 0                                     
044100             MOVE HLD-CURRENT-PRICE TO WS-CURRENT-VALUE                   
044200         ELSE                                                             
044300             MOVE 0 TO WS-CURRENT-VALUE                                   
044400         END-IF                                                           
044500     END-IF.                                                              
044600*    EQUITY IS CURRENT VALUE LESS WHATEVER MORTGAGE BALANCE               
044700*    REMAINS -- NOT THE SAME AS GAIN/LOSS, WHICH COMPARES                 
044800*    CURRENT VALUE TO PURCHASE PRICE.                                     
044900     COMPUTE WS-RE-EQUITY =                                               
045000         WS-CURRENT-VALUE - HLD-MORTGAGE-BALANCE.                         
045100     COMPUTE WS-RE-NET-MONTHLY =                                          
045200         HLD-MONTHLY-RENT - HLD-MONTHLY-EXPENSES.                         
045300     COMPUTE WS-RE-ANNUAL-NET = WS-RE-NET-MONTHLY * 12.                   
045400*    CAP RATE IS ANNUAL NET OPERATING INCOME OVER APPRAISED               
045500*    VALUE -- DELIBERATELY USES APPRAISED-VALUE HERE, NOT                 
045600*    WS-CURRENT-VALUE, SINCE A PROPERTY WITH NO APPRAISAL ON              
045700*    FILE HAS NO BASIS FOR A CAP RATE EITHER.                             
045800     IF HLD-APPRAISED-VALUE > 0 AND WS-RE-ANNUAL-NET > 0                  
045900         COMPUTE WS-RE-CAP-RATE ROUNDED =                                 
046000             WS-RE-ANNUAL-NET / HLD-APPRAISED-VALUE * 100                 
046100     ELSE                                                                 
046200         MOVE 0 TO WS-RE-CAP-RATE                                         
046300     END-IF.                                                              
046400*                                                                         
046500*08/14/2002 TNW -- CALLS ANNUITY-LEDGER-ENGINE (REQ 4901)                 
046600 0350-VALUE-ANNUITY.                                                      
046700*    FUNCTION 'B' IS THE AS-OF-BALANCE ENTRY POINT -- ZERO                
046800*    WINDOW DAYS SINCE THIS IS A POINT-IN-TIME VALUATION, NOT A           
046900*    PERIOD CALCULATION.                                                  
047000     MOVE 'B' TO ALE-FUNCTION-CODE.                                       
047100     MOVE HLD-HOLDING-ID TO ALE-HOLDING-ID.                               
047200     MOVE WS-TODAY-DATE TO ALE-AS-OF-DATE.                                
047300     MOVE 0 TO ALE-WINDOW-DAYS.                                           
047400     CALL 'ANNUITY-LEDGER-ENGINE' USING ALE-CALL-PARM-AREA.               
047500     MOVE ALE-OUT-TOTAL-COST TO WS-TOTAL-COST.                            
047600     MOVE ALE-OUT-CURRENT-VALUE TO WS-CURRENT-VALUE.                      
047700     PERFORM 0355-VALUE-ANNUITY-PAYOUT.                                   
047800*                                                                         
047900*04/08/2015 TNW -- ANNUAL PAYOUT FOR THE ANNUITY WHEN THE                 
048000*                  HOLDING HAS ENTERED PAYOUT PHASE (REQ 7120)            
048100 0355-VALUE-ANNUITY-PAYOUT.                                               
048200*    AN ANNUITY THAT HAS NOT YET ENTERED PAYOUT PHASE (NO                 
048300*    PAYOUT-START-DATE ON FILE, OR ONE STILL IN THE FUTURE)               
048400*    REPORTS ZERO ANNUAL PAYOUT -- IT IS STILL IN THE                     
048500*    ACCUMULATION PHASE.                                                  
048600     IF HLD-NO-PAYOUT-DATE                                                
048700             OR HLD-PAYOUT-START-DATE > WS-TODAY-DATE                     
048800         MOVE 0 TO WS-ANNUAL-PAYOUT                                       
048900     ELSE                                                                 
049000         COMPUTE WS-ANNUAL-PAYOUT = HLD-MONTHLY-PAYOUT * 12               
049100     END-IF.                                                              
049200*03/02/2011 TNW -- MATURITY DATE NOT FED, COUPON ONLY (REQ6400)           
049300 0360-VALUE-BOND-EXTRAS.                                                  
049400*    BOND IS ALREADY PRICED AS A SHARE-BASED TYPE BY 0310                 
049500*    ABOVE -- THIS PARAGRAPH ONLY ADDS THE COUPON EXTRA ON TOP,           
049600*    IT DOES NOT RECOMPUTE COST OR CURRENT VALUE.                         
049700     COMPUTE WS-BD-ANNUAL-COUPON ROUNDED =                                
049800         HLD-FACE-VALUE * HLD-COUPON-RATE.                                
049900*                                                                         
050000 0400-WRITE-DETAIL-LINE.                                                  
050100*    ONE DETAIL LINE PER HOLDING, WRITTEN IMMEDIATELY AFTER THE           
050200*    TYPE-SPECIFIC VALUATION RUNS -- THE LINE COUNTER IS BUMPED           
050300*    HERE BUT IS NOT CURRENTLY USED FOR PAGE BREAKING.                    
050400     MOVE SPACES TO WS-PRINT-LINE.                                        
050500     MOVE HLD-HOLDING-ID TO PL-HOLDING-ID.                                
050600     MOVE HLD-SYMBOL TO PL-SYMBOL.                                        
050700     MOVE HLD-INV-TYPE-CDE TO PL-TYPE-CDE.                                
050800*    SHARES ONLY PRINTS FOR SHARE-BASED TYPES -- EVERYTHING ELSE          
050900*    IS VALUED AS A BALANCE AND HAS NO SHARE COUNT TO SHOW.               
051000     IF HLD-TYPE-SHARE-BASED                                              
051100         MOVE HLD-SHARES TO PL-SHARES                                     
051200     ELSE                                                                 
051300         MOVE 0 TO PL-SHARES                                              
051400     END-IF.                                                              
051500     MOVE WS-TOTAL-COST TO PL-COST.                                       
051600     MOVE WS-CURRENT-VALUE TO PL-VALUE.                                   
051700     MOVE WS-GAIN-LOSS TO PL-GAINLOSS.                                    
051800     MOVE WS-GAIN-LOSS-PCT TO PL-GAINLOSS-PCT.                            
051900     WRITE VALUATION-PRINT-RECORD FROM WS-PRINT-LINE                      
052000         AFTER ADVANCING 1 LINE.                                          
052100     ADD 1 TO WS-LINE-CNT.                                                
052200*                                                                         
052300*BUILDS UP THE TYPE-BREAK TABLE ONE HOLDING AT A TIME -- A NEW            
052400*TYPE CODE WITHIN THE CURRENT PORTFOLIO GETS A FRESH TABLE ROW,           
052500*AN ALREADY-SEEN TYPE CODE JUST ACCUMULATES INTO ITS ROW.                 
052600 0450-ACCUM-TYPE-TABLE.                                                   
052700*    SEARCH (NOT SEARCH ALL) BECAUSE THE TABLE IS NOT KEPT IN             
052800*    ANY SORTED ORDER -- ROWS ARE APPENDED IN WHATEVER ORDER              
052900*    DISTINCT TYPE CODES FIRST APPEAR WITHIN THE PORTFOLIO.               
053000     SET WS-TYPE-IDX TO 1.                                                
053100     SEARCH WS-TYPE-TBL-ENTRY                                             
053200         AT END                                                           
053300             ADD 1 TO WS-TYPE-TBL-CNT                                     
053400             SET WS-TYPE-IDX TO WS-TYPE-TBL-CNT                           
053500             MOVE HLD-INV-TYPE-CDE TO TT-TYPE-CDE(WS-TYPE-IDX)            
053600             MOVE 0 TO TT-COUNT(WS-TYPE-IDX)                              
053700             MOVE 0 TO TT-COST(WS-TYPE-IDX)                               
053800             MOVE 0 TO TT-VALUE(WS-TYPE-IDX)                              
053900             MOVE 0 TO TT-GAINLOSS(WS-TYPE-IDX)                           
054000         WHEN TT-TYPE-CDE(WS-TYPE-IDX) = HLD-INV-TYPE-CDE                 
054100             CONTINUE                                                     
054200     END-SEARCH.                                                          
054300     ADD 1 TO TT-COUNT(WS-TYPE-IDX).                                      
054400     ADD WS-TOTAL-COST TO TT-COST(WS-TYPE-IDX).                           
054500     ADD WS-CURRENT-VALUE TO TT-VALUE(WS-TYPE-IDX).                       
054600     ADD WS-GAIN-LOSS TO TT-GAINLOSS(WS-TYPE-IDX).                        
054700*                                                                         
054800*PRINTS ONE TYPE-TOTAL LINE -- PERFORMED ONCE PER TABLE ROW BY            
054900*0600-PORTFOLIO-BREAK BELOW, AFTER THE PORTFOLIO'S GRAND TOTALS           
055000*HAVE ALREADY BEEN SUMMED SO WS-PORT-VALUE IS AVAILABLE FOR THE           
055100*PERCENT-OF-PORTFOLIO CALCULATION.                                        
055200 0500-TYPE-BREAK.                                                         
055300*    ONE CALL PER TABLE ROW, DRIVEN BY THE VARYING PERFORM IN             
055400*    0600-PORTFOLIO-BREAK BELOW -- WS-TYPE-IDX IS SET BY THE              
055500*    CALLER, NOT BY THIS PARAGRAPH.                                       
055600     IF WS-PORT-VALUE > 0                                                 
055700         COMPUTE WS-TYPE-PCT-OF-PORT ROUNDED =                            
055800             TT-VALUE(WS-TYPE-IDX) / WS-PORT-VALUE * 100                  
055900     ELSE                                                                 
056000         MOVE 0 TO WS-TYPE-PCT-OF-PORT                                    
056100     END-IF.                                                              
056200     IF TT-COST(WS-TYPE-IDX) > 0                                          
056300         COMPUTE WS-TYPE-GL-PCT ROUNDED =                                 
056400             TT-GAINLOSS(WS-TYPE-IDX) /                                   
056500             TT-COST(WS-TYPE-IDX) * 100                                   
056600     ELSE                                                                 
056700         MOVE 0 TO WS-TYPE-GL-PCT                                         
056800     END-IF.                                                              
056900     MOVE SPACES TO WS-TYPE-BREAK-LINE.                                   
057000     STRING 'TYPE TOTAL - ' TT-TYPE-CDE(WS-TYPE-IDX)                      
057100         DELIMITED BY SIZE INTO TB-LABEL.                                 
057200     MOVE TT-COUNT(WS-TYPE-IDX) TO TB-COUNT.                              
057300     MOVE TT-COST(WS-TYPE-IDX) TO TB-COST.                                
057400     MOVE TT-VALUE(WS-TYPE-IDX) TO TB-VALUE.                              
057500     MOVE TT-GAINLOSS(WS-TYPE-IDX) TO TB-GAINLOSS.                        
057600     MOVE WS-TYPE-PCT-OF-PORT TO TB-PCT-OF-PORT.                          
057700     WRITE VALUATION-PRINT-RECORD FROM WS-TYPE-BREAK-LINE                 
057800         AFTER ADVANCING 1 LINE.                                          
057900 0500-EXIT.                                                               
058000     EXIT.                                                                
058100*                                                                         
058200*PORTFOLIO CONTROL BREAK -- FIRES WHEN 0300-PROCESS-HOLDINGS              
058300*SEES THE PORTFOLIO ID CHANGE, OR AFTER THE LAST HOLDING ON               
058400*FILE.  SUMS THE TYPE TABLE INTO THE PORTFOLIO TOTALS, PRINTS             
058500*EVERY TYPE-BREAK LINE, THEN THE PORTFOLIO LINE ITSELF, THEN              
058600*RESETS EVERYTHING FOR THE NEXT PORTFOLIO.                                
058700 0600-PORTFOLIO-BREAK.                                                    
058800     PERFORM 0610-SUM-PORTFOLIO-TOTALS THRU 0610-EXIT                     
058900         VARYING WS-TYPE-IDX FROM 1 BY 1                                  
059000         UNTIL WS-TYPE-IDX > WS-TYPE-TBL-CNT.                             
059100     COMPUTE WS-PORT-GAINLOSS =                                           
059200         WS-PORT-VALUE - WS-PORT-COST.                                    
059300     IF WS-PORT-COST > 0                                                  
059400         COMPUTE WS-PORT-GL-PCT ROUNDED =                                 
059500             WS-PORT-GAINLOSS / WS-PORT-COST * 100                        
059600     ELSE                                                                 
059700         MOVE 0 TO WS-PORT-GL-PCT                                         
059800     END-IF.                                                              
059900*    TYPE-BREAK LINES PRINT AFTER THE PORTFOLIO TOTALS ARE KNOWN          
060000*    -- 0500-TYPE-BREAK NEEDS WS-PORT-VALUE FOR ITS PERCENT-OF-           
060100*    PORTFOLIO CALCULATION, SO THE ORDER HERE MATTERS.                    
060200     PERFORM 0500-TYPE-BREAK THRU 0500-EXIT                               
060300         VARYING WS-TYPE-IDX FROM 1 BY 1                                  
060400         UNTIL WS-TYPE-IDX > WS-TYPE-TBL-CNT.                             
060500     PERFORM 0650-WRITE-PORTFOLIO-LINE.                                   
060600     ADD WS-PORT-COST TO WS-GRAND-COST.                                   
060700     ADD WS-PORT-VALUE TO WS-GRAND-VALUE.                                 
060800     ADD WS-PORT-GAINLOSS TO WS-GRAND-GAINLOSS.                           
060900*    TABLE AND TOTALS ARE BOTH CLEARED HERE -- THE NEXT                   
061000*    PORTFOLIO STARTS WITH A CLEAN TYPE TABLE AND ZERO                    
061100*    ACCUMULATORS.                                                        
061200     MOVE 0 TO WS-TYPE-TBL-CNT.                                           
061300     MOVE 0 TO WS-PORT-COST WS-PORT-VALUE WS-PORT-GAINLOSS.               
061400 0600-EXIT.                                                               
061500     EXIT.                                                                
061600*                                                                         
061700 0610-SUM-PORTFOLIO-TOTALS.                                               
061800*    SMALL ENOUGH TO LOOK LIKE IT COULD BE INLINE, BUT KEPT AS            
061900*    ITS OWN PARAGRAPH SO IT CAN BE DRIVEN BY A VARYING PERFORM           
062000*    THE SAME WAY 0500-TYPE-BREAK IS BELOW.                               
062100     ADD TT-COST(WS-TYPE-IDX) TO WS-PORT-COST.                            
062200     ADD TT-VALUE(WS-TYPE-IDX) TO WS-PORT-VALUE.                          
062300 0610-EXIT.                                                               
062400     EXIT.                                                                
062500*                                                                         
062600 0650-WRITE-PORTFOLIO-LINE.                                               
062700*    DOUBLE-SPACED AFTER THE LAST TYPE-BREAK LINE TO SET THE              
062800*    PORTFOLIO TOTAL VISUALLY APART FROM THE DETAIL ABOVE IT.             
062900     MOVE SPACES TO WS-PORTFOLIO-BREAK-LINE.                              
063000     MOVE WS-PORT-COST TO PB-COST.                                        
063100     MOVE WS-PORT-VALUE TO PB-VALUE.                                      
063200     MOVE WS-PORT-GAINLOSS TO PB-GAINLOSS.                                
063300     MOVE WS-PORT-GL-PCT TO PB-GL-PCT.                                    
063400     WRITE VALUATION-PRINT-RECORD FROM WS-PORTFOLIO-BREAK-LINE            
063500         AFTER ADVANCING 2 LINES.                                         
063600*                                                                         
063700*PRINTED EXACTLY ONCE, AFTER EVERY PORTFOLIO HAS BEEN BROKEN --           
063800*THE LAST LINE ON THE REPORT.                                             
063900 0700-GRAND-TOTAL.                                                        
064000*    FED INCREMENTALLY BY EVERY CALL TO 0600-PORTFOLIO-BREAK --           
064100*    THIS PARAGRAPH ONLY COMPUTES THE FINAL PERCENT AND PRINTS            
064200*    THE LINE, IT DOES NOT ACCUMULATE ANYTHING ITSELF.                    
064300     IF WS-GRAND-COST > 0                                                 
064400         COMPUTE WS-GRAND-GL-PCT ROUNDED =                                
064500             WS-GRAND-GAINLOSS / WS-GRAND-COST * 100                      
064600     ELSE                                                                 
064700         MOVE 0 TO WS-GRAND-GL-PCT                                        
064800     END-IF.                                                              
064900     MOVE SPACES TO WS-GRAND-TOTAL-LINE.                                  
065000     MOVE 'GRAND TOTAL - ALL PORTFOLIOS' TO GT-LABEL.                     
065100     MOVE WS-GRAND-COST TO GT-COST.                                       
065200     MOVE WS-GRAND-VALUE TO GT-VALUE.                                     
065300     MOVE WS-GRAND-GAINLOSS TO GT-GAINLOSS.                               
065400     MOVE WS-GRAND-GL-PCT TO GT-GL-PCT.                                   
065500     WRITE VALUATION-PRINT-RECORD FROM WS-GRAND-TOTAL-LINE                
065600         AFTER ADVANCING 2 LINES.                                         
065700*                                                                         
065800 0900-TERMINATE.                                                          
065900*    CLOSES BOTH FILES.  NO EXPLICIT FILE-STATUS CHECK ON CLOSE           
066000*    -- A FAILED CLOSE ON SEQUENTIAL FILES OF THIS SIZE HAS NOT           
066100*    BEEN A PRACTICAL CONCERN FOR THIS REPORT.                            
066200     CLOSE HOLDINGS-FILE.                                                 
066300     CLOSE VALUATION-RPT-FILE.                                            
