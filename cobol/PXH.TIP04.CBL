000100*****************************************************************         
000200*                                                                         
000300*PXH.TIP04  --  HOLDING PRICE HISTORY RECORD                              
000400*                                                                         
000500*AUTHOR.     R. OKAFOR, INVESTMENT SYSTEMS.                               
000600*DATE WRITTEN.  04/02/1991.                                               
000700*DATE COMPILED. (COPYBOOK - COMPILED WITH INCLUDING PROGRAM).             
000800*                                                                         
000900*ONE ROW PER HOLDING PER VALUATION DATE.  SORTED BY HOLDING-ID,           
001000*PH-DATE ASCENDING ON THE PRICE-HISTORY FILE.  FED TO THE                 
001100*PERFORMANCE-METRICS-ENGINE SUBPROGRAM'S IN-MEMORY PRICE TABLE.           
001200*                                                                         
001300*****************************************************************         
001400*CHANGE LOG                                                               
001500*-----------------------------------------------------------              
001600*04/02/1991  RO    ORIGINAL LAYOUT                                        
001700*02/22/1999  PKS   Y2K -- PH-DATE CENTURY BYTE CONFIRMED                  
001800*09/10/2003  TNW   WIDENED PH-PRICE TO S9(8)V99 FOR HIGH-PRICE            
001900*                  GROWTH FUNDS (REQ 4750)                                
002000*02/19/2016  TNW   ADDED RECORD-TYPE / SEQUENCE-NUMBER AND THE            
002100*                  AUDIT-KEY REDEFINES SO THIS LAYOUT MATCHES             
002200*                  THE SHOP'S STANDARD TRANSMISSION HEADER                
002300*                  (REQ 7200)                                             
002400*****************************************************************         
002500     01  PXH-PRICE-HISTORY-RECORD.                                        
002600         05  PXH-RECORD-TYPE               PIC X(3).                      
002700             88  PXH-RECTYPE-PRICE-HIST        VALUE 'PXH'.               
002800         05  PXH-SEQUENCE-NUMBER           PIC 9(3).                      
002900         05  PXH-DETAIL-RECORD-1.                                         
003000             10  PXH-HOLDING-ID                PIC 9(6).                  
003100             10  PXH-DATE                      PIC 9(8).                  
003200             10  PXH-DATE-R REDEFINES PXH-DATE.                           
003300                 15  PXH-DTE-CCYY.                                        
003400                     20  PXH-DTE-CC            PIC 9(2).                  
003500                     20  PXH-DTE-YY            PIC 9(2).                  
003600                 15  PXH-DTE-MM                PIC 9(2).                  
003700                 15  PXH-DTE-DD                PIC 9(2).                  
003800             10  PXH-PRICE                     PIC S9(8)V99.  REQ4750     
003900             10  FILLER                        PIC X(16).                 
004000         05  PXH-DETAIL-RECORD-2 REDEFINES                                
004100                 PXH-DETAIL-RECORD-1.                                     
004200             10  PXH-AUD-HOLDING-ID            PIC 9(6).                  
004300             10  FILLER                        PIC X(34).                 
