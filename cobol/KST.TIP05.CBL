000100*****************************************************************         
000200*                                                                         
000300*KST.TIP05  --  401(K) STATEMENT RECORD                                   
000400*                                                                         
000500*AUTHOR.     R. OKAFOR, INVESTMENT SYSTEMS.                               
000600*DATE WRITTEN.  09/30/1992.                                               
000700*DATE COMPILED. (COPYBOOK - COMPILED WITH INCLUDING PROGRAM).             
000800*                                                                         
000900*ONE ROW PER 401(K) STATEMENT PERIOD.  EMPLOYEE AND EMPLOYER              
001000*CONTRIBUTIONS ARE CARRIED SEPARATELY SO THE RECONCILIATION               
001100*RUN CAN FOOT THEM AGAINST THE EMPLOYER MATCH RATE ON THE                 
001200*HOLDING MASTER.                                                          
001300*                                                                         
001400*****************************************************************         
001500*CHANGE LOG                                                               
001600*-----------------------------------------------------------              
001700*09/30/1992  RO    ORIGINAL LAYOUT                                        
001800*02/25/1999  PKS   Y2K -- ALL DATE FIELDS CONFIRMED CCYYMMDD              
001900*01/12/2008  TNW   SPLIT CONTRIBUTIONS INTO EMPLOYEE/EMPLOYER             
002000*                  COLUMNS TO SUPPORT MATCH-RATE TIE-OUT                  
002100*                  (REQ 6090)                                             
002200*02/19/2016  TNW   ADDED RECORD-TYPE / SEQUENCE-NUMBER AND THE            
002300*                  AUDIT-KEY REDEFINES SO THIS LAYOUT MATCHES             
002400*                  THE SHOP'S STANDARD TRANSMISSION HEADER                
002500*                  (REQ 7200)                                             
002600*****************************************************************         
002700     01  KST-K401-STATEMENT-RECORD.                                       
002800         05  KST-RECORD-TYPE               PIC X(3).                      
002900             88  KST-RECTYPE-STATEMENT         VALUE 'KST'.               
003000         05  KST-SEQUENCE-NUMBER           PIC 9(3).                      
003100         05  KST-DETAIL-RECORD-1.                                         
003200             10  KST-STMT-ID                   PIC 9(6).                  
003300             10  KST-HOLDING-ID                PIC 9(6).                  
003400             10  KST-STMT-DATE                 PIC 9(8).                  
003500             10  KST-STMT-DATE-R REDEFINES                                
003600                     KST-STMT-DATE.                                       
003700                 15  KST-SDTE-CCYY             PIC 9(4).                  
003800                 15  KST-SDTE-MM               PIC 9(2).                  
003900                 15  KST-SDTE-DD               PIC 9(2).                  
004000             10  KST-BEGIN-VALUE               PIC S9(10)V99.             
004100             10  KST-END-VALUE                 PIC S9(10)V99.             
004200             10  KST-EMPLOYEE-CONTRIB          PIC S9(10)V99.  REQ6090    
004300             10  KST-EMPLOYER-CONTRIB          PIC S9(10)V99.  REQ6090    
004400             10  KST-GAIN-LOSS                 PIC S9(10)V99.             
004500             10  KST-LOAN-PAYMENTS             PIC S9(10)V99.             
004600             10  KST-WITHDRAWALS               PIC S9(10)V99.             
004700             10  KST-FEES                      PIC S9(10)V99.             
004800             10  FILLER                        PIC X(4).                  
004900         05  KST-DETAIL-RECORD-2 REDEFINES                                
005000                 KST-DETAIL-RECORD-1.                                     
005100             10  KST-AUD-STMT-ID               PIC 9(6).                  
005200             10  KST-AUD-HOLDING-ID            PIC 9(6).                  
005300             10  FILLER                        PIC X(102).                
