000100 IDENTIFICATION DIVISION.                                                 
000200     PROGRAM-ID.    PERFORMANCE-METRICS-ENGINE.                           
000300     AUTHOR.        T. WATLEY.                                            
000400     INSTALLATION.  INVESTMENT SYSTEMS.                                   
000500     DATE-WRITTEN.  08/14/2002.                                           
000600     DATE-COMPILED.                                                       
000700     SECURITY.      COMPANY CONFIDENTIAL - INVESTMENT SYS DEPT.           
000800*****************************************************************         
000900*                                                                         
001000*COMPUTES PRICE-BASED PERFORMANCE STATISTICS FOR ONE HOLDING              
001100*OVER A CALLER-SUPPLIED WINDOW OF DAYS.  LOADS PRICE-HISTORY              
001200*INTO WORKING STORAGE ONCE PER RUN (FIRST CALL ONLY) SO THE               
001300*VALUATION, ALLOCATION AND TIME-PERIOD REPORTS CAN ALL CALL               
001400*REPEATEDLY WITHOUT RE-READING THE FILE FOR EVERY HOLDING.                
001500*                                                                         
001600*RETURNS PERIOD RETURN, ANNUALIZED RETURN, VOLATILITY, AND THE            
001700*AVERAGE/HIGH/LOW/FIRST/LAST PRICE OVER THE WINDOW.  FEWER THAN           
001800*TWO MATCHING PRICE-HISTORY ROWS -- NO METRICS.                           
001900*                                                                         
002000*****************************************************************         
002100*CHANGE LOG                                                               
002200*-----------------------------------------------------------              
002300*08/14/2002  TNW   ORIGINAL LAYOUT, REQ 4901                              
002400*06/19/2007  TNW   ADDED PME-AS-OF-DATE SO THE TIME-PERIOD                
002500*                  REPORT CAN ASK FOR A WINDOW THAT DOES NOT              
002600*                  END TODAY (REQ 5990)                                   
002700*09/30/2014  DRP   PRICE TABLE BUMPED TO 6000 ENTRIES -- SAME             
002800*                  PORTFOLIO GROWTH THAT HIT THE LEDGER ENGINE            
002900*05/02/2017  TNW   ADDED MAINTENANCE NOTES BELOW AFTER THE                
003000*                  STATISTICS HELP DESK CALL -- AUDITOR WANTED            
003100*                  TO KNOW HOW "ANNUALIZED" WAS COMPUTED AND WE           
003200*                  HAD TO WALK THE CODE LINE BY LINE ON THE               
003300*                  PHONE WITH HIM (REQ 7340, NO LOGIC CHANGE)             
003400*****************************************************************         
003500     ENVIRONMENT DIVISION.                                                
003600     CONFIGURATION SECTION.                                               
003700     SPECIAL-NAMES.                                                       
003800         C01 IS TOP-OF-FORM.                                              
003900     INPUT-OUTPUT SECTION.                                                
004000     FILE-CONTROL.                                                        
004100*        PRICE-HISTORY-FILE IS THE SAME DAILY-CLOSE EXTRACT THE           
004200*        HOLDING-VALUATION-RPT READS -- WE OPEN OUR OWN COPY              
004300*        HERE RATHER THAN SHARING A HANDLE SO THIS SUBPROGRAM             
004400*        CAN BE CALLED FROM ANY JOB STEP WITHOUT COORDINATION.            
004500         SELECT PRICE-HISTORY-FILE ASSIGN TO PRICEHIST                    
004600             ORGANIZATION IS SEQUENTIAL                                   
004700             FILE STATUS IS WS-PXH-FILE-STATUS.                           
004800     DATA DIVISION.                                                       
004900     FILE SECTION.                                                        
005000*    RECORD LENGTH BUMPED FROM 40 TO 46 IN 2016 WHEN THE SHOP             
005100*    STANDARDIZED THE RECORD-TYPE/SEQUENCE-NUMBER HEADER ACROSS           
005200*    EVERY TRANSMITTED COPYBOOK (REQ 7200) -- SEE PXH-TIP04.              
005300     FD  PRICE-HISTORY-FILE                                               
005400         RECORD CONTAINS 46 CHARACTERS.                                   
005500     COPY PXH-TIP04.                                                      
005600     WORKING-STORAGE SECTION.                                             
005700*    FILE STATUS AND ONE-TIME-LOAD SWITCHES.                              
0058007  WS-PXH-FILE-STATUS            PIC X(2) VALUE SPACES.                   
005900*    WS-FIRST-CALL-SW IS WHAT MAKES THE PRICE-HISTORY LOAD                
006000*    HAPPEN ONCE PER RUN INSTEAD OF ONCE PER CALL.  IT ONLY               
006100*    WORKS BECAUSE THIS IS AN ORDINARY (NOT INITIAL) SUBPROGRAM           
006200*    -- WORKING-STORAGE SURVIVES BETWEEN CALLS IN THE SAME RUN            
006300*    UNIT.  DO NOT MARK THIS PROGRAM INITIAL.                             
0064007  WS-FIRST-CALL-SW              PIC X(1) VALUE 'Y'.                      
006500         88  WS-FIRST-CALL                 VALUE 'Y'.                     
006600*    WS-EOF-PXH-SW DRIVES THE LOAD LOOP IN 0100/0110 BELOW --             
006700*    IT HAS NOTHING TO DO WITH THE PER-CALL NO-METRICS SWITCH.            
0068007  WS-EOF-PXH-SW                 PIC X(1) VALUE 'N'.                      
006900         88  WS-EOF-PXH                    VALUE 'Y'.                     
007000*    COUNTERS AND INDEXES -- ALL COMP PER SHOP STANDARD.                  
0071007  WS-PRICE-COUNT                PIC S9(5) COMP VALUE 0.                  
0072007  WS-PXH-IDX                    PIC S9(5) COMP VALUE 0.                  
0073007  WS-RET-IDX                    PIC S9(5) COMP VALUE 0.                  
0074007  WS-PRICE-SEL-COUNT            PIC S9(5) COMP VALUE 0.                  
0075007  WS-RETURN-COUNT               PIC S9(5) COMP VALUE 0.                  
007600*    WS-HAVE-PREV-SW TELLS 0310-SCAN-ONE-PRICE WHETHER THE                
007700*    CURRENT PRICE HAS A PRIOR SELECTED PRICE TO PAIR WITH FOR            
007800*    A DAY-OVER-DAY RETURN.  THE FIRST SELECTED PRICE IN THE              
007900*    WINDOW NEVER PRODUCES A RETURN ENTRY.                                
0080007  WS-HAVE-PREV-SW               PIC X(1) VALUE 'N'.                      
008100         88  WS-HAVE-PREV                   VALUE 'Y'.                    
008200*                                                                         
008300*    WHOLE-FILE PRICE TABLE.  LOADED ONCE BY 0100-LOAD-PRICE-             
008400*    TABLE AND THEN SCANNED (NOT RE-READ) FOR EVERY CALL.  6000           
008500*    ENTRIES COVERS THE CURRENT HOLDING COUNT WITH ROOM FOR A             
008600*    FEW YEARS OF GROWTH -- SEE THE 09/30/2014 CHANGE LOG ENTRY.          
0087001  WS-PRICE-TABLE.                                                        
008800         05  WS-PXH-ENTRY OCCURS 6000 TIMES                               
008900                 INDEXED BY WS-PXH-TBL-IDX.                               
009000             10  WS-PXH-TBL-HOLDING-ID     PIC 9(6).                      
009100             10  WS-PXH-TBL-DATE           PIC 9(8).                      
009200             10  WS-PXH-TBL-PRICE          PIC S9(8)V99.                  
009300             10  WS-PXH-TBL-FILLER        PIC X(1).                       
009400*                                                                         
009500*    DAY-OVER-DAY RETURN TABLE -- REBUILT FRESH EVERY CALL BY             
009600*    0310-SCAN-ONE-PRICE, THEN CONSUMED BY 0400-COMPUTE-                  
009700*    VOLATILITY.  400 ENTRIES IS MORE THAN A ONE-YEAR WINDOW OF           
009800*    TRADING DAYS WOULD EVER NEED.                                        
0099001  WS-RETURN-TABLE.                                                       
010000         05  WS-RET-ENTRY OCCURS 400 TIMES                                
010100                 INDEXED BY WS-RET-TBL-IDX                                
010200                 PIC S9(3)V9(9) COMP.                                     
010300*                                                                         
010400*    WINDOW-START-DATE IS THE OLDEST DATE THAT QUALIFIES FOR THE          
010500*    CALLER'S WINDOW, AS COMPUTED BY DATE-SPAN-ENGINE.  KEPT AS           
010600*    BOTH A CCYYMMDD GROUP AND A REDEFINING NUMERIC SO IT CAN BE          
010700*    COMPARED NUMERICALLY AGAINST THE TABLE DATES.                        
0108001  WS-WINDOW-START-DATE.                                                  
010900         05  WS-WSD-CCYY                PIC 9(4).                         
011000         05  WS-WSD-MM                  PIC 9(2).                         
011100         05  WS-WSD-DD                  PIC 9(2).                         
011200         05  FILLER                     PIC X(1).                         
0113001  WS-WINDOW-START-DATE-R                                                 
011400             REDEFINES WS-WINDOW-START-DATE  PIC 9(8).                    
011500*                                                                         
011600*    AS-OF DATE BROKEN INTO CCYY/MM/DD PURELY FOR THE ABEND               
011700*    TRACE DISPLAY IN 0900 -- THE COMPARE LOGIC USES THE PACKED           
011800*    PARAMETER FIELD DIRECTLY AND NEVER TOUCHES THIS GROUP.               
0119001  WS-ASOF-DATE-WORK.                                                     
012000         05  WS-ADW-CCYY                PIC 9(4).                         
012100         05  WS-ADW-MM                  PIC 9(2).                         
012200         05  WS-ADW-DD                  PIC 9(2).                         
012300         05  FILLER                     PIC X(1).                         
0124001  WS-ASOF-DATE-WORK-R                                                    
012500             REDEFINES WS-ASOF-DATE-WORK  PIC 9(8).                       
012600*                                                                         
012700*PRICE TRACE AREA -- DISPLAYED BY 0900-ABEND-TRACE ON A FILE              
012800*STATUS ERROR SO THE OPERATOR CAN SEE THE LAST PRICE LOADED.              
0129001  WS-PRICE-TRACE.                                                        
013000         05  WS-PRC-TRC-SIGN            PIC X(1).                         
013100         05  WS-PRC-TRC-DIGITS          PIC 9(9).                         
013200         05  FILLER                     PIC X(1).                         
0133001  WS-PRICE-TRACE-R                                                       
013400             REDEFINES WS-PRICE-TRACE    PIC S9(8)V99.                    
013500*                                                                         
013600*    CALL-SCOPED WORK FIELDS FOR THE CURRENT HOLDING/WINDOW.              
013700*    RESET AT THE TOP OF 0300-COMPUTE-METRICS ON EVERY CALL.              
0138007  WS-HOLDING-KEY                PIC 9(6) VALUE 0.                        
0139007  WS-ASOF-DATE-PARM             PIC 9(8) VALUE 0.                        
0140007  WS-CUR-PRICE                  PIC S9(8)V99 VALUE 0.                    
0141007  WS-FIRST-PRICE                PIC S9(8)V99 VALUE 0.                    
0142007  WS-LAST-PRICE                 PIC S9(8)V99 VALUE 0.                    
0143007  WS-PREV-PRICE                 PIC S9(8)V99 VALUE 0.                    
0144007  WS-HIGH-PRICE                 PIC S9(8)V99 VALUE 0.                    
0145007  WS-LOW-PRICE                  PIC S9(8)V99 VALUE 0.                    
0146007  WS-SUM-PRICE                  PIC S9(12)V99 VALUE 0.                   
014700*                                                                         
014800*    RETURN/VOLATILITY WORK FIELDS.  KEPT AT S9(5)V9(9) COMP SO           
014900*    THE SQUARED-DEVIATION INTERMEDIATE VALUES DO NOT TRUNCATE            
015000*    BEFORE THEY ARE SUMMED -- A PLAIN PERCENT FIELD LOST                 
015100*    PRECISION HERE DURING THE ORIGINAL TESTING IN 2002.                  
0152007  WS-PERIOD-RETURN-R            PIC S9(5)V9(9) COMP.                     
0153007  WS-RET-SUM                    PIC S9(5)V9(9) COMP.                     
0154007  WS-RET-MEAN                   PIC S9(5)V9(9) COMP.                     
0155007  WS-RET-SQ-DEV                 PIC S9(5)V9(9) COMP.                     
0156007  WS-RET-SQ-SUM                 PIC S9(5)V9(9) COMP.                     
0157007  WS-RET-VARIANCE               PIC S9(5)V9(9) COMP.                     
015800*                                                                         
015900     LINKAGE SECTION.                                                     
016000*    PME-TIP09 IS THE CALL PARAMETER AREA -- FUNCTION CODE,               
016100*    HOLDING, AS-OF DATE AND WINDOW SIZE COME IN, THE METRICS             
016200*    GO BACK OUT IN THE SAME GROUP.                                       
016300     COPY PME-TIP09.                                                      
016400*    DTS-TIP10 IS THE PARAMETER AREA FOR THE DATE-SPAN-ENGINE             
016500*    SUBPROGRAM CALL MADE BELOW IN 0300-COMPUTE-METRICS.                  
016600     COPY DTS-TIP10.                                                      
016700     PROCEDURE DIVISION USING PME-CALL-PARM-AREA.                         
016800*                                                                         
016900*    MAIN LINE -- LOAD THE PRICE TABLE ON THE FIRST CALL ONLY,            
017000*    THEN COMPUTE METRICS FOR WHATEVER HOLDING/WINDOW THE                 
017100*    CALLER ASKED FOR ON THIS CALL.                                       
017200 0000-MAIN-CONTROL.                                                       
017300*    THE FIRST-CALL CHECK HAS TO COME BEFORE ANYTHING ELSE --             
017400*    IF WE MOVED IT AFTER THE NO-METRICS RESET BELOW, A LOAD              
017500*    FAILURE WOULD STILL LEAVE THE OUTPUT AREA LOOKING VALID.             
017600     IF WS-FIRST-CALL                                                     
017700         PERFORM 0100-LOAD-PRICE-TABLE THRU 0100-EXIT                     
017800         MOVE 'N' TO WS-FIRST-CALL-SW                                     
017900     END-IF.                                                              
018000*    RESET THE NO-METRICS SWITCH EVERY CALL -- IT IS NOT                  
018100*    CLEARED ANYWHERE ELSE, SO A STALE 'Y' FROM A PRIOR CALL              
018200*    WOULD OTHERWISE PERSIST INTO A HOLDING THAT DOES HAVE                
018300*    ENOUGH PRICES.                                                       
018400     MOVE SPACES TO PME-OUT-NO-METRICS-SW.                                
018500     MOVE PME-AS-OF-DATE TO WS-ASOF-DATE-WORK-R.                          
018600     PERFORM 0300-COMPUTE-METRICS THRU 0300-EXIT.                         
018700     GOBACK.                                                              
018800*                                                                         
018900*LOAD THE PRICE-HISTORY FILE INTO WORKING STORAGE.  DONE ONCE --          
019000*THE TABLE OUTLIVES THIS PARAGRAPH BECAUSE THIS IS AN ORDINARY            
019100*(NOT INITIAL) SUBPROGRAM.                                                
019200 0100-LOAD-PRICE-TABLE.                                                   
019300*    OPEN, CHECK STATUS, THEN DRIVE THE READ LOOP UNTIL                   
019400*    END-OF-FILE.  AN OPEN FAILURE GOES STRAIGHT TO THE ABEND             
019500*    TRACE RATHER THAN TRYING TO LIMP ALONG WITH AN EMPTY TABLE.          
019600     MOVE 'N' TO WS-EOF-PXH-SW.                                           
019700     OPEN INPUT PRICE-HISTORY-FILE.                                       
019800     IF WS-PXH-FILE-STATUS NOT = '00'                                     
019900         PERFORM 0900-ABEND-TRACE THRU 0900-EXIT                          
020000     END-IF.                                                              
020100     PERFORM 0110-READ-ONE-PRICE THRU 0110-EXIT                           
020200         UNTIL WS-EOF-PXH.                                                
020300     CLOSE PRICE-HISTORY-FILE.                                            
020400 0100-EXIT.                                                               
020500     EXIT.                                                                
020600*                                                                         
020700 0110-READ-ONE-PRICE.                                                     
020800*    ONE RECORD PER READ -- NO BLOCKING ASSUMPTIONS MADE HERE,            
020900*    THAT IS LEFT TO THE ASSIGN-TO DEVICE/DATASET DEFINITION.             
021000     READ PRICE-HISTORY-FILE                                              
021100         AT END                                                           
021200             MOVE 'Y' TO WS-EOF-PXH-SW                                    
021300         NOT AT END                                                       
021400             PERFORM 0120-STORE-PRICE-ENTRY THRU 0120-EXIT                
021500     END-READ.                                                            
021600 0110-EXIT.                                                               
021700     EXIT.                                                                
021800*                                                                         
021900 0120-STORE-PRICE-ENTRY.                                                  
022000*    APPENDS ONE ROW TO WS-PRICE-TABLE AND REFRESHES THE PRICE            
022100*    TRACE AREA SO 0900-ABEND-TRACE CAN REPORT THE LAST PRICE             
022200*    SEEN IF A LATER FILE STATUS ERROR OCCURS.                            
022300     ADD 1 TO WS-PRICE-COUNT.                                             
022400     SET WS-PXH-TBL-IDX TO WS-PRICE-COUNT.                                
022500*    THE SUBSCRIPT IS SET FROM THE RUNNING COUNT RATHER THAN              
022600*    VARYING A PERFORM, SINCE THIS PARAGRAPH IS DRIVEN BY A               
022700*    READ LOOP, NOT A TABLE WALK.                                         
022800     MOVE PXH-HOLDING-ID TO                                               
022900         WS-PXH-TBL-HOLDING-ID(WS-PXH-TBL-IDX).                           
023000     MOVE PXH-DATE TO WS-PXH-TBL-DATE(WS-PXH-TBL-IDX).                    
023100     MOVE PXH-PRICE TO WS-PXH-TBL-PRICE(WS-PXH-TBL-IDX).                  
023200     MOVE PXH-PRICE TO WS-PRICE-TRACE-R.                                  
023300 0120-EXIT.                                                               
023400     EXIT.                                                                
023500*                                                                         
023600*COMPUTE-METRICS -- WALKS THE PRICE TABLE ONCE FOR THE CALLER'S           
023700*HOLDING/WINDOW, THEN DERIVES RETURN, ANNUALIZED RETURN,                  
023800*VOLATILITY AND THE AVG/HIGH/LOW/FIRST/LAST PRICES.                       
023900 0300-COMPUTE-METRICS.                                                    
024000*    THIS IS THE WORKHORSE PARAGRAPH OF THE WHOLE PROGRAM -- EVERY        
024100*    OTHER REPORT AND ENGINE IN THE SUITE GETS ITS PERFORMANCE            
024200*    NUMBERS THROUGH THIS PATH, SO CHANGES HERE GET WALKED BY A           
024300*    SECOND PROGRAMMER BEFORE THEY GO TO PRODUCTION.                      
024400*    STEP 1 -- ASK DATE-SPAN-ENGINE FOR THE CALENDAR DATE THAT            
024500*    IS PME-WINDOW-DAYS BEFORE THE AS-OF DATE.  FUNCTION 'S' IS           
024600*    THE "SUBTRACT N DAYS" ENTRY POINT -- SEE THAT PROGRAM'S              
024700*    OWN COMMENTS FOR THE CIVIL-DATE MATH BEHIND IT.                      
024800     MOVE 'S' TO DTS-FUNCTION-CODE.                                       
024900     MOVE PME-AS-OF-DATE TO DTS-DATE-A.                                   
025000     MOVE PME-WINDOW-DAYS TO DTS-DAYS-N.                                  
025100     CALL 'DATE-SPAN-ENGINE' USING DTS-CALL-PARM-AREA.                    
025200     MOVE DTS-OUT-RESULT-DATE TO WS-WINDOW-START-DATE-R.                  
025300*    STEP 2 -- RESET ALL THE CALL-SCOPED ACCUMULATORS BEFORE              
025400*    SCANNING.  WITHOUT THIS RESET A HOLDING WITH FEWER THAN              
025500*    TWO PRICES IN THE WINDOW COULD INHERIT STALE TOTALS FROM             
025600*    THE PREVIOUS CALL.                                                   
025700     MOVE PME-HOLDING-ID TO WS-HOLDING-KEY.                               
025800     MOVE 0 TO WS-PRICE-SEL-COUNT WS-RETURN-COUNT WS-SUM-PRICE.           
025900     MOVE 0 TO WS-FIRST-PRICE WS-LAST-PRICE WS-PREV-PRICE.                
026000     MOVE 0 TO WS-HIGH-PRICE WS-LOW-PRICE.                                
026100     MOVE 'N' TO WS-HAVE-PREV-SW.                                         
026200*    STEP 3 -- ONE PASS OVER THE WHOLE PRICE TABLE.  THE TABLE            
026300*    IS NOT KEYED OR SORTED BY HOLDING, SO EVERY CALL SCANS IT            
026400*    IN FULL; 0310-SCAN-ONE-PRICE DISCARDS ANY ROW THAT IS NOT            
026500*    THIS HOLDING OR IS OUTSIDE THE WINDOW.                               
026600     PERFORM 0310-SCAN-ONE-PRICE THRU 0310-EXIT                           
026700         VARYING WS-PXH-TBL-IDX FROM 1 BY 1                               
026800         UNTIL WS-PXH-TBL-IDX > WS-PRICE-COUNT.                           
026900*    STEP 4 -- LESS THAN TWO SELECTED PRICES MEANS NO RETURN              
027000*    CAN BE COMPUTED (YOU NEED A FIRST AND A LAST PRICE THAT              
027100*    ARE DIFFERENT POINTS IN TIME) SO WE SET THE NO-METRICS               
027200*    SWITCH AND LEAVE THE REST OF THE OUTPUT AREA AT WHATEVER             
027300*    THE CALLER INITIALIZED IT TO.                                        
027400     IF WS-PRICE-SEL-COUNT < 2                                            
027500         MOVE 'Y' TO PME-OUT-NO-METRICS-SW                                
027600         GO TO 0300-EXIT                                                  
027700     END-IF.                                                              
027800*    STEP 5 -- SIMPLE DESCRIPTIVE STATS OVER THE SELECTED ROWS.           
027900     MOVE WS-PRICE-SEL-COUNT TO PME-OUT-PRICE-COUNT.                      
028000     COMPUTE PME-OUT-AVG-PRICE ROUNDED =                                  
028100         WS-SUM-PRICE / WS-PRICE-SEL-COUNT.                               
028200     MOVE WS-HIGH-PRICE TO PME-OUT-HIGH-PRICE.                            
028300     MOVE WS-LOW-PRICE TO PME-OUT-LOW-PRICE.                              
028400     MOVE WS-FIRST-PRICE TO PME-OUT-FIRST-PRICE.                          
028500     MOVE WS-LAST-PRICE TO PME-OUT-LAST-PRICE.                            
028600*    STEP 6 -- PERIOD RETURN IS SIMPLY (LAST - FIRST) / FIRST.            
028700*    WS-PERIOD-RETURN-R IS KEPT UNROUNDED SO 0350-ANNUALIZE-              
028800*    RETURN CAN RAISE IT TO A FRACTIONAL POWER WITHOUT                    
028900*    COMPOUNDING ROUNDING ERROR INTO THE EXPONENT.                        
029000     COMPUTE WS-PERIOD-RETURN-R =                                         
029100         (WS-LAST-PRICE - WS-FIRST-PRICE) / WS-FIRST-PRICE.               
029200     COMPUTE PME-OUT-PERIOD-RETURN-PCT ROUNDED =                          
029300         WS-PERIOD-RETURN-R * 100.                                        
029400     PERFORM 0350-ANNUALIZE-RETURN THRU 0350-EXIT.                        
029500     PERFORM 0400-COMPUTE-VOLATILITY THRU 0400-EXIT.                      
029600 0300-EXIT.                                                               
029700     EXIT.                                                                
029800*                                                                         
029900*    SCAN-ONE-PRICE IS CALLED ONCE PER ROW IN THE WHOLE-FILE              
030000*    TABLE.  A ROW QUALIFIES WHEN IT BELONGS TO THE CALLER'S              
030100*    HOLDING AND FALLS ON OR BETWEEN THE WINDOW START DATE AND            
030200*    THE AS-OF DATE (INCLUSIVE ON BOTH ENDS).                             
030300 0310-SCAN-ONE-PRICE.                                                     
030400     IF WS-PXH-TBL-HOLDING-ID(WS-PXH-TBL-IDX) = WS-HOLDING-KEY            
030500         AND WS-PXH-TBL-DATE(WS-PXH-TBL-IDX)                              
030600             NOT < WS-WINDOW-START-DATE-R                                 
030700         AND WS-PXH-TBL-DATE(WS-PXH-TBL-IDX)                              
030800             NOT > PME-AS-OF-DATE                                         
030900*        QUALIFYING ROW -- ROLL IT INTO THE RUNNING TOTALS AND            
031000*        HIGH/LOW/FIRST/LAST TRACKERS BELOW.                              
031100         MOVE WS-PXH-TBL-PRICE(WS-PXH-TBL-IDX) TO WS-CUR-PRICE            
031200         ADD 1 TO WS-PRICE-SEL-COUNT                                      
031300         IF WS-PRICE-SEL-COUNT = 1                                        
031400*            FIRST QUALIFYING ROW SEEDS FIRST/HIGH/LOW.                   
031500             MOVE WS-CUR-PRICE TO WS-FIRST-PRICE                          
031600             MOVE WS-CUR-PRICE TO WS-HIGH-PRICE                           
031700             MOVE WS-CUR-PRICE TO WS-LOW-PRICE                            
031800         END-IF                                                           
031900         MOVE WS-CUR-PRICE TO WS-LAST-PRICE                               
032000         ADD WS-CUR-PRICE TO WS-SUM-PRICE                                 
032100*        HIGH/LOW ARE RE-CHECKED ON EVERY QUALIFYING ROW, NOT             
032200*        JUST THE FIRST, SINCE PRICES CAN MOVE EITHER WAY                 
032300*        ACROSS THE WINDOW.                                               
032400         IF WS-CUR-PRICE > WS-HIGH-PRICE                                  
032500             MOVE WS-CUR-PRICE TO WS-HIGH-PRICE                           
032600         END-IF                                                           
032700         IF WS-CUR-PRICE < WS-LOW-PRICE                                   
032800             MOVE WS-CUR-PRICE TO WS-LOW-PRICE                            
032900         END-IF                                                           
033000*        DAY-OVER-DAY RETURN -- ONLY COMPUTED ONCE WE HAVE A              
033100*        PRIOR SELECTED PRICE TO COMPARE AGAINST.  THE TABLE IS           
033200*        ASSUMED TO BE IN DATE ORDER WITHIN A HOLDING, WHICH              
033300*        MATCHES HOW THE PRICE-HISTORY-FILE IS LOADED.                    
033400         IF WS-HAVE-PREV                                                  
033500             ADD 1 TO WS-RETURN-COUNT                                     
033600             SET WS-RET-TBL-IDX TO WS-RETURN-COUNT                        
033700             COMPUTE WS-RET-ENTRY(WS-RET-TBL-IDX) =                       
033800                 (WS-CUR-PRICE - WS-PREV-PRICE) / WS-PREV-PRICE           
033900         ELSE                                                             
034000             MOVE 'Y' TO WS-HAVE-PREV-SW                                  
034100         END-IF                                                           
034200         MOVE WS-CUR-PRICE TO WS-PREV-PRICE                               
034300     END-IF.                                                              
034400 0310-EXIT.                                                               
034500     EXIT.                                                                
034600*                                                                         
034700*SHARED ANNUALIZATION RULE -- WINDOWS OF 30 DAYS OR LESS REPORT           
034800*THE PERIOD RETURN UNCHANGED; LONGER WINDOWS COMPOUND IT OUT TO           
034900*A 365-DAY BASIS.                                                         
035000 0350-ANNUALIZE-RETURN.                                                   
035100*    A SHORT WINDOW (A MONTH OR LESS) ANNUALIZING A SINGLE                
035200*    PERIOD RETURN PRODUCES WILD, MISLEADING PERCENTAGES, SO              
035300*    THE ORIGINAL 2002 DESIGN SIMPLY REPORTS THE PERIOD RETURN            
035400*    AS-IS BELOW THE 30-DAY CUTOFF.                                       
035500     IF PME-WINDOW-DAYS NOT > 30                                          
035600         MOVE PME-OUT-PERIOD-RETURN-PCT TO                                
035700             PME-OUT-ANNUALIZED-PCT                                       
035800     ELSE                                                                 
035900*        STANDARD COMPOUND-ANNUALIZATION FORMULA:                         
036000*        (1 + R) ** (365 / DAYS) - 1, EXPRESSED AS A PERCENT.             
036100         COMPUTE PME-OUT-ANNUALIZED-PCT ROUNDED =                         
036200             ((1 + WS-PERIOD-RETURN-R) **                                 
036300                 (365 / PME-WINDOW-DAYS) - 1) * 100                       
036400     END-IF.                                                              
036500 0350-EXIT.                                                               
036600     EXIT.                                                                
036700*                                                                         
036800*VOLATILITY -- POPULATION STANDARD DEVIATION OF THE DAY-OVER-             
036900*DAY RETURNS COLLECTED DURING THE PRICE SCAN.                             
037000 0400-COMPUTE-VOLATILITY.                                                 
037100*    NO RETURN ENTRIES MEANS ONLY ONE PRICE WAS SELECTED (OR              
037200*    ALL SELECTED PRICES WERE IDENTICAL DATES) -- VOLATILITY              
037300*    COMES BACK ZERO RATHER THAN DIVIDING BY ZERO BELOW.                  
037400     MOVE 0 TO WS-RET-SUM WS-RET-SQ-SUM.                                  
037500     IF WS-RETURN-COUNT = 0                                               
037600         MOVE 0 TO PME-OUT-VOLATILITY-PCT                                 
037700         GO TO 0400-EXIT                                                  
037800     END-IF.                                                              
037900*    PASS 1 -- SUM THE RETURNS TO GET THE MEAN.                           
038000     PERFORM 0410-SUM-RETURN THRU 0410-EXIT                               
038100         VARYING WS-RET-TBL-IDX FROM 1 BY 1                               
038200         UNTIL WS-RET-TBL-IDX > WS-RETURN-COUNT.                          
038300     COMPUTE WS-RET-MEAN = WS-RET-SUM / WS-RETURN-COUNT.                  
038400*    PASS 2 -- SUM THE SQUARED DEVIATIONS FROM THAT MEAN.  TWO            
038500*    SEPARATE PASSES ARE USED (RATHER THAN A RUNNING SUM-OF-              
038600*    SQUARES FORMULA) BECAUSE THE MEAN IS NOT KNOWN UNTIL PASS 1          
038700*    COMPLETES.                                                           
038800     PERFORM 0420-SUM-SQ-DEV THRU 0420-EXIT                               
038900         VARYING WS-RET-TBL-IDX FROM 1 BY 1                               
039000         UNTIL WS-RET-TBL-IDX > WS-RETURN-COUNT.                          
039100     COMPUTE WS-RET-VARIANCE = WS-RET-SQ-SUM / WS-RETURN-COUNT.           
039200*    VOLATILITY IS THE SQUARE ROOT OF VARIANCE (POPULATION, NOT           
039300*    SAMPLE -- DIVIDED BY N, NOT N-1) EXPRESSED AS A PERCENT.             
039400     COMPUTE PME-OUT-VOLATILITY-PCT ROUNDED =                             
039500         (WS-RET-VARIANCE ** 0.5) * 100.                                  
039600 0400-EXIT.                                                               
039700     EXIT.                                                                
039800*                                                                         
039900 0410-SUM-RETURN.                                                         
040000*    THE SINGLE ADD BELOW IS KEPT OUT-OF-LINE AS ITS OWN                  
040100*    PARAGRAPH RATHER THAN FOLDED INTO 0400 SO THE PERFORM...             
040200*    VARYING...THRU STYLE STAYS CONSISTENT WITH 0420 BELOW.               
040300*    SINGLE-STATEMENT HELPER -- KEPT AS ITS OWN PARAGRAPH SO              
040400*    0400 CAN DRIVE IT WITH A PERFORM...VARYING THRU.                     
040500     ADD WS-RET-ENTRY(WS-RET-TBL-IDX) TO WS-RET-SUM.                      
040600 0410-EXIT.                                                               
040700     EXIT.                                                                
040800*                                                                         
040900 0420-SUM-SQ-DEV.                                                         
041000*    SQUARE OF THE DEVIATION FROM THE MEAN -- ACCUMULATED OVER            
041100*    ALL WS-RETURN-COUNT ENTRIES BEFORE 0400 DIVIDES BY N.                
041200     COMPUTE WS-RET-SQ-DEV =                                              
041300         (WS-RET-ENTRY(WS-RET-TBL-IDX) - WS-RET-MEAN) ** 2.               
041400     ADD WS-RET-SQ-DEV TO WS-RET-SQ-SUM.                                  
041500 0420-EXIT.                                                               
041600     EXIT.                                                                
041700*                                                                         
041800*FILE STATUS FAILURE ON LOAD -- DUMP WHAT WE HAD AND STOP THE             
041900*RUN RATHER THAN SCORE PERFORMANCE OFF A PARTIAL PRICE TABLE.             
042000 0900-ABEND-TRACE.                                                        
042100*    NOTHING FANCY HERE -- THIS SHOP HAS NEVER HAD A CONSOLE              
042200*    MESSAGE TABLE FOR BATCH SUBPROGRAMS, SO DISPLAY STATEMENTS           
042300*    REMAIN THE STANDARD WAY TO GET DIAGNOSTIC OUTPUT TO THE              
042400*    JOB LOG FOR OPERATIONS.                                              
042500*    THE FOUR DISPLAYS BELOW ARE WHAT SHOWS UP IN THE JOB LOG             
042600*    WHEN OPERATIONS CALLS ABOUT AN ABEND -- KEEP THEM IN THIS            
042700*    ORDER, THE RUNBOOK SCREENSHOTS STILL SHOW THIS SEQUENCE.             
042800     DISPLAY 'PERFORMANCE-METRICS-ENGINE - FILE OPEN FAILED'.             
042900     DISPLAY 'PRICE-HISTORY STATUS = ' WS-PXH-FILE-STATUS.                
043000     DISPLAY 'LAST PRICE LOADED = ' WS-PRICE-TRACE.                       
043100     DISPLAY 'AS-OF CCYY/MM/DD = ' WS-ADW-CCYY '/' WS-ADW-MM              
043200         '/' WS-ADW-DD.                                                   
043300     MOVE 'Y' TO WS-EOF-PXH-SW.                                           
043400 0900-EXIT.                                                               
043500     EXIT.                                                                
