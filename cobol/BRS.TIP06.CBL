000100*****************************************************************         
000200*                                                                         
000300*BRS.TIP06  --  BROKERAGE STATEMENT RECORD                                
000400*                                                                         
000500*AUTHOR.     R. OKAFOR, INVESTMENT SYSTEMS.                               
000600*DATE WRITTEN.  09/30/1992.                                               
000700*DATE COMPILED. (COPYBOOK - COMPILED WITH INCLUDING PROGRAM).             
000800*                                                                         
000900*ONE ROW PER BROKERAGE STATEMENT PERIOD.  WIDEST OF THE                   
001000*STATEMENT LAYOUTS -- CARRIES THE FULL ACTIVITY BREAKOUT THE              
001100*RECONCILIATION RUN FOOTS AGAINST THE POSTED TRANSACTION                  
001200*LEDGER AND THE PRICE-DRIVEN MARKET CHANGE.                               
001300*                                                                         
001400*****************************************************************         
001500*CHANGE LOG                                                               
001600*-----------------------------------------------------------              
001700*09/30/1992  RO    ORIGINAL LAYOUT                                        
001800*02/25/1999  PKS   Y2K -- ALL DATE FIELDS CONFIRMED CCYYMMDD              
001900*03/21/2006  TNW   ADDED BS-FEES COLUMN, BROKER BEGAN BILLING             
002000*                  MAINTENANCE FEES SEPARATE FROM TRADE                   
002100*                  COMMISSIONS (REQ 5280)                                 
002200*11/03/2009  TNW   EXPANDED RECORD FOR GROWTH -- FILLER                   
002300*                  SHRUNK TO MAKE ROOM (REQ 6210)                         
002400*02/19/2016  TNW   ADDED RECORD-TYPE / SEQUENCE-NUMBER AND THE            
002500*                  AUDIT-KEY REDEFINES SO THIS LAYOUT MATCHES             
002600*                  THE SHOP'S STANDARD TRANSMISSION HEADER                
002700*                  (REQ 7200)                                             
002800*****************************************************************         
002900     01  BRS-BROKERAGE-STATEMENT-RECORD.                                  
003000         05  BRS-RECORD-TYPE               PIC X(3).                      
003100             88  BRS-RECTYPE-STATEMENT         VALUE 'BRS'.               
003200         05  BRS-SEQUENCE-NUMBER           PIC 9(3).                      
003300         05  BRS-DETAIL-RECORD-1.                                         
003400             10  BRS-STMT-ID                   PIC 9(6).                  
003500             10  BRS-HOLDING-ID                PIC 9(6).                  
003600             10  BRS-STMT-DATE                 PIC 9(8).                  
003700             10  BRS-STMT-DATE-R REDEFINES                                
003800                     BRS-STMT-DATE.                                       
003900                 15  BRS-SDTE-CCYY             PIC 9(4).                  
004000                 15  BRS-SDTE-MM               PIC 9(2).                  
004100                 15  BRS-SDTE-DD               PIC 9(2).                  
004200             10  BRS-BEGIN-VALUE               PIC S9(10)V99.             
004300             10  BRS-END-VALUE                 PIC S9(10)V99.             
004400             10  BRS-DEPOSITS                  PIC S9(10)V99.             
004500             10  BRS-WITHDRAWALS               PIC S9(10)V99.             
004600             10  BRS-DIVIDENDS                 PIC S9(10)V99.             
004700             10  BRS-INTEREST                  PIC S9(10)V99.             
004800             10  BRS-CAP-GAINS                 PIC S9(10)V99.             
004900             10  BRS-MARKET-CHANGE             PIC S9(10)V99.             
005000             10  BRS-OTHER-ACTIVITY            PIC S9(10)V99.             
005100             10  BRS-FEES                      PIC S9(10)V99.  REQ5280    
005200             10  FILLER                        PIC X(4).       REQ6210    
005300         05  BRS-DETAIL-RECORD-2 REDEFINES                                
005400                 BRS-DETAIL-RECORD-1.                                     
005500             10  BRS-AUD-STMT-ID               PIC 9(6).                  
005600             10  BRS-AUD-HOLDING-ID            PIC 9(6).                  
005700             10  FILLER                        PIC X(132).                
