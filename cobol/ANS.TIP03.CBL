000100*****************************************************************         
000200*                                                                         
000300*ANS.TIP03  --  ANNUITY STATEMENT RECORD                                  
000400*                                                                         
000500*AUTHOR.     R. OKAFOR, INVESTMENT SYSTEMS.                               
000600*DATE WRITTEN.  09/30/1992.                                               
000700*DATE COMPILED. (COPYBOOK - COMPILED WITH INCLUDING PROGRAM).             
000800*                                                                         
000900*ONE ROW PER ANNUITY STATEMENT PERIOD.  CARRIES THE BEGIN/END             
001000*CONTRACT VALUE AND ACTIVITY USED BY THE ANNUITY-LEDGER-ENGINE            
001100*SUBPROGRAM TO RECONCILE AGAINST THE POSTED TRANSACTION LEDGER.           
001200*                                                                         
001300*****************************************************************         
001400*CHANGE LOG                                                               
001500*-----------------------------------------------------------              
001600*09/30/1992  RO    ORIGINAL LAYOUT                                        
001700*02/25/1999  PKS   Y2K -- ALL DATE FIELDS CONFIRMED CCYYMMDD              
001800*08/14/2002  TNW   ADDED AS-GWB FOR GUARANTEED WITHDRAWAL                 
001900*                  BENEFIT RIDERS (REQ 4901)                              
002000*11/03/2009  TNW   EXPANDED RECORD FOR GROWTH -- FILLER                   
002100*                  SHRUNK TO MAKE ROOM (REQ 6210)                         
002200*02/19/2016  TNW   ADDED RECORD-TYPE / SEQUENCE-NUMBER AND THE            
002300*                  AUDIT-KEY REDEFINES SO THIS LAYOUT MATCHES             
002400*                  THE SHOP'S STANDARD TRANSMISSION HEADER                
002500*                  (REQ 7200)                                             
002600*****************************************************************         
002700    01  ANS-ANNUITY-STATEMENT-RECORD.                                     
002800        05  ANS-RECORD-TYPE               PIC X(3).                       
002900            88  ANS-RECTYPE-STATEMENT         VALUE 'ANS'.                
003000        05  ANS-SEQUENCE-NUMBER           PIC 9(3).                       
003100        05  ANS-DETAIL-RECORD-1.                                          
003200            10  ANS-STMT-ID                   PIC 9(6).                   
003300            10  ANS-HOLDING-ID                PIC 9(6).                   
003400            10  ANS-STMT-DATE                 PIC 9(8).                   
003500            10  ANS-PERIOD-START              PIC 9(8).                   
003600            10  ANS-PERIOD-END                PIC 9(8).                   
003700            10  ANS-PERIOD-START-R REDEFINES                              
003800                    ANS-PERIOD-START.                                     
003900                15  ANS-PSTRT-CCYY            PIC 9(4).                   
004000                15  ANS-PSTRT-MM              PIC 9(2).                   
004100                15  ANS-PSTRT-DD              PIC 9(2).                   
004200            10  ANS-BEGIN-VALUE               PIC S9(10)V99.              
004300            10  ANS-END-VALUE                 PIC S9(10)V99.              
004400            10  ANS-PREMIUMS                  PIC S9(10)V99.              
004500            10  ANS-NET-CHANGE                PIC S9(10)V99.              
004600            10  ANS-WITHDRAWALS               PIC S9(10)V99.              
004700            10  ANS-TAX-WITHHELD              PIC S9(10)V99.              
004800            10  ANS-GWB                       PIC S9(10)V99.  REQ4901     
004900            10  FILLER                        PIC X(4).       REQ6210     
005000        05  ANS-DETAIL-RECORD-2 REDEFINES                                 
005100                ANS-DETAIL-RECORD-1.                                      
005200            10  ANS-AUD-STMT-ID               PIC 9(6).                   
005300            10  ANS-AUD-HOLDING-ID            PIC 9(6).                   
005400            10  FILLER                        PIC X(106).                 
