000100 IDENTIFICATION DIVISION.                                                 
000200     PROGRAM-ID.    STATEMENT-RECONCILIATION-RPT.                         
000300     AUTHOR.        R. OKAFOR.                                            
000400     INSTALLATION.  INVESTMENT SYSTEMS.                                   
000500     DATE-WRITTEN.  10/14/1992.                                           
000600     DATE-COMPILED.                                                       
000700     SECURITY.      COMPANY CONFIDENTIAL - INVESTMENT SYS DEPT.           
000800*****************************************************************         
000900*                                                                         
001000*NIGHTLY STATEMENT RECONCILIATION RUN.  FOOTS EACH INCOMING               
001100*ANNUITY, 401(K) AND BROKERAGE STATEMENT AGAINST ITS OWN                  
001200*BEGIN/ACTIVITY/END FORMULA AND FLAGS ANY STATEMENT THAT DOES             
001300*NOT FOOT.  ALSO CHAINS CONSECUTIVE STATEMENTS OF THE SAME                
001400*HOLDING -- THE CURRENT STATEMENT'S BEGINNING VALUE SHOULD                
001500*EQUAL THE PRIOR STATEMENT'S ENDING VALUE -- AND FLAGS ANY                
001600*BREAK IN THE CHAIN.  EACH FILE IS ITS OWN HOLDING/DATE SORTED            
001700*SEQUENCE SO THE THREE PASSES RUN INDEPENDENTLY, ONE AFTER                
001800*ANOTHER.                                                                 
001900*                                                                         
002000*****************************************************************         
002100*CHANGE LOG                                                               
002200*-----------------------------------------------------------              
002300*10/14/1992  RO    ORIGINAL - ANNUITY STATEMENTS ONLY                     
002400*02/25/1999  PKS   Y2K -- STMT DATE FIELDS CONFIRMED CCYYMMDD             
002500*03/21/2006  TNW   ADDED BROKERAGE STATEMENT PASS (REQ 5280)              
002600*01/12/2008  TNW   ADDED 401(K) STATEMENT PASS (REQ 6090)                 
002700*09/30/2014  DRP   HOLDING EXCEPTION SUBTOTAL LINE ADDED SO THE           
002800*                  OPS DESK DOESN'T HAVE TO HAND-COUNT A LONG RUN         
002900*03/18/2022  TNW   ADDED THE PASS-BY-PASS NOTES BELOW AFTER THE           
003000*                  OPS DESK ASKED WHY THE ANNUITY TOLERANCE IS A          
003100*                  PENNY BUT THE OTHER TWO PASSES USE A DOLLAR --         
003200*                  NO LOGIC CHANGE (REQ 7925)                             
003300*****************************************************************         
003400     ENVIRONMENT DIVISION.                                                
003500     CONFIGURATION SECTION.                                               
003600     SPECIAL-NAMES.                                                       
003700*    C01 IS USED ONLY ON THE VERY FIRST WRITE OF THE RUN --               
003800*    SUBSEQUENT SECTION HEADINGS ADVANCE BY LINE COUNT INSTEAD            
003900*    OF FORCING A NEW PAGE.                                               
004000         C01 IS TOP-OF-FORM.                                              
004100     INPUT-OUTPUT SECTION.                                                
004200     FILE-CONTROL.                                                        
004300*        THREE INDEPENDENT INPUT FILES, ONE OUTPUT FILE -- THERE          
004400*        IS NO MATCHING OR MERGING ACROSS THE THREE STATEMENT             
004500*        FILES, EACH PASS BELOW READS ITS OWN FILE START TO               
004600*        FINISH BEFORE THE NEXT PASS EVEN OPENS ITS FIRST RECORD.         
004700         SELECT ANNUITY-STMTS-FILE ASSIGN TO ANNSTMTS                     
004800             ORGANIZATION IS SEQUENTIAL                                   
004900             FILE STATUS IS WS-ANS-STATUS.                                
005000         SELECT K401-STMTS-FILE ASSIGN TO K401STMTS                       
005100             ORGANIZATION IS SEQUENTIAL                                   
005200             FILE STATUS IS WS-KST-STATUS.                                
005300         SELECT BROKERAGE-STMTS-FILE ASSIGN TO BRKSTMTS                   
005400             ORGANIZATION IS SEQUENTIAL                                   
005500             FILE STATUS IS WS-BRS-STATUS.                                
005600         SELECT RECON-RPT-FILE ASSIGN TO RECONRPT                         
005700             ORGANIZATION IS SEQUENTIAL                                   
005800             FILE STATUS IS WS-RECON-STATUS.                              
005900     DATA DIVISION.                                                       
006000     FILE SECTION.                                                        
006100*    ANNUITY STATEMENT EXTRACT -- MUST ARRIVE SORTED HOLDING/             
006200*    STATEMENT-DATE SO THE CHAINING LOGIC IN 0220 BELOW SEES              
006300*    CONSECUTIVE STATEMENTS OF THE SAME HOLDING IN ORDER.                 
006400     FD  ANNUITY-STMTS-FILE                                               
006500         RECORD CONTAINS 130 CHARACTERS                                   
006600         LABEL RECORDS ARE STANDARD.                                      
006700     COPY ANS-TIP03.                                                      
006800*    401(K) STATEMENT EXTRACT -- SAME SORT REQUIREMENT AS ABOVE.          
006900     FD  K401-STMTS-FILE                                                  
007000         RECORD CONTAINS 126 CHARACTERS                                   
007100         LABEL RECORDS ARE STANDARD.                                      
007200     COPY KST-TIP05.                                                      
007300*    BROKERAGE STATEMENT EXTRACT -- SAME SORT REQUIREMENT AS              
007400*    ABOVE.                                                               
007500     FD  BROKERAGE-STMTS-FILE                                             
007600         RECORD CONTAINS 150 CHARACTERS                                   
007700         LABEL RECORDS ARE STANDARD.                                      
007800     COPY BRS-TIP06.                                                      
007900     FD  RECON-RPT-FILE                                                   
008000         RECORD CONTAINS 132 CHARACTERS                                   
008100         LABEL RECORDS ARE OMITTED.                                       
008200     01  RECON-PRINT-RECORD.                                              
008300*    132-BYTE PRINT RECORD, SAME WIDTH AS THE OTHER REPORTS IN            
008400*    THE SUITE.  RECON-PRINT-DATA IS WHAT EVERY WRITE STATEMENT           
008500*    BELOW ACTUALLY MOVES INTO -- THE FD ITSELF IS NEVER WRITTEN          
008600*    TO DIRECTLY.                                                         
008700         05  RECON-PRINT-DATA    PIC X(131).                              
008800         05  FILLER              PIC X(1).                                
008900     WORKING-STORAGE SECTION.                                             
009000     77  WS-ANS-STATUS                 PIC X(2).                          
009100*    FILE STATUS FIELDS -- CHECKED ONLY IMPLICITLY THROUGH THE            
009200*    AT-END CLAUSE ON EACH PASS'S READ, NOT TESTED EXPLICITLY             
009300*    AFTER EVERY I/O THE WAY SOME NEWER PROGRAMS DO IT.                   
009400     77  WS-KST-STATUS                 PIC X(2).                          
009500     77  WS-BRS-STATUS                 PIC X(2).                          
009600     77  WS-RECON-STATUS               PIC X(2).                          
009700     77  WS-EOF-ANS-SW                 PIC X(1) VALUE 'N'.                
009800         88  WS-EOF-ANS                    VALUE 'Y'.                     
009900     77  WS-EOF-KST-SW                 PIC X(1) VALUE 'N'.                
010000         88  WS-EOF-KST                    VALUE 'Y'.                     
010100     77  WS-EOF-BRS-SW                 PIC X(1) VALUE 'N'.                
010200         88  WS-EOF-BRS                    VALUE 'Y'.                     
010300*    WS-RECON-SW/WS-GAP-SW ARE SHARED ACROSS ALL THREE PASSES --          
010400*    EACH PASS SETS THEM FRESH FOR EVERY STATEMENT IT PROCESSES,          
010500*    SO THERE IS NO CARRY-OVER RISK BETWEEN PASSES.                       
010600     77  WS-RECON-SW                   PIC X(1) VALUE 'Y'.                
010700         88  WS-RECONCILED                 VALUE 'Y'.                     
010800     77  WS-GAP-SW                     PIC X(1) VALUE 'N'.                
010900         88  WS-HAS-GAP                    VALUE 'Y'.                     
011000     77  WS-PAGE-CNT                   PIC S9(5) COMP VALUE 0.            
011100*    BUMPED ONCE IN 0100-INITIALIZE -- THIS REPORT NEVER PAGE-            
011200*    BREAKS, IT JUST RUNS THE THREE SECTIONS TOP TO BOTTOM.               
011300     77  WS-GRAND-EXCEPT-CNT           PIC S9(7) COMP VALUE 0.            
011400*    FED ONCE AT THE VERY END BY 0900-WRITE-GRAND-TOTAL FROM THE          
011500*    THREE PER-PASS GRAND COUNTERS BELOW -- NOT ACCUMULATED               
011600*    DIRECTLY DURING ANY OF THE THREE PASSES.                             
011700*                                                                         
011800*    ANNUITY PASS CONTROL FIELDS -- ONE GROUP PER PASS, ALL               
011900*    THREE SHAPED IDENTICALLY SO THE COMPARISON LOGIC IN EACH             
012000*    PASS'S -PROCESS- PARAGRAPH LOOKS THE SAME.                           
012100     01  WS-ANS-CONTROL-FIELDS.                                           
012200         05  WS-ANS-PRIOR-HOLDING-ID   PIC 9(6) VALUE 0.                  
012300         05  WS-ANS-PRIOR-ENDING       PIC S9(10)V99 VALUE 0.             
012400*        CARRIES THE PRIOR STATEMENT'S ENDING VALUE FORWARD --            
012500*        COMPARED AGAINST THIS STATEMENT'S BEGIN VALUE IN 0220            
012600*        BELOW TO DETECT A CHAIN GAP.                                     
012700         05  WS-ANS-FIRST-SW           PIC X(1) VALUE 'Y'.                
012800             88  WS-ANS-FIRST-STMT         VALUE 'Y'.                     
012900*        FIRST-STMT SUPPRESSES THE GAP CHECK FOR A HOLDING'S              
013000*        VERY FIRST STATEMENT -- THERE IS NO PRIOR ENDING                 
013100*        BALANCE TO CHAIN AGAINST YET.                                    
013200         05  WS-ANS-HLD-EXCEPT-CNT     PIC S9(5) COMP VALUE 0.            
013300*        RESET TO ZERO AFTER EVERY HOLDING BREAK -- SEE 0230              
013400*        BELOW.                                                           
013500         05  WS-ANS-GRAND-EXCEPT-CNT   PIC S9(7) COMP VALUE 0.            
013600*        RUN-WIDE ANNUITY EXCEPTION COUNT -- NEVER RESET, UNLIKE          
013700*        THE PER-HOLDING COUNTER ABOVE IT.                                
013800         05  FILLER                    PIC X(1).                          
013900*                                                                         
014000     01  WS-KST-CONTROL-FIELDS.                                           
014100         05  WS-KST-PRIOR-HOLDING-ID   PIC 9(6) VALUE 0.                  
014200         05  WS-KST-PRIOR-ENDING       PIC S9(10)V99 VALUE 0.             
014300*        SAME ROLE AS WS-ANS-PRIOR-ENDING ABOVE, FOR THE 401(K)           
014400*        PASS.                                                            
014500         05  WS-KST-FIRST-SW           PIC X(1) VALUE 'Y'.                
014600             88  WS-KST-FIRST-STMT         VALUE 'Y'.                     
014700         05  WS-KST-HLD-EXCEPT-CNT     PIC S9(5) COMP VALUE 0.            
014800*        SAME RESET PATTERN, SEE 0330 BELOW.                              
014900         05  WS-KST-GRAND-EXCEPT-CNT   PIC S9(7) COMP VALUE 0.            
015000*        RUN-WIDE 401(K) EXCEPTION COUNT -- NEVER RESET.                  
015100         05  FILLER                    PIC X(1).                          
015200*                                                                         
015300     01  WS-BRS-CONTROL-FIELDS.                                           
015400         05  WS-BRS-PRIOR-HOLDING-ID   PIC 9(6) VALUE 0.                  
015500         05  WS-BRS-PRIOR-ENDING       PIC S9(10)V99 VALUE 0.             
015600*        SAME ROLE AGAIN, FOR THE BROKERAGE PASS.                         
015700         05  WS-BRS-FIRST-SW           PIC X(1) VALUE 'Y'.                
015800             88  WS-BRS-FIRST-STMT         VALUE 'Y'.                     
015900         05  WS-BRS-HLD-EXCEPT-CNT     PIC S9(5) COMP VALUE 0.            
016000*        SAME RESET PATTERN, SEE 0430 BELOW.                              
016100         05  WS-BRS-GRAND-EXCEPT-CNT   PIC S9(7) COMP VALUE 0.            
016200*        RUN-WIDE BROKERAGE EXCEPTION COUNT -- NEVER RESET.               
016300         05  FILLER                    PIC X(1).                          
016400*                                                                         
016500*    COMMON CALC FIELDS -- SHARED BY ALL THREE PASSES AND BY THE          
016600*    COMMON DETAIL-LINE WRITER AT 0260 BELOW.  EACH PASS                  
016700*    POPULATES THESE FRESH FOR EVERY STATEMENT.                           
016800     01  WS-CALC-FIELDS.                                                  
016900         05  WS-REPORTED-END           PIC S9(10)V99 VALUE 0.             
017000         05  WS-CALC-END               PIC S9(10)V99 VALUE 0.             
017100         05  WS-DIFF                   PIC S9(10)V99 VALUE 0.             
017200*        CALCULATED-MINUS-REPORTED ENDING VALUE -- POSITIVE WHEN          
017300*        OUR FOOTING COMES OUT HIGHER THAN THE STATEMENT SAYS,            
017400*        NEGATIVE WHEN LOWER.                                             
017500         05  WS-GAP-AMOUNT             PIC S9(10)V99 VALUE 0.             
017600*        THIS STATEMENT'S BEGIN VALUE LESS THE PRIOR STATEMENT'S          
017700*        ENDING VALUE -- SHOULD BE ZERO WHEN THE CHAIN IS INTACT.         
017800         05  WS-GAP-PRIOR-ENDING       PIC S9(10)V99 VALUE 0.             
017900         05  WS-STATUS-TEXT            PIC X(9) VALUE SPACES.             
018000*        HOLDS ONE OF NO-RECON / GAP / OK -- SET BY 0260-WRITE-           
018100*        DETAIL-LINE BELOW, NEVER BY THE THREE PASS PARAGRAPHS            
018200*        DIRECTLY.                                                        
018300         05  FILLER                    PIC X(1).                          
018400*                                                                         
018500*RUN TRACE AREA -- DISPLAYED ON A FILE OPEN FAILURE SO THE                
018600*OPERATOR KNOWS WHICH STATEMENT WAS LAST READ.                            
018700     01  WS-TRACE-AREA.                                                   
018800*    NOT CURRENTLY DISPLAYED ANYWHERE IN THIS VERSION -- CARRIED          
018900*    FORWARD FROM AN EARLIER REVISION THAT DID DISPLAY IT ON A            
019000*    FILE OPEN FAILURE.  LEFT IN PLACE RATHER THAN REMOVED SINCE          
019100*    IT COSTS NOTHING AND MAY BE WIRED BACK UP LATER.                     
019200         05  WS-TRC-HOLDING-ID          PIC 9(6).                         
019300         05  WS-TRC-STMT-ID             PIC 9(6).                         
019400         05  FILLER                     PIC X(1).                         
019500*    X(12) VIEW OF THE TRACE AREA -- USED IF THE OPERATOR EVER            
019600*    NEEDS TO DISPLAY THE WHOLE KEY AS ONE FIELD RATHER THAN              
019700*    HOLDING-ID AND STMT-ID SEPARATELY.                                   
019800     01  WS-TRACE-AREA-R                                                  
019900             REDEFINES WS-TRACE-AREA    PIC X(12).                        
020000*                                                                         
020100*    DETAIL LINE LAYOUT -- COMMON TO ALL THREE PASSES.  THE TWO           
020200*    REDEFINITIONS BELOW LET THE HOLDING-BREAK AND GRAND-TOTAL            
020300*    LINES REUSE THIS SAME 132-BYTE PRINT AREA.                           
020400     01  WS-PRINT-LINE.                                                   
020500         05  PL-HOLDING-ID             PIC ZZZZZ9.                        
020600         05  FILLER                    PIC X(2).                          
020700         05  PL-STMT-DATE              PIC 9(8).                          
020800         05  FILLER                    PIC X(2).                          
020900         05  PL-BEGIN                  PIC Z,ZZZ,ZZZ,ZZ9.99-.             
021000         05  FILLER                    PIC X(1).                          
021100         05  PL-CALC-END               PIC Z,ZZZ,ZZZ,ZZ9.99-.             
021200         05  FILLER                    PIC X(1).                          
021300         05  PL-REPORTED-END           PIC Z,ZZZ,ZZZ,ZZ9.99-.             
021400         05  FILLER                    PIC X(1).                          
021500         05  PL-DIFF                   PIC Z,ZZZ,ZZZ,ZZ9.99-.             
021600*        ZERO WHEN THE STATEMENT FOOTS EXACTLY -- PRINTED EVEN            
021700*        WHEN THE STATUS COLUMN READS OK, SO A SMALL ROUNDING             
021800*        DIFFERENCE WITHIN TOLERANCE IS STILL VISIBLE ON THE              
021900*        REPORT.                                                          
022000         05  FILLER                    PIC X(1).                          
022100         05  PL-STATUS                 PIC X(9).                          
022200         05  FILLER                    PIC X(1).                          
022300         05  PL-GAP-PRIOR-END          PIC Z,ZZZ,ZZZ,ZZ9.99-.             
022400         05  FILLER                    PIC X(1).                          
022500         05  PL-GAP-AMOUNT             PIC Z,ZZZ,ZZZ,ZZ9.99-.             
022600         05  FILLER                    PIC X(3).                          
022700     01  WS-HOLDING-BREAK-LINE REDEFINES WS-PRINT-LINE.                   
022800*    PRINTED BY ALL THREE PASSES' -HOLDING-BREAK PARAGRAPHS --            
022900*    ONE COMMON LAYOUT, THOUGH EACH PASS BUILDS AND WRITES ITS            
023000*    OWN COPY OF IT RATHER THAN SHARING A WRITER PARAGRAPH.               
023100         05  FILLER                    PIC X(6).                          
023200         05  HB-HOLDING-ID             PIC ZZZZZ9.                        
023300         05  FILLER                    PIC X(2).                          
023400         05  HB-LABEL                  PIC X(20) VALUE                    
023500             'STATEMENT EXCEPTIONS'.                                      
023600         05  FILLER                    PIC X(2).                          
023700         05  HB-EXCEPT-CNT             PIC ZZZ9.                          
023800*        COUNT OF EXCEPTIONS (FOOTING FAILURES PLUS CHAIN GAPS)           
023900*        FOR THE HOLDING THAT JUST ENDED.                                 
024000         05  FILLER                    PIC X(91).                         
024100     01  WS-GRAND-TOTAL-LINE REDEFINES WS-PRINT-LINE.                     
024200*    PRINTED EXACTLY ONCE BY 0900-WRITE-GRAND-TOTAL, THE LAST             
024300*    LINE ON THE REPORT.                                                  
024400         05  GT-LABEL                  PIC X(30) VALUE                    
024500             'GRAND TOTAL EXCEPTIONS'.                                    
024600         05  FILLER                    PIC X(2).                          
024700         05  GT-EXCEPT-CNT             PIC ZZZZ9.                         
024800*        RUN-WIDE TOTAL ACROSS ALL THREE STATEMENT TYPES.                 
024900         05  FILLER                    PIC X(95).                         
025000*                                                                         
025100     01  WS-HEADING-LINE-1             PIC X(132) VALUE                   
025200         'INVESTCO STATEMENT RECONCILIATION & CHAINING REPORT'.           
025300     01  WS-HEADING-LINE-2             PIC X(132) VALUE                   
025400*    COLUMN HEADING LINE -- PRINTED ONCE, BEFORE THE FIRST                
025500*    SECTION HEADING, SINCE THE COLUMN LAYOUT IS IDENTICAL FOR            
025600*    ALL THREE PASSES.                                                    
025700         'HOLDING   STMT-DATE      BEGIN     CALC-END  RPT-END'.          
025800     01  WS-HEADING-LINE-3             PIC X(132) VALUE                   
025900         'ANNUITY STATEMENTS'.                                            
026000     01  WS-HEADING-LINE-4             PIC X(132) VALUE                   
026100         '401(K) STATEMENTS'.                                             
026200     01  WS-HEADING-LINE-5             PIC X(132) VALUE                   
026300         'BROKERAGE STATEMENTS'.                                          
026400     PROCEDURE DIVISION.                                                  
026500*                                                                         
026600*    MAIN LINE -- THREE PASSES RUN ONE AFTER ANOTHER, EACH                
026700*    PRECEDED BY ITS OWN SECTION HEADING.  A HOLDING NUMBER               
026800*    THAT APPEARS ON MORE THAN ONE STATEMENT TYPE (SAY, BOTH A            
026900*    401(K) AND A BROKERAGE ACCOUNT) IS RECONCILED INDEPENDENTLY          
027000*    IN EACH PASS -- THERE IS NO CROSS-PASS MATCHING.                     
027100 0000-MAIN-CONTROL.                                                       
027200*    DRIVES THE THREE PASSES IN A FIXED ORDER -- ANNUITY, THEN            
027300*    401(K), THEN BROKERAGE.  THIS ORDER HAS NEVER CHANGED SINCE          
027400*    THE 401(K) AND BROKERAGE PASSES WERE ADDED AND IS NOT                
027500*    DRIVEN BY ANY PARAMETER OR CONTROL CARD.                             
027600     PERFORM 0100-INITIALIZE.                                             
027700     WRITE RECON-PRINT-RECORD FROM WS-HEADING-LINE-3                      
027800         AFTER ADVANCING 2 LINES.                                         
027900     PERFORM 0200-RECON-ANNUITY THRU 0200-EXIT.                           
028000     WRITE RECON-PRINT-RECORD FROM WS-HEADING-LINE-4                      
028100         AFTER ADVANCING 2 LINES.                                         
028200     PERFORM 0300-RECON-K401 THRU 0300-EXIT.                              
028300     WRITE RECON-PRINT-RECORD FROM WS-HEADING-LINE-5                      
028400         AFTER ADVANCING 2 LINES.                                         
028500     PERFORM 0400-RECON-BROKERAGE THRU 0400-EXIT.                         
028600     PERFORM 0900-WRITE-GRAND-TOTAL.                                      
028700     PERFORM 0950-TERMINATE.                                              
028800     STOP RUN.                                                            
028900*                                                                         
029000*OPENS ALL FOUR FILES AND WRITES THE RUN-WIDE REPORT HEADING --           
029100*THE PER-PASS SECTION HEADINGS (ANNUITY/401(K)/BROKERAGE) ARE             
029200*WRITTEN SEPARATELY BY 0000-MAIN-CONTROL ABOVE, NOT HERE.                 
029300 0100-INITIALIZE.                                                         
029400     OPEN INPUT ANNUITY-STMTS-FILE.                                       
029500     OPEN INPUT K401-STMTS-FILE.                                          
029600     OPEN INPUT BROKERAGE-STMTS-FILE.                                     
029700     OPEN OUTPUT RECON-RPT-FILE.                                          
029800     WRITE RECON-PRINT-RECORD FROM WS-HEADING-LINE-1                      
029900         AFTER ADVANCING C01.                                             
030000     WRITE RECON-PRINT-RECORD FROM WS-HEADING-LINE-2                      
030100         AFTER ADVANCING 2 LINES.                                         
030200     ADD 1 TO WS-PAGE-CNT.                                                
030300*                                                                         
030400*ANNUITY PASS -- FOOTS BEGIN+ACTIVITY=END TO THE PENNY (0.01              
030500*TOLERANCE) AND CHAINS THIS STATEMENT'S BEGIN TO THE PRIOR                
030600*STATEMENT'S END, SAME TOLERANCE, PER REQ 5280.  THE PENNY                
030700*TOLERANCE HERE (VERSUS THE DOLLAR TOLERANCE IN THE 401(K) AND            
030800*BROKERAGE PASSES BELOW) REFLECTS HOW THE ANNUITY CARRIER FEEDS           
030900*THIS EXTRACT -- ITS FIGURES ARE ALREADY ROUNDED TO THE PENNY             
031000*BEFORE WE EVER SEE THEM, SO ANY DIFFERENCE LARGER THAN A PENNY           
031100*IS A REAL DISCREPANCY, NOT ROUNDING NOISE.                               
031200 0200-RECON-ANNUITY.                                                      
031300*    DRIVES THE READ LOOP FOR THE ANNUITY EXTRACT FROM START TO           
031400*    END OF FILE, THEN CLOSES OUT WHATEVER HOLDING WAS LAST SEEN.         
031500     PERFORM 0210-READ-ANS THRU 0210-EXIT                                 
031600         UNTIL WS-EOF-ANS.                                                
031700*    THE LAST HOLDING ON THE FILE NEVER SEES ITS OWN BREAK FIRE           
031800*    INSIDE THE READ LOOP -- THE BREAK ONLY FIRES WHEN THE NEXT           
031900*    HOLDING'S FIRST STATEMENT IS SEEN.  THIS CLOSES THAT GAP.            
032000     IF WS-ANS-PRIOR-HOLDING-ID NOT = 0                                   
032100         PERFORM 0230-ANS-HOLDING-BREAK                                   
032200     END-IF.                                                              
032300 0200-EXIT.                                                               
032400     EXIT.                                                                
032500*                                                                         
032600 0210-READ-ANS.                                                           
032700*    STRAIGHT SEQUENTIAL READ OF THE ANNUITY EXTRACT -- NO KEY,           
032800*    NO RANDOM ACCESS.  EVERY RECORD READ IS PROCESSED IMMEDIATELY        
032900*    BY 0220 BELOW, NOT BUFFERED OR SORTED HERE.                          
033000     READ ANNUITY-STMTS-FILE                                              
033100         AT END                                                           
033200             MOVE 'Y' TO WS-EOF-ANS-SW                                    
033300         NOT AT END                                                       
033400             PERFORM 0220-PROCESS-ANS-STMT THRU 0220-EXIT                 
033500     END-READ.                                                            
033600 0210-EXIT.                                                               
033700     EXIT.                                                                
033800*                                                                         
033900*ONE ANNUITY STATEMENT PER CALL -- FOOTS THE STATEMENT, CHAINS            
034000*IT TO THE PRIOR STATEMENT OF THE SAME HOLDING, AND WRITES THE            
034100*DETAIL LINE.  THE HOLDING BREAK (IF ANY) FIRES BEFORE THIS               
034200*STATEMENT IS PROCESSED, NOT AFTER, SO THE EXCEPTION SUBTOTAL             
034300*PRINTED REFLECTS ONLY THE HOLDING THAT JUST ENDED.                       
034400 0220-PROCESS-ANS-STMT.                                                   
034500*    THE TRACE FIELDS AT THE TOP OF THIS PARAGRAPH (WS-TRC-*) ARE         
034600*    UPDATED BEFORE ANY OF THE FOOTING OR CHAINING LOGIC RUNS --          
034700*    IF THIS PARAGRAPH EVER ABENDS, WHOEVER IS DEBUGGING KNOWS            
034800*    EXACTLY WHICH STATEMENT WAS IN FLIGHT.                               
034900     MOVE ANS-HOLDING-ID TO WS-TRC-HOLDING-ID.                            
035000     MOVE ANS-STMT-ID TO WS-TRC-STMT-ID.                                  
035100     IF ANS-HOLDING-ID NOT = WS-ANS-PRIOR-HOLDING-ID                      
035200             AND WS-ANS-PRIOR-HOLDING-ID NOT = 0                          
035300         PERFORM 0230-ANS-HOLDING-BREAK                                   
035400     END-IF.                                                              
035500     IF ANS-HOLDING-ID = WS-ANS-PRIOR-HOLDING-ID                          
035600         MOVE 'N' TO WS-ANS-FIRST-SW                                      
035700     ELSE                                                                 
035800         MOVE 'Y' TO WS-ANS-FIRST-SW                                      
035900     END-IF.                                                              
036000*    FOOTING FORMULA -- BEGIN VALUE PLUS ALL CREDITS (PREMIUMS,           
036100*    NET MARKET CHANGE) LESS ALL DEBITS (WITHDRAWALS, TAX                 
036200*    WITHHOLDING) SHOULD EQUAL THE REPORTED ENDING VALUE.                 
036300     COMPUTE WS-CALC-END =                                                
036400         ANS-BEGIN-VALUE + ANS-PREMIUMS + ANS-NET-CHANGE                  
036500         - ANS-WITHDRAWALS - ANS-TAX-WITHHELD.                            
036600     COMPUTE WS-DIFF = WS-CALC-END - ANS-END-VALUE.                       
036700     IF WS-DIFF >= 0.01 OR WS-DIFF <= -0.01                               
036800         MOVE 'N' TO WS-RECON-SW                                          
036900         ADD 1 TO WS-ANS-HLD-EXCEPT-CNT                                   
037000         ADD 1 TO WS-ANS-GRAND-EXCEPT-CNT                                 
037100     ELSE                                                                 
037200         MOVE 'Y' TO WS-RECON-SW                                          
037300     END-IF.                                                              
037400*    CHAIN CHECK -- SKIPPED ENTIRELY FOR A HOLDING'S FIRST                
037500*    STATEMENT, SINCE THERE IS NO PRIOR ENDING BALANCE ON THIS            
037600*    RUN TO COMPARE AGAINST.                                              
037700     IF WS-ANS-FIRST-STMT                                                 
037800         MOVE 'N' TO WS-GAP-SW                                            
037900     ELSE                                                                 
038000         COMPUTE WS-GAP-AMOUNT =                                          
038100             ANS-BEGIN-VALUE - WS-ANS-PRIOR-ENDING                        
038200         IF WS-GAP-AMOUNT >= 0.01 OR WS-GAP-AMOUNT <= -0.01               
038300             MOVE 'Y' TO WS-GAP-SW                                        
038400             MOVE WS-ANS-PRIOR-ENDING TO WS-GAP-PRIOR-ENDING              
038500             ADD 1 TO WS-ANS-HLD-EXCEPT-CNT                               
038600             ADD 1 TO WS-ANS-GRAND-EXCEPT-CNT                             
038700         ELSE                                                             
038800             MOVE 'N' TO WS-GAP-SW                                        
038900         END-IF                                                           
039000     END-IF.                                                              
039100     MOVE ANS-HOLDING-ID TO PL-HOLDING-ID.                                
039200     MOVE ANS-STMT-DATE TO PL-STMT-DATE.                                  
039300     MOVE ANS-BEGIN-VALUE TO PL-BEGIN.                                    
039400     MOVE ANS-END-VALUE TO WS-REPORTED-END.                               
039500     PERFORM 0260-WRITE-DETAIL-LINE.                                      
039600     MOVE ANS-HOLDING-ID TO WS-ANS-PRIOR-HOLDING-ID.                      
039700     MOVE ANS-END-VALUE TO WS-ANS-PRIOR-ENDING.                           
039800 0220-EXIT.                                                               
039900     EXIT.                                                                
040000*                                                                         
040100*PRINTS THE PER-HOLDING EXCEPTION SUBTOTAL LINE AND RESETS THE            
040200*COUNT FOR THE NEXT HOLDING -- ADDED 09/30/2014 SO THE OPS DESK           
040300*DOES NOT HAVE TO HAND-COUNT EXCEPTIONS ACROSS A LONG RUN.                
040400 0230-ANS-HOLDING-BREAK.                                                  
040500     MOVE SPACES TO WS-HOLDING-BREAK-LINE.                                
040600     MOVE WS-ANS-PRIOR-HOLDING-ID TO HB-HOLDING-ID.                       
040700     MOVE WS-ANS-HLD-EXCEPT-CNT TO HB-EXCEPT-CNT.                         
040800     WRITE RECON-PRINT-RECORD FROM WS-HOLDING-BREAK-LINE                  
040900         AFTER ADVANCING 1 LINE.                                          
041000     MOVE 0 TO WS-ANS-HLD-EXCEPT-CNT.                                     
041100*                                                                         
041200*401(K) PASS -- TOLERANCE 1.00, SAME CHAIN LOGIC AS ANNUITY.              
041300*THE WIDER DOLLAR TOLERANCE (VERSUS THE ANNUITY PASS'S PENNY              
041400*TOLERANCE ABOVE) REFLECTS THE RECORDKEEPER'S OWN ROUNDING ON             
041500*UNITIZED FUND VALUES -- A PENNY TOLERANCE HERE WOULD FLAG                
041600*NEARLY EVERY STATEMENT AS AN EXCEPTION.                                  
041700 0300-RECON-K401.                                                         
041800*    SAME SHAPE AS 0200-RECON-ANNUITY ABOVE, AGAINST THE 401(K)           
041900*    EXTRACT.                                                             
042000     PERFORM 0310-READ-KST THRU 0310-EXIT                                 
042100         UNTIL WS-EOF-KST.                                                
042200     IF WS-KST-PRIOR-HOLDING-ID NOT = 0                                   
042300         PERFORM 0330-KST-HOLDING-BREAK                                   
042400     END-IF.                                                              
042500 0300-EXIT.                                                               
042600     EXIT.                                                                
042700*                                                                         
042800 0310-READ-KST.                                                           
042900*    SAME PATTERN AS 0210-READ-ANS ABOVE, AGAINST THE 401(K)              
043000*    EXTRACT INSTEAD OF THE ANNUITY ONE.                                  
043100     READ K401-STMTS-FILE                                                 
043200         AT END                                                           
043300             MOVE 'Y' TO WS-EOF-KST-SW                                    
043400         NOT AT END                                                       
043500             PERFORM 0320-PROCESS-KST-STMT THRU 0320-EXIT                 
043600     END-READ.                                                            
043700 0310-EXIT.                                                               
043800     EXIT.                                                                
043900*                                                                         
044000*SAME SHAPE AS 0220-PROCESS-ANS-STMT ABOVE, BUT THE FOOTING               
044100*FORMULA HAS FIVE CREDIT/DEBIT LINES INSTEAD OF TWO -- 401(K)             
044200*ACTIVITY INCLUDES EMPLOYEE AND EMPLOYER CONTRIBUTIONS, MARKET            
044300*GAIN/LOSS, LOAN REPAYMENTS, WITHDRAWALS AND PLAN FEES.                   
044400 0320-PROCESS-KST-STMT.                                                   
044500*    UNLIKE 0220-PROCESS-ANS-STMT ABOVE, THIS PARAGRAPH DOES NOT          
044600*    UPDATE THE TRACE FIELDS -- THEY WERE ADDED FOR THE ORIGINAL          
044700*    ANNUITY PASS ONLY AND NEVER EXTENDED TO THE LATER TWO.               
044800     IF KST-HOLDING-ID NOT = WS-KST-PRIOR-HOLDING-ID                      
044900             AND WS-KST-PRIOR-HOLDING-ID NOT = 0                          
045000         PERFORM 0330-KST-HOLDING-BREAK                                   
045100     END-IF.                                                              
045200     IF KST-HOLDING-ID = WS-KST-PRIOR-HOLDING-ID                          
045300         MOVE 'N' TO WS-KST-FIRST-SW                                      
045400     ELSE                                                                 
045500         MOVE 'Y' TO WS-KST-FIRST-SW                                      
045600     END-IF.                                                              
045700     COMPUTE WS-CALC-END =                                                
045800         KST-BEGIN-VALUE + KST-EMPLOYEE-CONTRIB +                         
045900         KST-EMPLOYER-CONTRIB + KST-GAIN-LOSS +                           
046000         KST-LOAN-PAYMENTS - KST-WITHDRAWALS - KST-FEES.                  
046100     COMPUTE WS-DIFF = WS-CALC-END - KST-END-VALUE.                       
046200     IF WS-DIFF > 1.00 OR WS-DIFF < -1.00                                 
046300         MOVE 'N' TO WS-RECON-SW                                          
046400         ADD 1 TO WS-KST-HLD-EXCEPT-CNT                                   
046500         ADD 1 TO WS-KST-GRAND-EXCEPT-CNT                                 
046600     ELSE                                                                 
046700         MOVE 'Y' TO WS-RECON-SW                                          
046800     END-IF.                                                              
046900*    NOTE THE CHAIN CHECK BELOW STILL USES THE PENNY TOLERANCE            
047000*    EVEN IN THE 401(K) PASS -- ONLY THE FOOTING CHECK ABOVE              
047100*    USES THE WIDER DOLLAR TOLERANCE.  THIS HAS BEEN THE RULE             
047200*    SINCE THE PASS WAS ADDED AND HAS NEVER BEEN QUESTIONED.              
047300     IF WS-KST-FIRST-STMT                                                 
047400         MOVE 'N' TO WS-GAP-SW                                            
047500     ELSE                                                                 
047600         COMPUTE WS-GAP-AMOUNT =                                          
047700             KST-BEGIN-VALUE - WS-KST-PRIOR-ENDING                        
047800         IF WS-GAP-AMOUNT >= 0.01 OR WS-GAP-AMOUNT <= -0.01               
047900             MOVE 'Y' TO WS-GAP-SW                                        
048000             MOVE WS-KST-PRIOR-ENDING TO WS-GAP-PRIOR-ENDING              
048100             ADD 1 TO WS-KST-HLD-EXCEPT-CNT                               
048200             ADD 1 TO WS-KST-GRAND-EXCEPT-CNT                             
048300         ELSE                                                             
048400             MOVE 'N' TO WS-GAP-SW                                        
048500         END-IF                                                           
048600     END-IF.                                                              
048700     MOVE KST-HOLDING-ID TO PL-HOLDING-ID.                                
048800     MOVE KST-STMT-DATE TO PL-STMT-DATE.                                  
048900     MOVE KST-BEGIN-VALUE TO PL-BEGIN.                                    
049000     MOVE KST-END-VALUE TO WS-REPORTED-END.                               
049100     PERFORM 0260-WRITE-DETAIL-LINE.                                      
049200     MOVE KST-HOLDING-ID TO WS-KST-PRIOR-HOLDING-ID.                      
049300     MOVE KST-END-VALUE TO WS-KST-PRIOR-ENDING.                           
049400 0320-EXIT.                                                               
049500     EXIT.                                                                
049600*                                                                         
049700 0330-KST-HOLDING-BREAK.                                                  
049800*    IDENTICAL IN SHAPE TO 0230-ANS-HOLDING-BREAK ABOVE -- EACH           
049900*    PASS KEEPS ITS OWN COPY OF THIS PARAGRAPH RATHER THAN SHARING        
050000*    ONE, SINCE EACH PASS HAS ITS OWN PRIOR-HOLDING-ID AND                
050100*    EXCEPTION-COUNT FIELDS TO MOVE FROM.                                 
050200     MOVE SPACES TO WS-HOLDING-BREAK-LINE.                                
050300     MOVE WS-KST-PRIOR-HOLDING-ID TO HB-HOLDING-ID.                       
050400     MOVE WS-KST-HLD-EXCEPT-CNT TO HB-EXCEPT-CNT.                         
050500     WRITE RECON-PRINT-RECORD FROM WS-HOLDING-BREAK-LINE                  
050600         AFTER ADVANCING 1 LINE.                                          
050700     MOVE 0 TO WS-KST-HLD-EXCEPT-CNT.                                     
050800*                                                                         
050900*BROKERAGE PASS -- TOLERANCE 1.00, SAME CHAIN LOGIC AS ANNUITY.           
051000*BROKERAGE ACCOUNTS SEE THE WIDEST RANGE OF ACTIVITY TYPES OF             
051100*THE THREE PASSES (DIVIDENDS, INTEREST, CAPITAL GAINS AND                 
051200*UNREALIZED MARKET CHANGE ON TOP OF DEPOSITS/WITHDRAWALS/FEES)            
051300*SO IT KEEPS THE SAME DOLLAR TOLERANCE AS THE 401(K) PASS.                
051400 0400-RECON-BROKERAGE.                                                    
051500*    SAME SHAPE AGAIN, AGAINST THE BROKERAGE EXTRACT -- THE LAST          
051600*    OF THE THREE PASSES TO RUN.                                          
051700     PERFORM 0410-READ-BRS THRU 0410-EXIT                                 
051800         UNTIL WS-EOF-BRS.                                                
051900     IF WS-BRS-PRIOR-HOLDING-ID NOT = 0                                   
052000         PERFORM 0430-BRS-HOLDING-BREAK                                   
052100     END-IF.                                                              
052200 0400-EXIT.                                                               
052300     EXIT.                                                                
052400*                                                                         
052500 0410-READ-BRS.                                                           
052600*    SAME PATTERN AGAIN, AGAINST THE BROKERAGE EXTRACT.                   
052700     READ BROKERAGE-STMTS-FILE                                            
052800         AT END                                                           
052900             MOVE 'Y' TO WS-EOF-BRS-SW                                    
053000         NOT AT END                                                       
053100             PERFORM 0420-PROCESS-BRS-STMT THRU 0420-EXIT                 
053200     END-READ.                                                            
053300 0410-EXIT.                                                               
053400     EXIT.                                                                
053500*                                                                         
053600*SAME SHAPE AGAIN -- SEVEN CREDIT/DEBIT LINES IN THE FOOTING              
053700*FORMULA, THE WIDEST OF THE THREE PASSES, REFLECTING HOW MANY             
053800*DIFFERENT ACTIVITY TYPES A BROKERAGE ACCOUNT CAN POST IN A               
053900*SINGLE STATEMENT PERIOD.                                                 
054000 0420-PROCESS-BRS-STMT.                                                   
054100*    SAME NOTE AS 0320-PROCESS-KST-STMT ABOVE -- NO TRACE-FIELD           
054200*    UPDATE IN THIS PASS EITHER.                                          
054300     IF BRS-HOLDING-ID NOT = WS-BRS-PRIOR-HOLDING-ID                      
054400             AND WS-BRS-PRIOR-HOLDING-ID NOT = 0                          
054500         PERFORM 0430-BRS-HOLDING-BREAK                                   
054600     END-IF.                                                              
054700     IF BRS-HOLDING-ID = WS-BRS-PRIOR-HOLDING-ID                          
054800         MOVE 'N' TO WS-BRS-FIRST-SW                                      
054900     ELSE                                                                 
055000         MOVE 'Y' TO WS-BRS-FIRST-SW                                      
055100     END-IF.                                                              
055200     COMPUTE WS-CALC-END =                                                
055300         BRS-BEGIN-VALUE + BRS-DEPOSITS - BRS-WITHDRAWALS +               
055400         BRS-DIVIDENDS + BRS-INTEREST + BRS-CAP-GAINS +                   
055500         BRS-MARKET-CHANGE + BRS-OTHER-ACTIVITY - BRS-FEES.               
055600     COMPUTE WS-DIFF = WS-CALC-END - BRS-END-VALUE.                       
055700     IF WS-DIFF > 1.00 OR WS-DIFF < -1.00                                 
055800         MOVE 'N' TO WS-RECON-SW                                          
055900         ADD 1 TO WS-BRS-HLD-EXCEPT-CNT                                   
056000         ADD 1 TO WS-BRS-GRAND-EXCEPT-CNT                                 
056100     ELSE                                                                 
056200         MOVE 'Y' TO WS-RECON-SW                                          
056300     END-IF.                                                              
056400     IF WS-BRS-FIRST-STMT                                                 
056500         MOVE 'N' TO WS-GAP-SW                                            
056600     ELSE                                                                 
056700         COMPUTE WS-GAP-AMOUNT =                                          
056800             BRS-BEGIN-VALUE - WS-BRS-PRIOR-ENDING                        
056900         IF WS-GAP-AMOUNT >= 0.01 OR WS-GAP-AMOUNT <= -0.01               
057000             MOVE 'Y' TO WS-GAP-SW                                        
057100             MOVE WS-BRS-PRIOR-ENDING TO WS-GAP-PRIOR-ENDING              
057200             ADD 1 TO WS-BRS-HLD-EXCEPT-CNT                               
057300             ADD 1 TO WS-BRS-GRAND-EXCEPT-CNT                             
057400         ELSE                                                             
057500             MOVE 'N' TO WS-GAP-SW                                        
057600         END-IF                                                           
057700     END-IF.                                                              
057800     MOVE BRS-HOLDING-ID TO PL-HOLDING-ID.                                
057900     MOVE BRS-STMT-DATE TO PL-STMT-DATE.                                  
058000     MOVE BRS-BEGIN-VALUE TO PL-BEGIN.                                    
058100     MOVE BRS-END-VALUE TO WS-REPORTED-END.                               
058200     PERFORM 0260-WRITE-DETAIL-LINE.                                      
058300     MOVE BRS-HOLDING-ID TO WS-BRS-PRIOR-HOLDING-ID.                      
058400     MOVE BRS-END-VALUE TO WS-BRS-PRIOR-ENDING.                           
058500 0420-EXIT.                                                               
058600     EXIT.                                                                
058700*                                                                         
058800 0430-BRS-HOLDING-BREAK.                                                  
058900*    IDENTICAL IN SHAPE TO THE OTHER TWO HOLDING-BREAK PARAGRAPHS         
059000*    ABOVE, AGAINST THE BROKERAGE CONTROL FIELDS.                         
059100     MOVE SPACES TO WS-HOLDING-BREAK-LINE.                                
059200     MOVE WS-BRS-PRIOR-HOLDING-ID TO HB-HOLDING-ID.                       
059300     MOVE WS-BRS-HLD-EXCEPT-CNT TO HB-EXCEPT-CNT.                         
059400     WRITE RECON-PRINT-RECORD FROM WS-HOLDING-BREAK-LINE                  
059500         AFTER ADVANCING 1 LINE.                                          
059600     MOVE 0 TO WS-BRS-HLD-EXCEPT-CNT.                                     
059700*                                                                         
059800*COMMON DETAIL-LINE WRITER -- PL-HOLDING-ID/PL-STMT-DATE/                 
059900*PL-BEGIN ARE SET BY THE CALLER; THE REST OF THE LINE IS BUILT            
060000*HERE FROM THE WORK FIELDS COMMON TO ALL THREE PASSES.  ALL               
060100*THREE PASSES SHARE THIS ONE PARAGRAPH RATHER THAN EACH HAVING            
060200*ITS OWN DETAIL-LINE WRITER -- THE DETAIL LAYOUT IS IDENTICAL             
060300*ACROSS STATEMENT TYPES, ONLY THE FOOTING FORMULA DIFFERS.                
060400 0260-WRITE-DETAIL-LINE.                                                  
060500     MOVE WS-CALC-END TO PL-CALC-END.                                     
060600     MOVE WS-REPORTED-END TO PL-REPORTED-END.                             
060700     MOVE WS-DIFF TO PL-DIFF.                                             
060800*    STATUS TEXT IS NO-RECON/GAP/OK, IN THAT PRIORITY ORDER --            
060900*    A STATEMENT THAT FAILS TO FOOT IS REPORTED AS NO-RECON               
061000*    EVEN IF IT ALSO HAS A CHAIN GAP, SINCE THE FOOTING FAILURE           
061100*    IS THE MORE SERIOUS OF THE TWO EXCEPTIONS.                           
061200     IF NOT WS-RECONCILED                                                 
061300         MOVE 'NO-RECON' TO WS-STATUS-TEXT                                
061400     ELSE                                                                 
061500         IF WS-HAS-GAP                                                    
061600             MOVE 'GAP' TO WS-STATUS-TEXT                                 
061700         ELSE                                                             
061800             MOVE 'OK' TO WS-STATUS-TEXT                                  
061900         END-IF                                                           
062000     END-IF.                                                              
062100     MOVE WS-STATUS-TEXT TO PL-STATUS.                                    
062200     IF WS-HAS-GAP                                                        
062300         MOVE WS-GAP-PRIOR-ENDING TO PL-GAP-PRIOR-END                     
062400         MOVE WS-GAP-AMOUNT TO PL-GAP-AMOUNT                              
062500     ELSE                                                                 
062600         MOVE 0 TO PL-GAP-PRIOR-END                                       
062700         MOVE 0 TO PL-GAP-AMOUNT                                          
062800     END-IF.                                                              
062900     WRITE RECON-PRINT-RECORD FROM WS-PRINT-LINE                          
063000         AFTER ADVANCING 1 LINE.                                          
063100*                                                                         
063200*GRAND TOTAL IS THE SUM OF ALL THREE PASSES' EXCEPTION COUNTS --          
063300*PRINTED ONCE, AFTER ALL THREE SECTIONS HAVE COMPLETED.                   
063400 0900-WRITE-GRAND-TOTAL.                                                  
063500     COMPUTE WS-GRAND-EXCEPT-CNT =                                        
063600         WS-ANS-GRAND-EXCEPT-CNT + WS-KST-GRAND-EXCEPT-CNT                
063700         + WS-BRS-GRAND-EXCEPT-CNT.                                       
063800     MOVE SPACES TO WS-GRAND-TOTAL-LINE.                                  
063900     MOVE WS-GRAND-EXCEPT-CNT TO GT-EXCEPT-CNT.                           
064000     WRITE RECON-PRINT-RECORD FROM WS-GRAND-TOTAL-LINE                    
064100         AFTER ADVANCING 2 LINES.                                         
064200*                                                                         
064300 0950-TERMINATE.                                                          
064400*    CLOSES ALL FOUR FILES -- THREE INPUT, ONE OUTPUT.  NO                
064500*    EXPLICIT FILE-STATUS CHECK ON CLOSE.                                 
064600     CLOSE ANNUITY-STMTS-FILE.                                            
064700     CLOSE K401-STMTS-FILE.                                               
064800     CLOSE BROKERAGE-STMTS-FILE.                                          
064900     CLOSE RECON-RPT-FILE.                                                
