000100 IDENTIFICATION DIVISION.                                                 
000200     PROGRAM-ID.    DATE-SPAN-ENGINE.                                     
000300     AUTHOR.        T. WATLEY.                                            
000400     INSTALLATION.  INVESTMENT SYSTEMS.                                   
000500     DATE-WRITTEN.  08/14/2002.                                           
000600     DATE-COMPILED.                                                       
000700     SECURITY.      COMPANY CONFIDENTIAL - INVESTMENT SYS DEPT.           
000800*****************************************************************         
000900*                                                                         
001000*DATE ARITHMETIC SUBROUTINE -- NO VENDOR DATE INTRINSIC IS USED           
001100*(SHOP STANDARD IS HOME-GROWN DATE MATH SO BATCH RUNS SURVIVE A           
001200*COMPILER OR RELEASE CHANGE).  CONVERTS A CCYYMMDD CIVIL DATE TO          
001300*A CONTINUOUS DAY NUMBER AND BACK USING THE SAME DAY-COUNTING             
001400*METHOD THE SHOP'S OLD ASSEMBLER DATE ROUTINE USED, REWRITTEN IN          
001500*COBOL FOR THE PORTFOLIO SYSTEM.  FUNCTION 'D' RETURNS A DAY              
001600*DIFFERENCE, FUNCTION 'S' SUBTRACTS N DAYS AND RETURNS A DATE.            
001700*                                                                         
001800*****************************************************************         
001900*CHANGE LOG                                                               
002000*-----------------------------------------------------------              
002100*08/14/2002  TNW   ORIGINAL LAYOUT, REQ 4901                              
002200*06/19/2007  TNW   CIVIL-FROM-DAYS ADDED FOR THE SUBTRACT                 
002300*                  FUNCTION -- TIME-PERIOD REPORT NEEDS WINDOW            
002400*                  START DATES, NOT JUST DAY COUNTS (REQ 5990)            
002500*04/11/2013  TNW   WALKED THIS PARAGRAPH BY PARAGRAPH WITH THE            
002600*                  NEW HIRE AFTER A SUPPORT TICKET ASKED "WHY             
002700*                  DOESN'T THIS JUST CALL A DATE FUNCTION" --             
002800*                  ADDED THE MAINTENANCE NOTES BELOW SO THE               
002900*                  NEXT PERSON DOESN'T HAVE TO ASK AGAIN                  
003000*                  (REQ 6870, NO CODE CHANGE)                             
003100*****************************************************************         
003200     ENVIRONMENT DIVISION.                                                
003300     CONFIGURATION SECTION.                                               
003400     SPECIAL-NAMES.                                                       
003500         C01 IS TOP-OF-FORM.                                              
003600     DATA DIVISION.                                                       
003700     WORKING-STORAGE SECTION.                                             
003800*                                                                         
003900*THE NAMES BELOW (ERA, YOE, DOY, DOE) ARE THE SAME SHORTHAND THE          
004000*OLD ASSEMBLER ROUTINE'S COMMENTS USED -- ERA IS A 400-YEAR               
004100*GREGORIAN CYCLE, YOE IS YEAR-OF-ERA, DOY IS DAY-OF-YEAR, DOE IS          
004200*DAY-OF-ERA.  KEEPING THE SAME LETTERS MEANT THE PORT FROM                
004300*ASSEMBLER COULD BE CHECKED LINE FOR LINE AGAINST THE OLD                 
004400*LISTING INSTEAD OF RE-DERIVING THE MATH FROM SCRATCH.                    
004500     77  WS-ADJ-YEAR                   PIC S9(7) COMP VALUE 0.            
004600     77  WS-ADJ-MONTH                  PIC S9(5) COMP VALUE 0.            
004700     77  WS-ERA                        PIC S9(7) COMP VALUE 0.            
004800     77  WS-YOE                        PIC S9(7) COMP VALUE 0.            
004900     77  WS-DOY                        PIC S9(7) COMP VALUE 0.            
005000     77  WS-DOE                        PIC S9(9) COMP VALUE 0.            
005100*                                                                         
005200*THE TWO DAY-NUMBER HOLDERS BELOW LET FUNCTION 'D' KEEP BOTH              
005300*ENDPOINTS OF THE SPAN IN WORKING-STORAGE AT ONCE WHILE                   
005400*0100-DAYS-FROM-CIVIL IS PERFORMED A SECOND TIME FOR THE OTHER            
005500*DATE -- THE PARAGRAPH ITSELF ONLY KNOWS ABOUT ONE DATE AT A              
005600*TIME, SO THE CALLER HAS TO STASH THE FIRST RESULT SOMEWHERE              
005700*BEFORE COMPUTING THE SECOND.                                             
005800     77  WS-DAYNUM-A                   PIC S9(9) COMP VALUE 0.            
005900     77  WS-DAYNUM-B                   PIC S9(9) COMP VALUE 0.            
006000     77  WS-DAYNUM-TARGET              PIC S9(9) COMP VALUE 0.            
006100     77  WS-Z                          PIC S9(9) COMP VALUE 0.            
006200     77  WS-MP                         PIC S9(5) COMP VALUE 0.            
006300     77  WS-CIVIL-Y                    PIC S9(7) COMP VALUE 0.            
006400     77  WS-CIVIL-M                    PIC S9(5) COMP VALUE 0.            
006500     77  WS-CIVIL-D                    PIC S9(5) COMP VALUE 0.            
006600*                                                                         
006700     01  WS-WORK-DATE.                                                    
006800         05  WS-WD-CCYY                PIC 9(4).                          
006900         05  WS-WD-MM                  PIC 9(2).                          
007000         05  WS-WD-DD                  PIC 9(2).                          
007100         05  FILLER                    PIC X(1).                          
007200     01  WS-WORK-DATE-R                                                   
007300             REDEFINES WS-WORK-DATE    PIC 9(8).                          
007400*                                                                         
007500     01  WS-RESULT-DATE.                                                  
007600         05  WS-RD-CCYY                PIC 9(4).                          
007700         05  WS-RD-MM                  PIC 9(2).                          
007800         05  WS-RD-DD                  PIC 9(2).                          
007900         05  FILLER                    PIC X(1).                          
008000     01  WS-RESULT-DATE-R                                                 
008100             REDEFINES WS-RESULT-DATE  PIC 9(8).                          
008200*                                                                         
008300*TRACE VIEW OF THE DAY NUMBER -- OLD ASSEMBLER ROUTINE DUMPED             
008400*THIS TO THE JOB LOG ON AN ABEND, SAME HABIT CARRIED HERE.                
008500     01  WS-DAYNUM-TRACE.                                                 
008600         05  WS-DAYNUM-TRC-SIGN        PIC X(1).                          
008700         05  WS-DAYNUM-TRC-DIGITS      PIC 9(8).                          
008800         05  FILLER                    PIC X(1).                          
008900     01  WS-DAYNUM-TRACE-R                                                
009000             REDEFINES WS-DAYNUM-TRACE PIC S9(9).                         
009100*                                                                         
009200     LINKAGE SECTION.                                                     
009300     COPY DTS-TIP10.                                                      
009400*                                                                         
009500*MAIN CONTROL -- EVERY CALL NEEDS DTS-DATE-A CONVERTED TO A DAY           
009600*NUMBER FIRST, SO THAT STEP RUNS UNCONDITIONALLY BEFORE THE               
009700*EVALUATE EVEN THOUGH FUNCTION 'S' DOESN'T CARE ABOUT                     
009800*DTS-DATE-B.  SIMPLER TO ALWAYS CONVERT A THAN TO DUPLICATE THE           
009900*PERFORM INSIDE BOTH EVALUATE BRANCHES.                                   
010000     PROCEDURE DIVISION USING DTS-CALL-PARM-AREA.                         
010100 0000-MAIN-CONTROL.                                                       
010200     MOVE DTS-DATE-A TO WS-WORK-DATE-R.                                   
010300     PERFORM 0100-DAYS-FROM-CIVIL THRU 0100-EXIT.                         
010400     MOVE WS-DAYNUM-TARGET TO WS-DAYNUM-A.                                
010500*                                                                         
010600*FUNCTION 'D' -- DAY DIFFERENCE.  CONVERT THE SECOND DATE THE             
010700*SAME WAY AND SUBTRACT.  A MINUS B, NOT B MINUS A -- THE                  
010800*RECONCILIATION RUN'S CHAIN-GAP CHECK (REQ 5280) DEPENDS ON               
010900*THE SIGN COMING OUT THIS WAY, SO DO NOT FLIP THE OPERANDS                
011000*WITHOUT CHECKING EVERY CALLER.                                           
011100     EVALUATE TRUE                                                        
011200         WHEN DTS-FUNC-DIFF                                               
011300             MOVE DTS-DATE-B TO WS-WORK-DATE-R                            
011400             PERFORM 0100-DAYS-FROM-CIVIL THRU 0100-EXIT                  
011500             MOVE WS-DAYNUM-TARGET TO WS-DAYNUM-B                         
011600             COMPUTE DTS-OUT-DAY-DIFF =                                   
011700                 WS-DAYNUM-A - WS-DAYNUM-B                                
011800*                                                                         
011900*FUNCTION 'S' -- SUBTRACT N DAYS.  WORK IN THE DAY-NUMBER DOMAIN          
012000*(PLAIN INTEGER SUBTRACTION) THEN CONVERT BACK TO A CIVIL DATE --         
012100*TRYING TO SUBTRACT DAYS FROM A CCYYMMDD FIELD DIRECTLY IS HOW            
012200*THE OLD ASSEMBLER ROUTINE'S PREDECESSOR GOT MONTH-END WRONG,             
012300*PER THE REQ 4901 DESIGN NOTES THIS PROGRAM REPLACED.                     
012400         WHEN DTS-FUNC-SUBTRACT                                           
012500             COMPUTE WS-DAYNUM-TARGET =                                   
012600                 WS-DAYNUM-A - DTS-DAYS-N                                 
012700             PERFORM 0200-CIVIL-FROM-DAYS THRU 0200-EXIT                  
012800             MOVE WS-CIVIL-Y TO WS-RD-CCYY                                
012900             MOVE WS-CIVIL-M TO WS-RD-MM                                  
013000             MOVE WS-CIVIL-D TO WS-RD-DD                                  
013100             MOVE WS-RESULT-DATE-R TO DTS-OUT-RESULT-DATE                 
013200     END-EVALUATE.                                                        
013300     GOBACK.                                                              
013400*                                                                         
013500*DAYS-FROM-CIVIL -- CONVERTS WS-WORK-DATE TO A DAY NUMBER.                
013600*RESULT RETURNED IN WS-DAYNUM-TARGET (CALLER COPIES IT OUT).              
013700*THIS IS THE HOWARD-HINNANT-STYLE CIVIL-TO-DAYS ALGORITHM THE             
013800*OLD ASSEMBLER ROUTINE USED -- IT TREATS MARCH AS THE FIRST               
013900*MONTH OF THE "COMPUTING YEAR" SO FEBRUARY (THE LEAP-DAY MONTH)           
014000*FALLS AT THE END, WHICH IS WHY JAN/FEB GET SHIFTED INTO THE              
014100*PRIOR YEAR BELOW BEFORE ANYTHING ELSE HAPPENS.                           
014200 0100-DAYS-FROM-CIVIL.                                                    
014300     IF WS-WD-MM <= 2                                                     
014400         COMPUTE WS-ADJ-YEAR = WS-WD-CCYY - 1                             
014500         COMPUTE WS-ADJ-MONTH = WS-WD-MM + 9                              
014600     ELSE                                                                 
014700         COMPUTE WS-ADJ-YEAR = WS-WD-CCYY                                 
014800         COMPUTE WS-ADJ-MONTH = WS-WD-MM - 3                              
014900     END-IF.                                                              
015000*                                                                         
015100*ERA IS WHICH 400-YEAR GREGORIAN CYCLE THE ADJUSTED YEAR FALLS            
015200*IN; YOE IS HOW FAR INTO THAT CYCLE.  DOING THE DIVISION THIS             
015300*WAY KEEPS THE INTERMEDIATE VALUES SMALL ENOUGH FOR S9(7) COMP            
015400*EVEN FOR HOLDINGS WITH A 1991-ERA PURCHASE DATE.                         
015500     COMPUTE WS-ERA = WS-ADJ-YEAR / 400.                                  
015600     COMPUTE WS-YOE = WS-ADJ-YEAR - (WS-ERA * 400).                       
015700*                                                                         
015800*DOY (DAY OF YEAR, COMPUTING-YEAR NUMBERING) FROM THE ADJUSTED            
015900*MONTH -- THE (153 * MONTH + 2) / 5 TERM IS THE STANDARD                  
016000*MONTH-LENGTH TABLE LOOKUP COLLAPSED INTO ONE INTEGER FORMULA,            
016100*CARRIED OVER VERBATIM FROM THE ASSEMBLER LISTING.                        
016200     COMPUTE WS-DOY =                                                     
016300         (((153 * WS-ADJ-MONTH) + 2) / 5) + WS-WD-DD - 1.                 
016400*                                                                         
016500*DOE (DAY OF ERA) FOLDS IN LEAP-YEAR COUNTING -- EVERY 4TH YEAR           
016600*ADDS A DAY, EVERY 100TH YEAR TAKES ONE BACK OUT (CENTURY YEARS           
016700*AREN'T LEAP UNLESS DIVISIBLE BY 400, WHICH THE /400 ERA SPLIT            
016800*ABOVE ALREADY HANDLES).                                                  
016900     COMPUTE WS-DOE =                                                     
017000         (WS-YOE * 365) + (WS-YOE / 4) - (WS-YOE / 100) + WS-DOY.         
017100*                                                                         
017200*719468 IS THE DAY-NUMBER OFFSET BETWEEN THIS ROUTINE'S EPOCH             
017300*(0000-03-01) AND THE PROLEPTIC GREGORIAN DAY COUNT -- A FIXED            
017400*CONSTANT, NEVER CHANGE IT WITHOUT RE-DERIVING BOTH THIS                  
017500*PARAGRAPH AND 0200-CIVIL-FROM-DAYS TOGETHER.                             
017600     COMPUTE WS-DAYNUM-TARGET =                                           
017700         (WS-ERA * 146097) + WS-DOE - 719468.                             
017800 0100-EXIT.                                                               
017900     EXIT.                                                                
018000*                                                                         
018100*CIVIL-FROM-DAYS -- INVERSE OF THE ABOVE.  WS-DAYNUM-TARGET IN,           
018200*WS-CIVIL-Y / WS-CIVIL-M / WS-CIVIL-D OUT.  ADDED 06/19/2007              
018300*(REQ 5990) SO THE TIME-PERIOD REPORT COULD ASK "WHAT CALENDAR            
018400*DATE IS N DAYS BEFORE TODAY" WITHOUT WALKING BACKWARD ONE DAY            
018500*AT A TIME -- THE TIME-PERIOD RPT'S WINDOW-START LOGIC PERFORMS           
018600*THIS PARAGRAPH THROUGH DATE-SPAN-ENGINE'S FUNCTION 'S'.                  
018700 0200-CIVIL-FROM-DAYS.                                                    
018800     COMPUTE WS-Z = WS-DAYNUM-TARGET + 719468.                            
018900     COMPUTE WS-ERA = WS-Z / 146097.                                      
019000     COMPUTE WS-DOE = WS-Z - (WS-ERA * 146097).                           
019100*                                                                         
019200*YOE BACKED OUT OF DOE BY UNDOING THE LEAP-YEAR ADJUSTMENT FROM           
019300*0100-DAYS-FROM-CIVIL -- SAME 365/4/100/146096 CONSTANTS, JUST            
019400*RUN IN REVERSE.  IF THE FORWARD FORMULA EVER CHANGES THIS ONE            
019500*MUST CHANGE WITH IT OR THE TWO PARAGRAPHS STOP ROUND-TRIPPING.           
019600     COMPUTE WS-YOE =                                                     
019700         (WS-DOE - (WS-DOE / 1460) + (WS-DOE / 36524)                     
019800         - (WS-DOE / 146096)) / 365.                                      
019900     COMPUTE WS-CIVIL-Y = WS-YOE + (WS-ERA * 400).                        
020000     COMPUTE WS-DOY =                                                     
020100         WS-DOE - ((365 * WS-YOE) + (WS-YOE / 4)                          
020200         - (WS-YOE / 100)).                                               
020300     COMPUTE WS-MP = ((5 * WS-DOY) + 2) / 153.                            
020400     COMPUTE WS-CIVIL-D =                                                 
020500         WS-DOY - (((153 * WS-MP) + 2) / 5) + 1.                          
020600*                                                                         
020700*MP WAS COMPUTED IN THE SAME SHIFTED MONTH NUMBERING 0100-DAYS-           
020800*FROM-CIVIL USES (MARCH = MONTH 0), SO IT HAS TO BE SHIFTED BACK          
020900*TO ORDINARY JANUARY-BASED NUMBERING HERE BEFORE IT GOES OUT TO           
021000*THE CALLER.                                                              
021100     IF WS-MP < 10                                                        
021200         COMPUTE WS-CIVIL-M = WS-MP + 3                                   
021300     ELSE                                                                 
021400         COMPUTE WS-CIVIL-M = WS-MP - 9                                   
021500     END-IF.                                                              
021600*                                                                         
021700*A COMPUTING-YEAR THAT STARTED IN MARCH OF CALENDAR YEAR Y                
021800*ROLLS OVER TO CALENDAR YEAR Y+1 ONCE THE RESULT MONTH COMES              
021900*OUT JANUARY OR FEBRUARY -- WITHOUT THIS BUMP EVERY DATE IN               
022000*JAN/FEB WOULD REPORT ONE YEAR EARLY.                                     
022100     IF WS-CIVIL-M <= 2                                                   
022200         ADD 1 TO WS-CIVIL-Y                                              
022300     END-IF.                                                              
022400 0200-EXIT.                                                               
022500     EXIT.                                                                
