000100*****************************************************************         
000200*                                                                         
000300*HLD.TIP01  --  HOLDING MASTER RECORD                                     
000400*                                                                         
000500*AUTHOR.     R. OKAFOR, INVESTMENT SYSTEMS.                               
000600*DATE WRITTEN.  03/11/1991.                                               
000700*DATE COMPILED. (COPYBOOK - COMPILED WITH INCLUDING PROGRAM).             
000800*                                                                         
000900*ONE ROW PER INVESTMENT HOLDING.  CARRIES ALL NINE HOLDING                
001000*TYPES (ST/BD/ET/MF/4K/AN/RE/CR/OT) IN ONE PHYSICAL LAYOUT --             
001100*ONLY THE FIELDS THAT APPLY TO HLD-INV-TYPE-CDE ARE MEANINGFUL            
001200*FOR A GIVEN ROW, THE REST CARRY ZERO.  SORTED BY PORTFOLIO-ID,           
001300*INV-TYPE-CDE, HOLDING-ID ON THE HOLDINGS FILE.                           
001400*                                                                         
001500*****************************************************************         
001600*CHANGE LOG                                                               
001700*-----------------------------------------------------------              
001800*03/11/1991  RO    ORIGINAL LAYOUT - PHASE 1 HOLDINGS EXTRACT             
001900*09/22/1992  RO    ADDED 401(K) AND ANNUITY FIELDS                        
002000*04/14/1994  LDM   ADDED REAL ESTATE GROUP (CAP RATE PROJECT)             
002100*11/02/1996  LDM   ADDED BOND FACE VALUE / COUPON RATE                    
002200*02/18/1999  PKS   Y2K -- CENTURY BYTE CONFIRMED ON ALL DATES             
002300*07/09/2001  PKS   ADDED CRYPTO TYPE CODE 'CR' PER REQ 4417               
002400*05/30/2004  TNW   WIDENED SHARES TO 9(9)V9(6) - FRACTIONAL               
002500*                  SHARE PLANS (REQ 5561)                                 
002600*01/12/2008  TNW   ADDED EMPLOYER-MATCH-RATE (REQ 6090)                   
002700*02/19/2016  TNW   ADDED RECORD-TYPE / SEQUENCE-NUMBER AND THE            
002800*                  AUDIT-KEY REDEFINES SO THIS LAYOUT MATCHES             
002900*                  THE SHOP'S STANDARD TRANSMISSION HEADER                
003000*                  (REQ 7200)                                             
003100*****************************************************************         
003200     01  HLD-HOLDING-RECORD.                                              
003300         05  HLD-RECORD-TYPE               PIC X(3).                      
003400             88  HLD-RECTYPE-HOLDING           VALUE 'HLD'.               
003500         05  HLD-SEQUENCE-NUMBER           PIC 9(3).                      
003600         05  HLD-DETAIL-RECORD-1.                                         
003700             10  HLD-HOLDING-ID                PIC 9(6).                  
003800             10  HLD-PORTFOLIO-ID              PIC 9(4).                  
003900             10  HLD-INV-TYPE-CDE              PIC X(2).                  
004000                 88  HLD-TYPE-STOCK                VALUE 'ST'.            
004100                 88  HLD-TYPE-BOND                 VALUE 'BD'.            
004200                 88  HLD-TYPE-ETF                  VALUE 'ET'.            
004300                 88  HLD-TYPE-MUTUAL-FUND          VALUE 'MF'.            
004400                 88  HLD-TYPE-401K                 VALUE '4K'.            
004500                 88  HLD-TYPE-ANNUITY              VALUE 'AN'.            
004600                 88  HLD-TYPE-REAL-ESTATE          VALUE 'RE'.            
004700                 88  HLD-TYPE-CRYPTO               VALUE 'CR'.    REQ4417 
004800                 88  HLD-TYPE-OTHER                VALUE 'OT'.            
004900                 88  HLD-TYPE-SHARE-BASED      VALUE 'ST' 'BD' 'ET'       
005000                                                       'MF' 'CR'.         
005100             10  HLD-SYMBOL                    PIC X(10).                 
005200             10  HLD-HOLDING-NAME              PIC X(30).                 
005300             10  HLD-CURRENT-PRICE             PIC S9(8)V99.              
005400             10  HLD-CURRENT-PRICE-R REDEFINES                            
005500                     HLD-CURRENT-PRICE.                                   
005600                 15  HLD-CUR-PRICE-WHOLE       PIC S9(8).                 
005700                 15  HLD-CUR-PRICE-DEC         PIC 99.                    
005800             10  HLD-SHARES                    PIC S9(9)V9(6).    REQ5561 
005900             10  HLD-AVERAGE-COST              PIC S9(8)V99.              
006000             10  HLD-TOTAL-CONTRIB             PIC S9(10)V99.             
006100             10  HLD-CURRENT-BALANCE           PIC S9(10)V99.             
006200             10  HLD-PURCHASE-PRICE            PIC S9(10)V99.             
006300             10  HLD-APPRAISED-VALUE           PIC S9(10)V99.             
006400             10  HLD-MORTGAGE-BALANCE          PIC S9(10)V99.             
006500             10  HLD-MONTHLY-RENT              PIC S9(8)V99.              
006600             10  HLD-MONTHLY-EXPENSES          PIC S9(8)V99.              
006700             10  HLD-FACE-VALUE                PIC S9(10)V99.             
006800             10  HLD-COUPON-RATE               PIC S9V9(4).               
006900             10  HLD-EMPLOYER-MATCH-RATE       PIC S9V9(4).       REQ6090 
007000             10  HLD-MONTHLY-PAYOUT            PIC S9(8)V99.              
007100             10  HLD-PAYOUT-START-DATE         PIC 9(8).                  
007200                 88  HLD-NO-PAYOUT-DATE            VALUE ZERO.            
007300             10  HLD-PAYOUT-START-DTE-R REDEFINES                         
007400                     HLD-PAYOUT-START-DATE.                               
007500                 15  HLD-PAYOUT-CCYY-DTE.                                 
007600                     20  HLD-PAYOUT-CC-DTE     PIC 9(2).                  
007700                     20  HLD-PAYOUT-YY-DTE     PIC 9(2).                  
007800                 15  HLD-PAYOUT-MM-DTE         PIC 9(2).                  
007900                 15  HLD-PAYOUT-DD-DTE         PIC 9(2).                  
008000             10  FILLER                        PIC X(3).                  
008100         05  HLD-DETAIL-RECORD-2 REDEFINES                                
008200                 HLD-DETAIL-RECORD-1.                                     
008300             10  HLD-AUD-HOLDING-ID            PIC 9(6).                  
008400             10  HLD-AUD-PORTFOLIO-ID          PIC 9(4).                  
008500             10  HLD-AUD-TYPE-CDE              PIC X(2).                  
008600             10  FILLER                        PIC X(192).                
