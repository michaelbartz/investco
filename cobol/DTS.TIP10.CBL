000100*****************************************************************         
000200*                                                                         
000300*DTS.TIP10  --  DATE SPAN ENGINE CALL PARAMETER AREA                      
000400*                                                                         
000500*AUTHOR.     T. WATLEY, INVESTMENT SYSTEMS.                               
000600*DATE WRITTEN.  08/14/2002.                                               
000700*DATE COMPILED. (COPYBOOK - COMPILED WITH INCLUDING PROGRAM).             
000800*                                                                         
000900*SHARED BY EVERY PROGRAM THAT CALLS DATE-SPAN-ENGINE.  FUNCTION           
001000*'S' SUBTRACTS DTS-DAYS-N DAYS FROM DTS-DATE-A AND RETURNS THE            
001100*RESULT IN DTS-OUT-RESULT-DATE.  FUNCTION 'D' RETURNS THE DAY             
001200*COUNT BETWEEN DTS-DATE-A AND DTS-DATE-B (A MINUS B) IN                   
001300*DTS-OUT-DAY-DIFF.                                                        
001400*                                                                         
001500*****************************************************************         
001600*CHANGE LOG                                                               
001700*-----------------------------------------------------------              
001800*08/14/2002  TNW   ORIGINAL LAYOUT, REQ 4901 -- WRITTEN SO THE            
001900*                  WINDOW REPORT AND THE ANNUITY ENGINE SHARE             
002000*                  ONE DATE-MATH ROUTINE INSTEAD OF TWO                   
002100*02/19/2016  TNW   ADDED RECORD-TYPE / SEQUENCE-NUMBER SO THE             
002200*                  LINKAGE COPYBOOKS CARRY THE SAME TRANSMISSION          
002300*                  HEADER AS THE FILE LAYOUTS, FOR THE CALL-              
002400*                  TRACE AUDIT TOOL (REQ 7200)                            
002500*****************************************************************         
002600     01  DTS-CALL-PARM-AREA.                                              
002700         05  DTS-RECORD-TYPE               PIC X(3).                      
002800             88  DTS-RECTYPE-DATE-CALL         VALUE 'DTS'.               
002900         05  DTS-SEQUENCE-NUMBER           PIC 9(3).                      
003000         05  DTS-DETAIL-RECORD-1.                                         
003100             10  DTS-FUNCTION-CODE             PIC X(1).                  
003200                 88  DTS-FUNC-SUBTRACT         VALUE 'S'.                 
003300                 88  DTS-FUNC-DIFF             VALUE 'D'.                 
003400             10  DTS-DATE-A                    PIC 9(8).                  
003500             10  DTS-DATE-B                    PIC 9(8).                  
003600             10  DTS-DAYS-N                    PIC S9(5) COMP.            
003700             10  DTS-OUT-RESULT-DATE           PIC 9(8).                  
003800             10  DTS-OUT-DAY-DIFF              PIC S9(7) COMP.            
003900             10  FILLER                        PIC X(8).                  
004000         05  DTS-DETAIL-RECORD-2 REDEFINES                                
004100                 DTS-DETAIL-RECORD-1.                                     
004200             10  DTS-AUD-FUNCTION-CODE         PIC X(1).                  
004300             10  DTS-AUD-DATE-A                PIC 9(8).                  
004400             10  FILLER                        PIC X(20).                 
