000100 IDENTIFICATION DIVISION.                                                 
000200     PROGRAM-ID.    ANNUITY-LEDGER-ENGINE.                                
000300     AUTHOR.        T. WATLEY.                                            
000400     INSTALLATION.  INVESTMENT SYSTEMS.                                   
000500     DATE-WRITTEN.  08/14/2002.                                           
000600     DATE-COMPILED.                                                       
000700     SECURITY.      COMPANY CONFIDENTIAL - INVESTMENT SYS DEPT.           
000800*****************************************************************         
000900*                                                                         
001000*REBUILDS AN ANNUITY HOLDING'S VALUE AND COST BASIS FROM ITS              
001100*TRANSACTION LEDGER AND STATEMENT HISTORY.  LOADS BOTH FILES              
001200*ONCE PER RUN (FIRST CALL ONLY -- WORKING-STORAGE HOLDS THE               
001300*TABLES FOR EVERY CALL AFTER THAT) SO THE VALUATION REPORT AND            
001400*THE TIME-PERIOD REPORT CAN BOTH CALL REPEATEDLY WITHOUT RE-              
001500*READING THE FILES FOR EVERY HOLDING.                                     
001600*                                                                         
001700*FUNCTION 'B' -- AS-OF BALANCE.  GIVEN A HOLDING AND A DATE,              
001800*RETURNS COST BASIS, CURRENT VALUE AND GAIN/LOSS AS OF THAT               
001900*DATE.                                                                    
002000*FUNCTION 'P' -- PERIOD METRICS.  GIVEN A HOLDING, A WINDOW OF            
002100*DAYS AND AN AS-OF (RUN) DATE, RETURNS THE PERIOD RETURN,                 
002200*ANNUALIZED RETURN AND PERIOD GAIN OVER THE WINDOW.                       
002300*                                                                         
002400*****************************************************************         
002500*CHANGE LOG                                                               
002600*-----------------------------------------------------------              
002700*08/14/2002  TNW   ORIGINAL LAYOUT, REQ 4901 -- WRITTEN FOR THE           
002800*                  VALUATION REPORT'S ANNUITY BRANCH                      
002900*03/21/2006  TNW   ADDED NO-STMTS SWITCH SO THE CALLER CAN TELL           
003000*                  A ZERO-STATEMENT ANNUITY FROM A ZERO-BALANCE           
003100*                  ONE (REQ 5280)                                         
003200*06/19/2007  TNW   ADDED FUNCTION 'P' PERIOD METRICS FOR THE              
003300*                  TIME-PERIOD REPORT, INCLUDING THE INCEPTION            
003400*                  (ZERO START VALUE) CASE (REQ 5990)                     
003500*05/12/2011  TNW   PERIOD METRICS WAS SNAPSHOTTING THE STATEMENT-         
003600*                  PREFERRED CURRENT VALUE AT WINDOW START/END --         
003700*                  SHOULD BE THE PLAIN LEDGER FIGURE.  ADDED              
003800*                  ALE-OUT-LEDGER-VALUE AND REPOINTED THE TWO             
003900*                  SNAPSHOTS AT IT (REQ 6610)                             
004000*09/30/2014  DRP   TABLE SIZES BUMPED TO 3000 / 1000 ENTRIES --           
004100*                  PORTFOLIO GROWTH WAS CROWDING THE OLD LIMITS           
004200*01/09/2020  TNW   ADDED THE PARAGRAPH-LEVEL NOTES BELOW AFTER            
004300*                  WALKING A NEW ANALYST THROUGH THIS PROGRAM AT          
004400*                  THE WHITEBOARD -- THE AS-OF BREAKDOWN AND THE          
004500*                  PERIOD METRICS SHARE ONE SCAN BUT IT IS NOT            
004600*                  OBVIOUS FROM THE CODE ALONE (REQ 7700, NO              
004700*                  LOGIC CHANGE)                                          
004800*****************************************************************         
004900     ENVIRONMENT DIVISION.                                                
005000     CONFIGURATION SECTION.                                               
005100     SPECIAL-NAMES.                                                       
005200         C01 IS TOP-OF-FORM.                                              
005300     INPUT-OUTPUT SECTION.                                                
005400     FILE-CONTROL.                                                        
005500*        TRANSACTION LEDGER -- EVERY POSTED PREMIUM, WITHDRAWAL,          
005600*        TAX-WITHHOLDING AND NET-CHANGE ROW FOR EVERY ANNUITY ON          
005700*        THE BOOK, NOT JUST THE HOLDING THE CURRENT CALL IS               
005800*        ASKING ABOUT.                                                    
005900         SELECT TRANSACTIONS-FILE ASSIGN TO TRANSACTIONS                  
006000             ORGANIZATION IS SEQUENTIAL                                   
006100             FILE STATUS IS WS-TXN-FILE-STATUS.                           
006200*        STATEMENT HISTORY -- ONE ROW PER STATEMENT PERIOD EVER           
006300*        ISSUED.  USED TO ANCHOR THE INITIAL BALANCE AND TO               
006400*        PREFER THE LATEST STATEMENT'S END VALUE OVER THE PLAIN           
006500*        LEDGER FIGURE WHEN ONE EXISTS -- SEE 0200-AS-OF-                 
006600*        BREAKDOWN BELOW.                                                 
006700         SELECT ANNUITY-STMTS-FILE ASSIGN TO ANNSTMTS                     
006800             ORGANIZATION IS SEQUENTIAL                                   
006900             FILE STATUS IS WS-ANS-FILE-STATUS.                           
007000     DATA DIVISION.                                                       
007100     FILE SECTION.                                                        
007200     FD  TRANSACTIONS-FILE                                                
007300         RECORD CONTAINS 106 CHARACTERS.                                  
007400     COPY TXN-TIP02.                                                      
007500     FD  ANNUITY-STMTS-FILE                                               
007600         RECORD CONTAINS 130 CHARACTERS.                                  
007700     COPY ANS-TIP03.                                                      
007800     WORKING-STORAGE SECTION.                                             
007900     77  WS-TXN-FILE-STATUS            PIC X(2) VALUE SPACES.             
008000     77  WS-ANS-FILE-STATUS            PIC X(2) VALUE SPACES.             
008100*    THIS IS AN ORDINARY (NOT INITIAL) SUBPROGRAM -- WORKING              
008200*    STORAGE IS NOT REINITIALIZED BETWEEN CALLS, SO THIS SWITCH           
008300*    IS THE ONLY THING THAT KEEPS 0100-LOAD-TABLES FROM RE-               
008400*    READING BOTH FILES ON EVERY SINGLE CALL.  IT IS FLIPPED TO           
008500*    'N' AT THE BOTTOM OF THE FIRST CALL'S 0000-MAIN-CONTROL AND          
008600*    NEVER SET BACK TO 'Y' FOR THE LIFE OF THE RUN.                       
008700     77  WS-FIRST-CALL-SW              PIC X(1) VALUE 'Y'.                
008800         88  WS-FIRST-CALL                 VALUE 'Y'.                     
008900     77  WS-EOF-TXN-SW                 PIC X(1) VALUE 'N'.                
009000         88  WS-EOF-TXN                    VALUE 'Y'.                     
009100     77  WS-EOF-ANS-SW                 PIC X(1) VALUE 'N'.                
009200         88  WS-EOF-ANS                    VALUE 'Y'.                     
009300*    COUNTERS AND SUBSCRIPTS -- ALL COMP, SHOP STANDARD.                  
009400     77  WS-TXN-COUNT                  PIC S9(5) COMP VALUE 0.            
009500     77  WS-STMT-COUNT                 PIC S9(5) COMP VALUE 0.            
009600     77  WS-TXN-IDX                    PIC S9(5) COMP VALUE 0.            
009700     77  WS-STMT-IDX                   PIC S9(5) COMP VALUE 0.            
009800*                                                                         
009900*    WHOLE-FILE TRANSACTION TABLE.  3000 ENTRIES COVERS EVERY             
010000*    ANNUITY TRANSACTION ON FILE ACROSS THE WHOLE BOOK, NOT JUST          
010100*    ONE HOLDING -- EACH CALL SCANS THE FULL TABLE AND FILTERS            
010200*    BY HOLDING-ID, SEE 0210-SCAN-TRANSACTIONS.                           
010300     01  WS-TXN-TABLE.                                                    
010400         05  WS-TXN-ENTRY OCCURS 3000 TIMES                               
010500                 INDEXED BY WS-TXN-TBL-IDX.                               
010600             10  WS-TXN-TBL-HOLDING-ID     PIC 9(6).                      
010700             10  WS-TXN-TBL-TYPE-CDE       PIC X(15).                     
010800                 88  WS-TXN-TBL-IS-PREMIUM     VALUE 'PREMIUM'.           
010900                 88  WS-TXN-TBL-IS-WITHDRAWAL  VALUE 'WITHDRAWAL'.        
011000                 88  WS-TXN-TBL-IS-TAX-WTHD    VALUE                      
011100                                          'TAX-WITHHOLDING'.              
011200                 88  WS-TXN-TBL-IS-NET-CHG     VALUE 'NET-CHANGE'.        
011300             10  WS-TXN-TBL-DATE           PIC 9(8).                      
011400             10  WS-TXN-TBL-AMOUNT         PIC S9(10)V99.                 
011500             10  WS-TXN-TBL-FEE            PIC S9(8)V99.                  
011600             10  WS-TXN-TBL-FILLER        PIC X(1).                       
011700*                                                                         
011800*    WHOLE-FILE STATEMENT TABLE.  1000 ENTRIES, BUMPED ALONGSIDE          
011900*    THE TRANSACTION TABLE IN THE 09/30/2014 GROWTH CHANGE.               
012000     01  WS-STMT-TABLE.                                                   
012100         05  WS-STMT-ENTRY OCCURS 1000 TIMES                              
012200                 INDEXED BY WS-STMT-TBL-IDX.                              
012300             10  WS-STMT-TBL-HOLDING-ID    PIC 9(6).                      
012400             10  WS-STMT-TBL-DATE          PIC 9(8).                      
012500             10  WS-STMT-TBL-BEGIN-VALUE   PIC S9(10)V99.                 
012600             10  WS-STMT-TBL-END-VALUE     PIC S9(10)V99.                 
012700             10  WS-STMT-TBL-FILLER       PIC X(1).                       
012800*                                                                         
012900     01  WS-ASOF-DATE-WORK.                                               
013000         05  WS-ADW-CCYY                PIC 9(4).                         
013100         05  WS-ADW-MM                  PIC 9(2).                         
013200         05  WS-ADW-DD                  PIC 9(2).                         
013300         05  FILLER                     PIC X(1).                         
013400     01  WS-ASOF-DATE-WORK-R                                              
013500             REDEFINES WS-ASOF-DATE-WORK  PIC 9(8).                       
013600*                                                                         
013700     01  WS-WINDOW-START-DATE.                                            
013800         05  WS-WSD-CCYY                PIC 9(4).                         
013900         05  WS-WSD-MM                  PIC 9(2).                         
014000         05  WS-WSD-DD                  PIC 9(2).                         
014100         05  FILLER                     PIC X(1).                         
014200     01  WS-WINDOW-START-DATE-R                                           
014300             REDEFINES WS-WINDOW-START-DATE  PIC 9(8).                    
014400*                                                                         
014500*AMOUNT TRACE AREA -- DISPLAYED BY 0900-ABEND-TRACE ON A FILE             
014600*STATUS ERROR SO THE OPERATOR CAN SEE WHAT WAS BEING ACCUMULATED          
014700*WHEN THE RUN WENT DOWN.                                                  
014800     01  WS-AMOUNT-TRACE.                                                 
014900         05  WS-AMT-TRC-SIGN            PIC X(1).                         
015000         05  WS-AMT-TRC-DIGITS          PIC 9(11).                        
015100         05  FILLER                     PIC X(1).                         
015200     01  WS-AMOUNT-TRACE-R                                                
015300             REDEFINES WS-AMOUNT-TRACE   PIC S9(10)V99.                   
015400*                                                                         
015500*    WS-HOLDING-KEY AND WS-ASOF-DATE-PARM ARE THE "PARAMETERS"            
015600*    TO 0200-AS-OF-BREAKDOWN -- SET BY WHICHEVER CALLER                   
015700*    (0000-MAIN-CONTROL OR 0300-PERIOD-METRICS) NEEDS A                   
015800*    BREAKDOWN, SINCE THAT PARAGRAPH IS PERFORMED FROM TWO                
015900*    DIFFERENT PLACES FOR TWO DIFFERENT REASONS.                          
016000     77  WS-HOLDING-KEY                PIC 9(6) VALUE 0.                  
016100     77  WS-ASOF-DATE-PARM             PIC 9(8) VALUE 0.                  
016200*                                                                         
016300     01  WS-BREAKDOWN-RESULTS.                                            
016400         05  WS-BRK-TOTAL-COST          PIC S9(10)V99.                    
016500         05  WS-BRK-CURRENT-VALUE       PIC S9(10)V99.                    
016600         05  WS-BRK-LEDGER-VALUE        PIC S9(10)V99.                    
016700         05  WS-BRK-GAIN-LOSS           PIC S9(10)V99.                    
016800*            GAIN-LOSS IS SIMPLY THE NET-CHANGE SUM -- NET-               
016900*            CHANGE TRANSACTIONS ARE HOW MARKET MOVEMENT GETS             
017000*            POSTED TO AN ANNUITY LEDGER, SEPARATE FROM                   
017100*            PREMIUMS AND WITHDRAWALS.                                    
017200         05  WS-BRK-INITIAL-BALANCE     PIC S9(10)V99.                    
017300         05  WS-BRK-EARLIEST-STMT-DTE   PIC 9(8).                         
017400         05  WS-BRK-LATEST-STMT-DTE     PIC 9(8).                         
017500         05  WS-BRK-LATEST-END-VALUE    PIC S9(10)V99.                    
017600         05  WS-BRK-HAVE-STMT-SW        PIC X(1).                         
017700             88  WS-BRK-HAVE-STMT           VALUE 'Y'.                    
017800         05  FILLER                     PIC X(1).                         
017900     01  WS-SUM-FIELDS.                                                   
018000         05  WS-SUM-PREMIUMS            PIC S9(10)V99.                    
018100         05  WS-SUM-WITHDRAWALS         PIC S9(10)V99.                    
018200         05  WS-SUM-TAX-WITHHELD        PIC S9(10)V99.                    
018300         05  WS-SUM-NET-CHANGE          PIC S9(10)V99.                    
018400         05  WS-SUM-PREMIUM-COST        PIC S9(10)V99.                    
018500*            PREMIUM-COST INCLUDES FEES, PREMIUMS DOES NOT --             
018600*            SEE 0210-SCAN-TRANSACTIONS BELOW FOR WHERE THE               
018700*            TWO DIVERGE.                                                 
018800         05  WS-TXN-COST-TEMP           PIC S9(10)V99.                    
018900         05  FILLER                     PIC X(1).                         
019000*                                                                         
019100*    PERIOD-METRICS WORK FIELDS -- HOLD THE TWO AS-OF-BREAKDOWN           
019200*    SNAPSHOTS (WINDOW START, WINDOW END) THAT 0300-PERIOD-               
019300*    METRICS DIFFERENCES TO GET THE PERIOD RETURN.                        
019400     01  WS-PERIOD-WORK-FIELDS.                                           
019500         05  WS-SNAP-START-VALUE        PIC S9(10)V99.                    
019600         05  WS-SNAP-START-PREMIUMS     PIC S9(10)V99.                    
019700         05  WS-SNAP-END-VALUE          PIC S9(10)V99.                    
019800         05  WS-SNAP-END-PREMIUMS       PIC S9(10)V99.                    
019900         05  WS-PERIOD-PREMIUMS         PIC S9(10)V99.                    
020000         05  WS-PERIOD-RETURN-R         PIC S9(5)V9(9) COMP.              
020100         05  WS-PERIOD-GAIN             PIC S9(10)V99.                    
020200*        PERIOD-GAIN IS REPORTED AS-IS, WITH NO SPECIAL                   
020300*        HANDLING FOR THE INCEPTION CASE -- ONLY THE PERCENT              
020400*        RETURN BELOW NEEDS THE PREMIUMS-AS-DENOMINATOR                   
020500*        ADJUSTMENT.                                                      
020600         05  FILLER                     PIC X(1).                         
020700*                                                                         
020800     LINKAGE SECTION.                                                     
020900     COPY ALE-TIP08.                                                      
021000*    CALL PARAMETER AREA -- CARRIES BOTH THE FUNCTION-CODE                
021100*    SWITCH AND ALL INPUT/OUTPUT FIELDS FOR BOTH PUBLISHED                
021200*    FUNCTIONS IN ONE GROUP, SINCE A SUBPROGRAM CALL CAN ONLY             
021300*    PASS ONE LINKAGE AREA.                                               
021400     COPY DTS-TIP10.                                                      
021500*    DATE-SPAN-ENGINE'S OWN PARAMETER AREA -- THIS PROGRAM                
021600*    CALLS THAT ENGINE ITSELF FROM 0300-PERIOD-METRICS, IT                
021700*    DOES NOT JUST PASS THROUGH ITS CALLER'S COPY OF IT.                  
021800     PROCEDURE DIVISION USING ALE-CALL-PARM-AREA.                         
021900*                                                                         
022000*    MAIN LINE -- LOADS THE TWO LEDGER FILES ON THE FIRST CALL            
022100*    ONLY, THEN DISPATCHES TO ONE OF THE TWO PUBLISHED FUNCTIONS          
022200*    BASED ON WHAT THE CALLER SET IN ALE-FUNCTION-CODE.                   
022300 0000-MAIN-CONTROL.                                                       
022400*    THE LOAD CHECK MUST COME BEFORE THE SWITCHES BELOW ARE               
022500*    CLEARED -- ON THE FIRST CALL THE TABLES DO NOT EXIST YET.            
022600     IF WS-FIRST-CALL                                                     
022700         PERFORM 0100-LOAD-TABLES THRU 0100-EXIT                          
022800         MOVE 'N' TO WS-FIRST-CALL-SW                                     
022900     END-IF.                                                              
023000*    BOTH OUTPUT SWITCHES ARE CLEARED ON EVERY CALL -- A PRIOR            
023100*    CALL'S NO-METRICS OR NO-STMTS FLAG MUST NEVER LEAK INTO              
023200*    THIS CALL'S ANSWER.                                                  
023300     MOVE SPACES TO ALE-OUT-NO-METRICS-SW.                                
023400     MOVE SPACES TO ALE-OUT-NO-STMTS-SW.                                  
023500     EVALUATE TRUE                                                        
023600         WHEN ALE-FUNC-AS-OF-BALANCE                                      
023700             MOVE ALE-HOLDING-ID TO WS-HOLDING-KEY                        
023800             MOVE ALE-AS-OF-DATE TO WS-ASOF-DATE-PARM                     
023900             PERFORM 0200-AS-OF-BREAKDOWN THRU 0200-EXIT                  
024000             MOVE WS-BRK-TOTAL-COST TO ALE-OUT-TOTAL-COST                 
024100             MOVE WS-BRK-CURRENT-VALUE TO ALE-OUT-CURRENT-VALUE           
024200             MOVE WS-BRK-GAIN-LOSS TO ALE-OUT-GAIN-LOSS                   
024300*            NO-STMTS TELLS THE CALLER WHETHER CURRENT-VALUE IS           
024400*            BACKED BY AN ACTUAL STATEMENT OR IS JUST THE PLAIN           
024500*            LEDGER RUNNING TOTAL -- SEE THE 03/21/2006 CHANGE            
024600*            LOG ENTRY ABOVE.                                             
024700             IF WS-BRK-HAVE-STMT                                          
024800                 MOVE 'N' TO ALE-OUT-NO-STMTS-SW                          
024900             ELSE                                                         
025000                 MOVE 'Y' TO ALE-OUT-NO-STMTS-SW                          
025100             END-IF                                                       
025200         WHEN ALE-FUNC-PERIOD-METRICS                                     
025300             PERFORM 0300-PERIOD-METRICS THRU 0300-EXIT                   
025400     END-EVALUATE.                                                        
025500     GOBACK.                                                              
025600*    SINGLE EXIT POINT FOR THE WHOLE SUBPROGRAM -- BOTH                   
025700*    FUNCTION BRANCHES ABOVE FALL THROUGH TO THIS SAME GOBACK.            
025800*                                                                         
025900*LOAD THE TRANSACTION AND STATEMENT FILES INTO WORKING STORAGE.           
026000*DONE ONCE -- THE TABLES OUTLIVE THIS PARAGRAPH BECAUSE THIS IS           
026100*AN ORDINARY (NOT INITIAL) SUBPROGRAM.                                    
026200 0100-LOAD-TABLES.                                                        
026300     MOVE 'N' TO WS-EOF-TXN-SW.                                           
026400     OPEN INPUT TRANSACTIONS-FILE.                                        
026500     IF WS-TXN-FILE-STATUS NOT = '00'                                     
026600         PERFORM 0900-ABEND-TRACE THRU 0900-EXIT                          
026700     END-IF.                                                              
026800     PERFORM 0110-READ-ONE-TXN THRU 0110-EXIT                             
026900         UNTIL WS-EOF-TXN.                                                
027000     CLOSE TRANSACTIONS-FILE.                                             
027100*    BOTH FILES ARE CLOSED RIGHT AFTER LOADING -- THEY ARE                
027200*    NEVER REOPENED FOR THE REST OF THE RUN SINCE EVERYTHING              
027300*    AFTER THIS POINT WORKS OFF THE IN-MEMORY TABLES.                     
027400     MOVE 'N' TO WS-EOF-ANS-SW.                                           
027500     OPEN INPUT ANNUITY-STMTS-FILE.                                       
027600     IF WS-ANS-FILE-STATUS NOT = '00'                                     
027700         PERFORM 0900-ABEND-TRACE THRU 0900-EXIT                          
027800     END-IF.                                                              
027900     PERFORM 0130-READ-ONE-STMT THRU 0130-EXIT                            
028000         UNTIL WS-EOF-ANS.                                                
028100     CLOSE ANNUITY-STMTS-FILE.                                            
028200*    SAME REASONING AS THE TRANSACTIONS-FILE CLOSE ABOVE.                 
028300 0100-EXIT.                                                               
028400     EXIT.                                                                
028500*                                                                         
028600 0110-READ-ONE-TXN.                                                       
028700     READ TRANSACTIONS-FILE                                               
028800         AT END                                                           
028900             MOVE 'Y' TO WS-EOF-TXN-SW                                    
029000         NOT AT END                                                       
029100             PERFORM 0120-STORE-TXN-ENTRY THRU 0120-EXIT                  
029200     END-READ.                                                            
029300 0110-EXIT.                                                               
029400     EXIT.                                                                
029500*                                                                         
029600*COPIES ONE TRANSACTION RECORD'S FIELDS INTO THE NEXT FREE SLOT           
029700*ON WS-TXN-TABLE -- CALLED ONCE PER INPUT RECORD WHILE LOADING.           
029800 0120-STORE-TXN-ENTRY.                                                    
029900     ADD 1 TO WS-TXN-COUNT.                                               
030000     SET WS-TXN-TBL-IDX TO WS-TXN-COUNT.                                  
030100     MOVE TXN-HOLDING-ID TO                                               
030200         WS-TXN-TBL-HOLDING-ID(WS-TXN-TBL-IDX).                           
030300     MOVE TXN-TYPE-CDE TO                                                 
030400         WS-TXN-TBL-TYPE-CDE(WS-TXN-TBL-IDX).                             
030500     MOVE TXN-DATE TO WS-TXN-TBL-DATE(WS-TXN-TBL-IDX).                    
030600     MOVE TXN-AMOUNT TO WS-TXN-TBL-AMOUNT(WS-TXN-TBL-IDX).                
030700     MOVE TXN-FEE TO WS-TXN-TBL-FEE(WS-TXN-TBL-IDX).                      
030800 0120-EXIT.                                                               
030900     EXIT.                                                                
031000*                                                                         
031100 0130-READ-ONE-STMT.                                                      
031200     READ ANNUITY-STMTS-FILE                                              
031300         AT END                                                           
031400             MOVE 'Y' TO WS-EOF-ANS-SW                                    
031500         NOT AT END                                                       
031600             PERFORM 0140-STORE-STMT-ENTRY THRU 0140-EXIT                 
031700     END-READ.                                                            
031800 0130-EXIT.                                                               
031900     EXIT.                                                                
032000*                                                                         
032100*COPIES ONE STATEMENT RECORD'S FIELDS INTO THE NEXT FREE SLOT ON          
032200*WS-STMT-TABLE -- CALLED ONCE PER INPUT RECORD WHILE LOADING.             
032300 0140-STORE-STMT-ENTRY.                                                   
032400     ADD 1 TO WS-STMT-COUNT.                                              
032500     SET WS-STMT-TBL-IDX TO WS-STMT-COUNT.                                
032600     MOVE ANS-HOLDING-ID TO                                               
032700         WS-STMT-TBL-HOLDING-ID(WS-STMT-TBL-IDX).                         
032800     MOVE ANS-STMT-DATE TO WS-STMT-TBL-DATE(WS-STMT-TBL-IDX).             
032900     MOVE ANS-BEGIN-VALUE TO                                              
033000         WS-STMT-TBL-BEGIN-VALUE(WS-STMT-TBL-IDX).                        
033100     MOVE ANS-END-VALUE TO                                                
033200         WS-STMT-TBL-END-VALUE(WS-STMT-TBL-IDX).                          
033300 0140-EXIT.                                                               
033400     EXIT.                                                                
033500*                                                                         
033600*AS-OF BREAKDOWN -- ACCUMULATES THE LEDGER AND STATEMENT                  
033700*HISTORY FOR WS-HOLDING-KEY UP THROUGH WS-ASOF-DATE-PARM.                 
033800*RESULTS LEFT IN WS-BREAKDOWN-RESULTS / WS-SUM-FIELDS.                    
033900*THIS IS THE ONE PARAGRAPH BOTH PUBLISHED FUNCTIONS SHARE --              
034000*FUNCTION 'B' CALLS IT ONCE, FUNCTION 'P' CALLS IT TWICE (ONCE            
034100*FOR THE WINDOW-START DATE, ONCE FOR THE WINDOW-END DATE) AND             
034200*DIFFERENCES THE TWO RESULTS.  KEEPING ONE ACCUMULATION                   
034300*PARAGRAPH RATHER THAN TWO MEANS A FIX HERE FIXES BOTH                    
034400*FUNCTIONS AT ONCE.                                                       
034500 0200-AS-OF-BREAKDOWN.                                                    
034600*    EVERY ACCUMULATOR IS RESET TO ITS STARTING VALUE ON EVERY            
034700*    CALL -- NOTHING CARRIES OVER FROM THE PRIOR HOLDING OR THE           
034800*    PRIOR AS-OF DATE.  EARLIEST-STMT-DTE STARTS AT A HIGH                
034900*    VALUE SO THE FIRST QUALIFYING STATEMENT ALWAYS LOOKS                 
035000*    "EARLIER".                                                           
035100     MOVE 0 TO WS-SUM-PREMIUMS WS-SUM-WITHDRAWALS                         
035200               WS-SUM-TAX-WITHHELD WS-SUM-NET-CHANGE                      
035300               WS-SUM-PREMIUM-COST.                                       
035400     MOVE 0 TO WS-BRK-INITIAL-BALANCE WS-BRK-LATEST-END-VALUE.            
035500     MOVE 99999999 TO WS-BRK-EARLIEST-STMT-DTE.                           
035600     MOVE 0 TO WS-BRK-LATEST-STMT-DTE.                                    
035700     MOVE 'N' TO WS-BRK-HAVE-STMT-SW.                                     
035800*    FULL-TABLE SCANS, NOT KEYED LOOKUPS -- THE TABLES ARE NOT            
035900*    SORTED BY HOLDING-ID SO THERE IS NO CHEAPER WAY TO FILTER.           
036000     PERFORM 0210-SCAN-TRANSACTIONS THRU 0210-EXIT                        
036100         VARYING WS-TXN-TBL-IDX FROM 1 BY 1                               
036200         UNTIL WS-TXN-TBL-IDX > WS-TXN-COUNT.                             
036300     PERFORM 0220-SCAN-STATEMENTS THRU 0220-EXIT                          
036400         VARYING WS-STMT-TBL-IDX FROM 1 BY 1                              
036500         UNTIL WS-STMT-TBL-IDX > WS-STMT-COUNT.                           
036600*    LEDGER VALUE IS ALWAYS COMPUTED FROM THE RAW TRANSACTION             
036700*    SUMS, REGARDLESS OF WHETHER A STATEMENT WAS FOUND -- THIS            
036800*    IS THE FIGURE THE TIME-PERIOD REPORT'S WINDOW RETURN                 
036900*    CALCULATION RELIES ON (SEE THE 05/12/2011 CHANGE LOG                 
037000*    ENTRY).                                                              
037100     COMPUTE WS-BRK-LEDGER-VALUE =                                        
037200         WS-BRK-INITIAL-BALANCE + WS-SUM-PREMIUMS                         
037300         - WS-SUM-WITHDRAWALS - WS-SUM-TAX-WITHHELD                       
037400         + WS-SUM-NET-CHANGE.                                             
037500*    CURRENT-VALUE, ON THE OTHER HAND, PREFERS THE LATEST                 
037600*    STATEMENT'S END VALUE WHEN ONE EXISTS -- THE STATEMENT               
037700*    FIGURE REFLECTS THE CARRIER'S OWN VALUATION AND MAY                  
037800*    DIFFER SLIGHTLY FROM THE PLAIN LEDGER ROLL-FORWARD.                  
037900     IF WS-BRK-HAVE-STMT                                                  
038000         MOVE WS-BRK-LATEST-END-VALUE TO WS-BRK-CURRENT-VALUE             
038100     ELSE                                                                 
038200         MOVE WS-BRK-LEDGER-VALUE TO WS-BRK-CURRENT-VALUE                 
038300     END-IF.                                                              
038400     MOVE WS-BRK-LEDGER-VALUE TO ALE-OUT-LEDGER-VALUE.                    
038500     MOVE WS-SUM-PREMIUM-COST TO WS-BRK-TOTAL-COST.                       
038600     MOVE WS-SUM-NET-CHANGE TO WS-BRK-GAIN-LOSS.                          
038700 0200-EXIT.                                                               
038800     EXIT.                                                                
038900*                                                                         
039000*ONE PASS OF THE WHOLE TRANSACTION TABLE, CALLED FROM 0200                
039100*ABOVE -- FILTERS TO WS-HOLDING-KEY AND WS-ASOF-DATE-PARM AND             
039200*ADDS EACH QUALIFYING ROW INTO THE SUM BUCKET FOR ITS TYPE.               
039300 0210-SCAN-TRANSACTIONS.                                                  
039400     IF WS-TXN-TBL-HOLDING-ID(WS-TXN-TBL-IDX) = WS-HOLDING-KEY            
039500         AND WS-TXN-TBL-DATE(WS-TXN-TBL-IDX)                              
039600             NOT > WS-ASOF-DATE-PARM                                      
039700         EVALUATE TRUE                                                    
039800*            PREMIUM COST BASIS INCLUDES THE FEE -- THE AMOUNT            
039900*            ALONE UNDERSTATES WHAT THE HOLDER ACTUALLY PAID IN.          
040000             WHEN WS-TXN-TBL-IS-PREMIUM(WS-TXN-TBL-IDX)                   
040100                 ADD WS-TXN-TBL-AMOUNT(WS-TXN-TBL-IDX)                    
040200                     TO WS-SUM-PREMIUMS                                   
040300                 COMPUTE WS-TXN-COST-TEMP =                               
040400                     WS-TXN-TBL-AMOUNT(WS-TXN-TBL-IDX)                    
040500                     + WS-TXN-TBL-FEE(WS-TXN-TBL-IDX)                     
040600                 ADD WS-TXN-COST-TEMP TO WS-SUM-PREMIUM-COST              
040700             WHEN WS-TXN-TBL-IS-WITHDRAWAL(WS-TXN-TBL-IDX)                
040800                 ADD WS-TXN-TBL-AMOUNT(WS-TXN-TBL-IDX)                    
040900                     TO WS-SUM-WITHDRAWALS                                
041000             WHEN WS-TXN-TBL-IS-TAX-WTHD(WS-TXN-TBL-IDX)                  
041100                 ADD WS-TXN-TBL-AMOUNT(WS-TXN-TBL-IDX)                    
041200                     TO WS-SUM-TAX-WITHHELD                               
041300             WHEN WS-TXN-TBL-IS-NET-CHG(WS-TXN-TBL-IDX)                   
041400                 ADD WS-TXN-TBL-AMOUNT(WS-TXN-TBL-IDX)                    
041500                     TO WS-SUM-NET-CHANGE                                 
041600         END-EVALUATE                                                     
041700     END-IF.                                                              
041800 0210-EXIT.                                                               
041900     EXIT.                                                                
042000*                                                                         
042100*ONE PASS OF THE WHOLE STATEMENT TABLE, CALLED FROM 0200 ABOVE            
042200*-- FINDS THE EARLIEST QUALIFYING STATEMENT (FOR THE INITIAL              
042300*BALANCE) AND THE LATEST QUALIFYING ONE (FOR THE PREFERRED                
042400*CURRENT VALUE) IN A SINGLE PASS.                                         
042500 0220-SCAN-STATEMENTS.                                                    
042600     IF WS-STMT-TBL-HOLDING-ID(WS-STMT-TBL-IDX) = WS-HOLDING-KEY          
042700         AND WS-STMT-TBL-DATE(WS-STMT-TBL-IDX)                            
042800             NOT > WS-ASOF-DATE-PARM                                      
042900         MOVE 'Y' TO WS-BRK-HAVE-STMT-SW                                  
043000*        EARLIEST-SO-FAR CHECK -- UPDATES THE INITIAL BALANCE             
043100*        EVERY TIME A STATEMENT OLDER THAN THE CURRENT EARLIEST           
043200*        IS FOUND, SO THE TABLE DOES NOT NEED TO BE IN DATE               
043300*        ORDER.                                                           
043400         IF WS-STMT-TBL-DATE(WS-STMT-TBL-IDX)                             
043500                 < WS-BRK-EARLIEST-STMT-DTE                               
043600             MOVE WS-STMT-TBL-DATE(WS-STMT-TBL-IDX)                       
043700                 TO WS-BRK-EARLIEST-STMT-DTE                              
043800             MOVE WS-STMT-TBL-BEGIN-VALUE(WS-STMT-TBL-IDX)                
043900                 TO WS-BRK-INITIAL-BALANCE                                
044000         END-IF                                                           
044100*        LATEST-SO-FAR CHECK -- SAME IDEA IN REVERSE, FOR THE             
044200*        PREFERRED CURRENT VALUE.  NOT > IS USED RATHER THAN >            
044300*        SO THAT, AMONG TIES, THE LAST ONE SCANNED WINS (TABLE            
044400*        ORDER MATCHES FILE ORDER, WHICH IS NORMALLY CHRONO).             
044500         IF WS-STMT-TBL-DATE(WS-STMT-TBL-IDX)                             
044600                 NOT < WS-BRK-LATEST-STMT-DTE                             
044700             MOVE WS-STMT-TBL-DATE(WS-STMT-TBL-IDX)                       
044800                 TO WS-BRK-LATEST-STMT-DTE                                
044900             MOVE WS-STMT-TBL-END-VALUE(WS-STMT-TBL-IDX)                  
045000                 TO WS-BRK-LATEST-END-VALUE                               
045100         END-IF                                                           
045200     END-IF.                                                              
045300 0220-EXIT.                                                               
045400     EXIT.                                                                
045500*                                                                         
045600*PERIOD METRICS -- WINDOW START = RUN DATE MINUS ALE-WINDOW-              
045700*DAYS (VIA DATE-SPAN-ENGINE), WINDOW END = ALE-AS-OF-DATE.                
045800*TAKES TWO AS-OF BREAKDOWN SNAPSHOTS AND DIFFERENCES THEM.                
045900 0300-PERIOD-METRICS.                                                     
046000*    FUNCTION 'S' ON DATE-SPAN-ENGINE SUBTRACTS DAYS FROM A               
046100*    DATE -- SEE THAT PROGRAM'S OWN COMMENTS FOR THE CIVIL-DATE           
046200*    MATH.                                                                
046300     MOVE 'S' TO DTS-FUNCTION-CODE.                                       
046400     MOVE ALE-AS-OF-DATE TO DTS-DATE-A.                                   
046500     MOVE ALE-WINDOW-DAYS TO DTS-DAYS-N.                                  
046600     CALL 'DATE-SPAN-ENGINE' USING DTS-CALL-PARM-AREA.                    
046700     MOVE DTS-OUT-RESULT-DATE TO WS-WINDOW-START-DATE-R.                  
046800     MOVE ALE-HOLDING-ID TO WS-HOLDING-KEY.                               
046900*    HOLDING-KEY IS SET ONCE HERE AND REUSED FOR BOTH                     
047000*    SNAPSHOTS BELOW -- ONLY THE AS-OF DATE PARAMETER CHANGES             
047100*    BETWEEN THE TWO CALLS TO 0200-AS-OF-BREAKDOWN.                       
047200*    SNAPSHOT 1 -- AS OF THE WINDOW START DATE.                           
047300     MOVE WS-WINDOW-START-DATE-R TO WS-ASOF-DATE-PARM.                    
047400     PERFORM 0200-AS-OF-BREAKDOWN THRU 0200-EXIT.                         
047500     MOVE WS-BRK-LEDGER-VALUE TO WS-SNAP-START-VALUE.                     
047600     MOVE WS-SUM-PREMIUMS TO WS-SNAP-START-PREMIUMS.                      
047700*    SNAPSHOT 2 -- AS OF TODAY (THE CALLER'S AS-OF DATE).  THE            
047800*    SAME WS-HOLDING-KEY IS STILL SET FROM ABOVE.                         
047900     MOVE ALE-AS-OF-DATE TO WS-ASOF-DATE-PARM.                            
048000*    SECOND SNAPSHOT REUSES THE SAME WS-ASOF-DATE-PARM FIELD              
048100*    THE FIRST SNAPSHOT USED -- SAFE BECAUSE 0200-AS-OF-                  
048200*    BREAKDOWN HAS ALREADY FINISHED WITH THE FIRST VALUE BY               
048300*    THE TIME THIS MOVE RUNS.                                             
048400     PERFORM 0200-AS-OF-BREAKDOWN THRU 0200-EXIT.                         
048500     MOVE WS-BRK-LEDGER-VALUE TO WS-SNAP-END-VALUE.                       
048600     MOVE WS-SUM-PREMIUMS TO WS-SNAP-END-PREMIUMS.                        
048700     COMPUTE WS-PERIOD-PREMIUMS =                                         
048800         WS-SNAP-END-PREMIUMS - WS-SNAP-START-PREMIUMS.                   
048900     COMPUTE WS-PERIOD-GAIN =                                             
049000         WS-SNAP-END-VALUE - WS-SNAP-START-VALUE.                         
049100     MOVE WS-PERIOD-GAIN TO ALE-OUT-PERIOD-GAIN.                          
049200*    PERIOD-GAIN IS MOVED OUT BEFORE THE INCEPTION-CASE CHECK             
049300*    BELOW, SINCE IT IS VALID IN EITHER CASE -- ONLY THE                  
049400*    PERCENT RETURN NEEDS THE SPECIAL HANDLING.                           
049500*    INCEPTION CASE -- A HOLDING FUNDED DURING THE WINDOW HAS A           
049600*    ZERO START VALUE, WHICH WOULD DIVIDE BY ZERO BELOW.  WHEN            
049700*    THAT HAPPENS THE RETURN IS MEASURED AGAINST THE PREMIUMS             
049800*    PAID IN DURING THE WINDOW INSTEAD OF THE STARTING BALANCE            
049900*    (SEE THE 06/19/2007 CHANGE LOG ENTRY).  IF THERE WERE NO             
050000*    PREMIUMS EITHER, THERE IS NOTHING TO MEASURE A RETURN                
050100*    AGAINST AND THE CALLER IS TOLD SO.                                   
050200     IF WS-SNAP-START-VALUE = 0                                           
050300         IF WS-PERIOD-PREMIUMS > 0                                        
050400             COMPUTE WS-PERIOD-RETURN-R =                                 
050500                 (WS-SNAP-END-VALUE - WS-PERIOD-PREMIUMS)                 
050600                 / WS-PERIOD-PREMIUMS                                     
050700         ELSE                                                             
050800             MOVE 'Y' TO ALE-OUT-NO-METRICS-SW                            
050900             GO TO 0300-EXIT                                              
051000         END-IF                                                           
051100     ELSE                                                                 
051200         COMPUTE WS-PERIOD-RETURN-R =                                     
051300             (WS-SNAP-END-VALUE - WS-SNAP-START-VALUE)                    
051400             / WS-SNAP-START-VALUE                                        
051500     END-IF.                                                              
051600     COMPUTE ALE-OUT-PERIOD-RETURN-PCT ROUNDED =                          
051700*    PERIOD-RETURN-R IS THE DECIMAL FRACTION (E.G. .0325 FOR              
051800*    3.25%) -- MULTIPLIED BY 100 HERE SO THE OUTPUT FIELD                 
051900*    CARRIES A WHOLE-PERCENT SCALE, THE SAME CONVENTION AS                
052000*    EVERY OTHER PERCENT FIELD IN THE SUITE.                              
052100         WS-PERIOD-RETURN-R * 100.                                        
052200     PERFORM 0350-ANNUALIZE-RETURN THRU 0350-EXIT.                        
052300 0300-EXIT.                                                               
052400     EXIT.                                                                
052500*                                                                         
052600*SHARED ANNUALIZATION RULE -- WINDOWS OF 30 DAYS OR LESS REPORT           
052700*THE PERIOD RETURN UNCHANGED; LONGER WINDOWS COMPOUND IT OUT TO           
052800*A 365-DAY BASIS.  THE SAME RULE, WORDED THE SAME WAY, APPEARS            
052900*IN PERFORMANCE-METRICS-ENGINE AND TIME-PERIOD-PERFORMANCE-RPT            
053000*-- KEPT AS SEPARATE COPIES IN EACH PROGRAM RATHER THAN A                 
053100*SHARED SUBPROGRAM, SINCE IT IS A SINGLE COMPUTE STATEMENT.               
053200 0350-ANNUALIZE-RETURN.                                                   
053300     IF ALE-WINDOW-DAYS NOT > 30                                          
053400         MOVE ALE-OUT-PERIOD-RETURN-PCT TO                                
053500             ALE-OUT-ANNUALIZED-PCT                                       
053600     ELSE                                                                 
053700         COMPUTE ALE-OUT-ANNUALIZED-PCT ROUNDED =                         
053800             ((1 + WS-PERIOD-RETURN-R) **                                 
053900                 (365 / ALE-WINDOW-DAYS) - 1) * 100                       
054000     END-IF.                                                              
054100 0350-EXIT.                                                               
054200     EXIT.                                                                
054300*                                                                         
054400*FILE STATUS FAILURE ON LOAD -- DUMP WHAT WE HAD AND STOP THE             
054500*RUN RATHER THAN VALUE AN ANNUITY OFF A PARTIAL LEDGER.  THE TWO          
054600*EOF SWITCHES ARE FORCED ON SO 0100-LOAD-TABLES' READ LOOPS FALL          
054700*THROUGH IMMEDIATELY INSTEAD OF TRYING TO READ A FILE THAT                
054800*NEVER OPENED.                                                            
054900 0900-ABEND-TRACE.                                                        
055000     DISPLAY 'ANNUITY-LEDGER-ENGINE - FILE OPEN FAILED'.                  
055100*    THESE DISPLAYS GO TO THE JOB LOG, NOT TO A REPORT FILE --            
055200*    THIS IS AN ABEND CONDITION, NOT NORMAL PROCESSING OUTPUT.            
055300     DISPLAY 'TRANSACTIONS STATUS = ' WS-TXN-FILE-STATUS.                 
055400     DISPLAY 'ANNUITY-STMTS STATUS = ' WS-ANS-FILE-STATUS.                
055500     MOVE WS-SUM-PREMIUMS TO WS-AMOUNT-TRACE-R.                           
055600     DISPLAY 'PREMIUMS ACCUMULATED SO FAR = ' WS-AMOUNT-TRACE.            
055700     MOVE 'Y' TO WS-EOF-TXN-SW.                                           
055800     MOVE 'Y' TO WS-EOF-ANS-SW.                                           
055900 0900-EXIT.                                                               
056000     EXIT.                                                                
