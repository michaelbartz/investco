000100*****************************************************************         
000200*                                                                         
000300*RPP.TIP07  --  RETIREMENT PLAN PARAMETER RECORD                          
000400*                                                                         
000500*AUTHOR.     T. WATLEY, INVESTMENT SYSTEMS.                               
000600*DATE WRITTEN.  08/14/2002.                                               
000700*DATE COMPILED. (COPYBOOK - COMPILED WITH INCLUDING PROGRAM).             
000800*                                                                         
000900*ONE ROW PER 401(K) OR ANNUITY HOLDING THAT CARRIES A                     
001000*RETIREMENT PROJECTION.  RP-EXPECTED-RETURN IS AN ANNUAL                  
001100*RATE SUPPLIED BY THE ADVISOR DESK, NOT COMPUTED FROM                     
001200*HISTORY.  BUILT FOR THE TIME-PERIOD-PERFORMANCE-RPT RUN                  
001300*AT THE SAME TIME THE RECONCILIATION REQUIREMENT (REQ 4901)               
001400*WAS FUNDED.                                                              
001500*                                                                         
001600*****************************************************************         
001700*CHANGE LOG                                                               
001800*-----------------------------------------------------------              
001900*08/14/2002  TNW   ORIGINAL LAYOUT, REQ 4901                              
002000*06/19/2007  TNW   ADDED WITHDRAWAL PERCENT/AMOUNT SWITCH SO              
002100*                  PLANNER CAN MODEL A FIXED-DOLLAR DRAW                  
002200*                  (REQ 5990)                                             
002300*02/19/2016  TNW   ADDED RECORD-TYPE / SEQUENCE-NUMBER AND THE            
002400*                  AUDIT-KEY REDEFINES SO THIS LAYOUT MATCHES             
002500*                  THE SHOP'S STANDARD TRANSMISSION HEADER                
002600*                  (REQ 7200)                                             
002700*****************************************************************         
002800     01  RPP-RETIREMENT-PLAN-RECORD.                                      
002900         05  RPP-RECORD-TYPE               PIC X(3).                      
003000             88  RPP-RECTYPE-PLAN-PARM         VALUE 'RPP'.               
003100         05  RPP-SEQUENCE-NUMBER           PIC 9(3).                      
003200         05  RPP-DETAIL-RECORD-1.                                         
003300             10  RPP-HOLDING-ID                PIC 9(6).                  
003400             10  RPP-EXPECTED-RETURN           PIC S99V9(4).              
003500             10  RPP-CONTRIB-AMOUNT            PIC S9(8)V99.              
003600             10  RPP-CONTRIB-FREQ              PIC X(1).                  
003700                 88  RPP-CONTRIB-MONTHLY       VALUE 'M'.                 
003800                 88  RPP-CONTRIB-ANNUAL        VALUE 'A'.                 
003900             10  RPP-WITHDRAWAL-TYPE           PIC X(1).      REQ5990     
004000                 88  RPP-WITHDRAWAL-IS-PCT     VALUE 'P'.                 
004100                 88  RPP-WITHDRAWAL-IS-AMT     VALUE 'A'.                 
004200             10  RPP-WITHDRAWAL-PCT            PIC S99V9(4).              
004300             10  RPP-WITHDRAWAL-AMT            PIC S9(10)V99.             
004400             10  RPP-YEARS-TO-RETIRE           PIC S9(3)V99.              
004500             10  FILLER                        PIC X(13).                 
004600         05  RPP-DETAIL-RECORD-2 REDEFINES                                
004700                 RPP-DETAIL-RECORD-1.                                     
004800             10  RPP-AUD-HOLDING-ID            PIC 9(6).                  
004900             10  FILLER                        PIC X(54).                 
