000100 IDENTIFICATION DIVISION.                                                 
000200     PROGRAM-ID.    TIME-PERIOD-PERFORMANCE-RPT.                          
000300     AUTHOR.        R. OKAFOR.                                            
000400     INSTALLATION.  INVESTMENT SYSTEMS.                                   
000500     DATE-WRITTEN.  06/02/1993.                                           
000600     DATE-COMPILED.                                                       
000700     SECURITY.      COMPANY CONFIDENTIAL - INVESTMENT SYS DEPT.           
000800*****************************************************************         
000900*                                                                         
001000*NIGHTLY TIME-PERIOD PERFORMANCE AND RETIREMENT PROJECTION RUN.           
001100*LOADS THE HOLDING MASTER AND THE RETIREMENT PLAN FILE INTO               
001200*WORKING STORAGE, THEN WALKS THE HOLDING TABLE ONCE PER FIXED             
001300*WINDOW (7/30/90/365 DAYS AND YEAR-TO-DATE) TO SUM PORTFOLIO              
001400*START/END VALUES, AND ONCE MORE TO PROJECT EACH HOLDING'S                
001500*RETIREMENT VALUE AND INCOME.  PRICE-BASED TYPES ARE PRICED               
001600*THROUGH PERFORMANCE-METRICS-ENGINE; ANNUITIES ARE PRICED                 
001700*THROUGH ANNUITY-LEDGER-ENGINE AT THE WINDOW ENDPOINTS.                   
001800*                                                                         
001900*****************************************************************         
002000*CHANGE LOG                                                               
002100*-----------------------------------------------------------              
002200*06/02/1993  RO    ORIGINAL - QUARTERLY PERFORMANCE EXTRACT               
002300*08/19/1995  RO    ADDED YEAR-TO-DATE WINDOW (REQ 2214)                   
002400*02/18/1999  PKS   Y2K -- RUN DATE NOW WINDOWED TO CCYYMMDD               
002500*08/14/2002  TNW   PRICING NOW CALLS PERFORMANCE-METRICS-ENGINE           
002600*                  AND ANNUITY-LEDGER-ENGINE INSTEAD OF INLINE            
002700*                  PRICE MATH (REQ 4901)                                  
002800*06/19/2007  TNW   ADDED RETIREMENT PROJECTION SECTION -- PULLS           
002900*                  IN THE NEW RETIRE-PLANS FILE (REQ 5990)                
003000*09/30/2014  DRP   HOLDING/PLAN TABLE SIZES MATCH THE OTHER               
003100*                  BATCH PROGRAMS' BUMP TO CURRENT BOOK SIZE              
003200*11/08/2019  TNW   ADDED THE MAINTENANCE NOTES THROUGHOUT THE             
003300*                  PROCEDURE DIVISION BELOW -- THIS IS THE                
003400*                  LONGEST-RUNNING REPORT IN THE SUITE AND NEW            
003500*                  HIRES KEEP ASKING THE SAME QUESTIONS ABOUT             
003600*                  THE TWO-PASS DESIGN (REQ 7610, NO LOGIC                
003700*                  CHANGE)                                                
003800*****************************************************************         
003900     ENVIRONMENT DIVISION.                                                
004000     CONFIGURATION SECTION.                                               
004100     SPECIAL-NAMES.                                                       
004200         C01 IS TOP-OF-FORM.                                              
004300     INPUT-OUTPUT SECTION.                                                
004400     FILE-CONTROL.                                                        
004500*        HOLDING MASTER -- THE SAME FILE HOLDING-VALUATION-RPT            
004600*        READS.  THIS PROGRAM BUILDS ITS OWN IN-MEMORY TABLE              
004700*        RATHER THAN SHARING ONE, SINCE THE TWO PROGRAMS RUN AS           
004800*        SEPARATE JOB STEPS.                                              
004900         SELECT HOLDINGS-FILE ASSIGN TO HOLDINGS                          
005000             ORGANIZATION IS SEQUENTIAL                                   
005100             FILE STATUS IS WS-HLD-STATUS.                                
005200*        RETIREMENT PLAN FILE -- ONE ROW PER HOLDING THAT HAS AN          
005300*        ACTIVE RETIREMENT PROJECTION SET UP.  NOT EVERY HOLDING          
005400*        HAS A ROW HERE (SEE 0500-RETIREMENT-LOOP).                       
005500         SELECT RETIRE-PLANS-FILE ASSIGN TO RETPLANS                      
005600             ORGANIZATION IS SEQUENTIAL                                   
005700             FILE STATUS IS WS-RPP-STATUS.                                
005800         SELECT PERF-RPT-FILE ASSIGN TO PERFRPT                           
005900*        REPORT OUTPUT -- OPENED FRESH EACH RUN, THE ENTIRE               
006000*        CONTENTS ARE BUILT BY THIS PROGRAM.                              
006100             ORGANIZATION IS SEQUENTIAL                                   
006200             FILE STATUS IS WS-PRPT-STATUS.                               
006300     DATA DIVISION.                                                       
006400     FILE SECTION.                                                        
006500*    RECORD LENGTH REFLECTS THE 2016 RECORD-TYPE/SEQUENCE-NUMBER          
006600*    HEADER STANDARD -- SEE HLD-TIP01 AND RPP-TIP07.                      
006700     FD  HOLDINGS-FILE                                                    
006800         RECORD CONTAINS 216 CHARACTERS                                   
006900         LABEL RECORDS ARE STANDARD.                                      
007000     COPY HLD-TIP01.                                                      
007100     FD  RETIRE-PLANS-FILE                                                
007200         RECORD CONTAINS 66 CHARACTERS                                    
007300         LABEL RECORDS ARE STANDARD.                                      
007400     COPY RPP-TIP07.                                                      
007500     FD  PERF-RPT-FILE                                                    
007600         RECORD CONTAINS 132 CHARACTERS                                   
007700         LABEL RECORDS ARE OMITTED.                                       
007800     01  PERF-PRINT-RECORD.                                               
007900         05  PERF-PRINT-DATA     PIC X(131).                              
008000         05  FILLER              PIC X(1).                                
008100     WORKING-STORAGE SECTION.                                             
008200*    FILE STATUS AND END-OF-FILE SWITCHES FOR THE TWO LOAD                
008300*    PASSES IN 0200/0250 BELOW.                                           
008400     77  WS-HLD-STATUS                 PIC X(2).                          
008500     77  WS-RPP-STATUS                 PIC X(2).                          
008600     77  WS-PRPT-STATUS                PIC X(2).                          
008700     77  WS-EOF-HLD-SW                 PIC X(1) VALUE 'N'.                
008800         88  WS-EOF-HLD                    VALUE 'Y'.                     
008900     77  WS-EOF-RPP-SW                 PIC X(1) VALUE 'N'.                
009000         88  WS-EOF-RPP                    VALUE 'Y'.                     
009100*    WS-FOUND-PLAN-SW IS SET BY THE SEARCH IN 0500-RETIREMENT-            
009200*    LOOP -- A HOLDING WITH NO MATCHING ROW ON WS-PLAN-TABLE              
009300*    SIMPLY SKIPS THE PROJECTION PARAGRAPHS AND FALLS THROUGH             
009400*    TO THE TOTALS ACCUMULATION WITH ZERO PROJECTED GAIN/INCOME.          
009500     77  WS-FOUND-PLAN-SW              PIC X(1) VALUE 'N'.                
009600*    RESET TO 'N' AT THE TOP OF EVERY PASS OF 0500-RETIREMENT-            
009700*    LOOP -- IT DOES NOT CARRY A STALE VALUE FROM THE PREVIOUS            
009800*    HOLDING.                                                             
009900         88  WS-FOUND-PLAN                 VALUE 'Y'.                     
010000*    COUNTERS, SUBSCRIPTS AND INDEXES -- ALL COMP PER SHOP                
010100*    STANDARD.                                                            
010200     77  WS-HOLDING-CNT                PIC S9(5) COMP VALUE 0.            
010300     77  WS-PLAN-CNT                   PIC S9(5) COMP VALUE 0.            
010400     77  WS-HLD-TBL-IDX                PIC S9(5) COMP VALUE 0.            
010500     77  WS-PLAN-TBL-IDX               PIC S9(5) COMP VALUE 0.            
010600     77  WS-WIN-IDX                    PIC S9(3) COMP VALUE 0.            
010700     77  WS-PAGE-CNT                   PIC S9(5) COMP VALUE 0.            
010800*    WS-PAGE-CNT IS BUMPED ONCE AT INITIALIZATION AND NEVER               
010900*    AGAIN -- THIS REPORT NEVER SPANS MULTIPLE PAGES IN PRACTICE          
011000*    SINCE THE PERFORMANCE SECTION IS ONLY FIVE LINES AND THE             
011100*    RETIREMENT SECTION RARELY EXCEEDS A SCREEN, BUT THE COUNTER          
011200*    IS KEPT IN CASE A PAGE-BREAK PARAGRAPH IS EVER ADDED.                
011300     77  WS-TODAY-DATE                 PIC 9(8) VALUE 0.                  
011400*                                                                         
011500     01  WS-RUN-DATE-ACCEPT.                                              
011600         05  WS-RD-YY                  PIC 9(2).                          
011700         05  WS-RD-MM                  PIC 9(2).                          
011800         05  WS-RD-DD                  PIC 9(2).                          
011900         05  FILLER                    PIC X(1).                          
012000     01  WS-RUN-DATE-CCYYMMDD.                                            
012100         05  WS-RD-CENTURY             PIC 9(2).                          
012200         05  WS-RD-YY-OF-CCYY          PIC 9(2).                          
012300         05  WS-RD-MM-OF-CCYY          PIC 9(2).                          
012400         05  WS-RD-DD-OF-CCYY          PIC 9(2).                          
012500         05  FILLER                    PIC X(1).                          
012600     01  WS-RUN-DATE-NUMERIC                                              
012700             REDEFINES WS-RUN-DATE-CCYYMMDD  PIC 9(8).                    
012800*                                                                         
012900     01  WS-WINDOW-START-DATE-WORK.                                       
013000         05  WS-WSW-CCYY               PIC 9(4).                          
013100         05  WS-WSW-MM                 PIC 9(2).                          
013200         05  WS-WSW-DD                 PIC 9(2).                          
013300         05  FILLER                    PIC X(1).                          
013400     01  WS-WINDOW-START-DATE-WORK-R                                      
013500             REDEFINES WS-WINDOW-START-DATE-WORK  PIC 9(8).               
013600*                                                                         
013700*RUN TRACE AREA -- DISPLAYED ON A FILE OPEN FAILURE SO THE                
013800*OPERATOR KNOWS WHICH HOLDING WAS LAST ACCUMULATED.                       
013900     01  WS-TRACE-AREA.                                                   
014000         05  WS-TRC-SIGN                PIC X(1).                         
014100         05  WS-TRC-DIGITS              PIC 9(11).                        
014200         05  FILLER                     PIC X(1).                         
014300     01  WS-TRACE-AREA-R                                                  
014400             REDEFINES WS-TRACE-AREA     PIC S9(10)V99.                   
014500*                                                                         
014600*    JAN1-DATE IS REBUILT EVERY RUN FROM THE CURRENT RUN-DATE             
014700*    CENTURY/YEAR SO THE YTD WINDOW (SEE 0160 BELOW) ALWAYS               
014800*    MEASURES BACK TO JANUARY 1ST OF THE CURRENT CALENDAR YEAR,           
014900*    NOT A HARD-CODED YEAR.                                               
015000     77  WS-JAN1-DATE                  PIC 9(8) VALUE 0.                  
015100*    SEPARATE FROM WS-WINDOW-START-DATE-WORK BELOW -- THAT FIELD          
015200*    HOLDS THE START DATE OF WHICHEVER WINDOW IS CURRENTLY BEING          
015300*    PROCESSED BY 0300-WINDOW-LOOP, WHILE JAN1-DATE IS A ONE-TIME         
015400*    VALUE COMPUTED AT STARTUP AND USED ONLY TO DERIVE THE YTD            
015500*    WINDOW'S DAY COUNT.                                                  
015600*                                                                         
015700*    WHOLE-FILE HOLDING TABLE.  200 ENTRIES MATCHES THE BOOK              
015800*    SIZE USED BY THE OTHER BATCH PROGRAMS AS OF THE 09/30/2014           
015900*    GROWTH BUMP -- SEE THE CHANGE LOG ABOVE.                             
016000     01  WS-HOLDINGS-TABLE.                                               
016100         05  WT-ENTRY OCCURS 200 TIMES                                    
016200                 INDEXED BY WS-HLD-TBL-IDX2.                              
016300             10  WT-HOLDING-ID             PIC 9(6).                      
016400             10  WT-INV-TYPE-CDE           PIC X(2).                      
016500                 88  WT-TYPE-SHARE-BASED   VALUE 'ST' 'BD' 'ET'           
016600                                                  'MF' 'CR'.              
016700                 88  WT-TYPE-401K          VALUE '4K'.                    
016800                 88  WT-TYPE-ANNUITY       VALUE 'AN'.                    
016900                 88  WT-TYPE-REAL-ESTATE   VALUE 'RE'.                    
017000                 88  WT-TYPE-OTHER         VALUE 'OT'.                    
017100             10  WT-SHARES                 PIC S9(9)V9(6).                
017200             10  WT-CURRENT-PRICE          PIC S9(8)V99.                  
017300             10  WT-CURRENT-BALANCE        PIC S9(10)V99.                 
017400             10  WT-APPRAISED-VALUE        PIC S9(10)V99.                 
017500*            ONLY POPULATED FOR REAL-ESTATE TYPE HOLDINGS -- ZERO         
017600*            FOR EVERYTHING ELSE.  SEE 0600-DERIVE-CURRENT-VALUE          
017700*            FOR THE APPRAISED-VALUE-FIRST FALLBACK RULE.                 
017800             10  FILLER                PIC X(1).                          
017900*                                                                         
018000*    RETIREMENT PLAN TABLE.  60 ENTRIES IS WELL ABOVE THE                 
018100*    NUMBER OF HOUSEHOLDS WITH AN ACTIVE PROJECTION SET UP AT             
018200*    ANY ONE TIME.                                                        
018300     01  WS-PLAN-TABLE.                                                   
018400         05  PT-ENTRY OCCURS 60 TIMES                                     
018500                 INDEXED BY WS-PLAN-TBL-IDX2.                             
018600             10  PT-HOLDING-ID             PIC 9(6).                      
018700             10  PT-EXPECTED-RETURN        PIC S99V9(4).                  
018800             10  PT-CONTRIB-AMOUNT         PIC S9(8)V99.                  
018900             10  PT-CONTRIB-FREQ           PIC X(1).                      
019000                 88  PT-CONTRIB-MONTHLY    VALUE 'M'.                     
019100             10  PT-WITHDRAWAL-TYPE        PIC X(1).                      
019200                 88  PT-WITHDRAWAL-IS-PCT  VALUE 'P'.                     
019300             10  PT-WITHDRAWAL-PCT         PIC S99V9(4).                  
019400             10  PT-WITHDRAWAL-AMT         PIC S9(10)V99.                 
019500             10  PT-YEARS-TO-RETIRE        PIC S9(3)V99.                  
019600*            FRACTIONAL YEARS ARE ALLOWED (E.G. 12.50) BUT 0510-          
019700*            PROJECT-VALUE'S EXPONENT USES THE WHOLE FIELD, SO A          
019800*            FRACTIONAL YEAR COMPOUNDS FOR A FRACTIONAL PERIOD --         
019900*            THIS MATCHES HOW THE LEDGER ENGINE HANDLES PARTIAL           
020000*            PERIODS ELSEWHERE IN THE SUITE.                              
020100             10  FILLER                PIC X(1).                          
020200*                                                                         
020300*    FIXED WINDOW TABLE -- BUILT ONCE AT THE TOP OF THE RUN BY            
020400*    0160-BUILD-WINDOW-TABLE.  FOUR CALENDAR-DAY WINDOWS PLUS             
020500*    THE RUN-DATE-DEPENDENT YEAR-TO-DATE WINDOW.                          
020600     01  WS-WINDOW-TABLE.                                                 
020700         05  WS-WIN-ENTRY OCCURS 5 TIMES                                  
020800*        FIVE ENTRIES, NOT A ROUND NUMBER -- ONE PER WINDOW THE           
020900*        PERFORMANCE SECTION REPORTS (7/30/90/365-DAY PLUS YTD).          
021000*        IF A SIXTH WINDOW IS EVER ADDED THIS OCCURS CLAUSE AND           
021100*        0160-BUILD-WINDOW-TABLE BOTH NEED TO GROW TOGETHER.              
021200                 INDEXED BY WS-WIN-TBL-IDX.                               
021300             10  WS-WIN-LABEL              PIC X(8).                      
021400             10  WS-WIN-DAYS               PIC S9(5) COMP.                
021500             10  FILLER                PIC X(1).                          
021600*                                                                         
021700*    PER-WINDOW WORK FIELDS -- RESET AT THE TOP OF EACH PASS OF           
021800*    0300-WINDOW-LOOP.                                                    
021900     01  WS-WINDOW-WORK-FIELDS.                                           
022000         05  WS-WIN-START-TOTAL        PIC S9(12)V99 VALUE 0.             
022100         05  WS-WIN-END-TOTAL          PIC S9(12)V99 VALUE 0.             
022200         05  WS-WIN-GAIN               PIC S9(12)V99 VALUE 0.             
022300         05  WS-WIN-RETURN-PCT         PIC S9(5)V9999 VALUE 0.            
022400*        PERIOD RETURN, NOT ANNUALIZED -- SEE WS-WIN-ANNUALIZED-PCT       
022500*        BELOW FOR THE ANNUALIZED FIGURE PRINTED ALONGSIDE IT.            
022600         05  WS-WIN-ANNUALIZED-PCT     PIC S9(5)V9999 VALUE 0.            
022700*        EQUAL TO WS-WIN-RETURN-PCT FOR THE 7/30-DAY WINDOWS --           
022800*        ONLY THE 90-DAY, 1-YEAR AND YTD WINDOWS ACTUALLY COMPOUND        
022900*        (SEE 0350-ANNUALIZE-WINDOW).                                     
023000         05  WS-WIN-RETURN-R           PIC S9(5)V9(9) COMP                
023100             VALUE 0.                                                     
023200         05  WS-WIN-START-VALUE        PIC S9(10)V99 VALUE 0.             
023300         05  WS-WIN-END-VALUE          PIC S9(10)V99 VALUE 0.             
023400         05  FILLER                    PIC X(6).                          
023500*                                                                         
023600*    PER-HOLDING RETIREMENT WORK FIELDS -- RESET AT THE TOP OF            
023700*    EACH PASS OF 0500-RETIREMENT-LOOP.                                   
023800     01  WS-RETIRE-WORK-FIELDS.                                           
023900         05  WS-CUR-VALUE              PIC S9(10)V99 VALUE 0.             
024000         05  WS-R-RATE                 PIC S9(3)V9(9) COMP                
024100             VALUE 0.                                                     
024200         05  WS-I-RATE                 PIC S9(3)V9(9) COMP                
024300             VALUE 0.                                                     
024400         05  WS-M-PERIODS              PIC S9(3) COMP VALUE 0.            
024500         05  WS-K-PERIODS              PIC S9(5) COMP VALUE 0.            
024600         05  WS-FV1                    PIC S9(12)V99 VALUE 0.             
024700         05  WS-FV2                    PIC S9(12)V99 VALUE 0.             
024800         05  WS-PROJECTED-VALUE        PIC S9(12)V99 VALUE 0.             
024900         05  WS-PROJECTED-GAIN         PIC S9(12)V99 VALUE 0.             
025000         05  WS-ANNUAL-INCOME          PIC S9(10)V99 VALUE 0.             
025100         05  WS-MONTHLY-INCOME         PIC S9(10)V99 VALUE 0.             
025200         05  FILLER                    PIC X(6).                          
025300*                                                                         
025400*    RUN-WIDE RETIREMENT TOTALS -- ACCUMULATED ACROSS ALL                 
025500*    HOLDINGS BY 0560 AND PRINTED ONCE AT THE END BY 0700.                
025600     01  WS-RETIRE-TOTALS.                                                
025700         05  WS-RT-CUR-VALUE           PIC S9(12)V99 VALUE 0.             
025800         05  WS-RT-PROJ-VALUE          PIC S9(12)V99 VALUE 0.             
025900         05  WS-RT-PROJ-GAIN           PIC S9(12)V99 VALUE 0.             
026000         05  WS-RT-ANNUAL-INCOME       PIC S9(12)V99 VALUE 0.             
026100         05  WS-RT-MONTHLY-INCOME      PIC S9(12)V99 VALUE 0.             
026200*        THESE FIVE RUN-WIDE ACCUMULATORS ARE THE ONLY OUTPUT OF          
026300*        THE RETIREMENT PASS THAT SURVIVES PAST A SINGLE HOLDING --       
026400*        EVERYTHING ELSE IN WS-RETIRE-WORK-FIELDS IS RESET EACH           
026500*        TIME 0500-RETIREMENT-LOOP RUNS.                                  
026600         05  FILLER                    PIC X(6).                          
026700*                                                                         
026800*    CALL PARAMETER AREAS FOR THE THREE SUBPROGRAMS THIS REPORT           
026900*    DRIVES -- THE LEDGER ENGINE FOR ANNUITY VALUES, THE                  
027000*    METRICS ENGINE FOR PRICE-BASED VALUES, AND THE DATE-SPAN             
027100*    ENGINE FOR EVERY WINDOW-START CALCULATION.                           
027200     COPY ALE-TIP08.                                                      
027300*    LEDGER-ENGINE PARAMETER AREA -- SHARED BY 0320-ANNUITY-              
027400*    WINDOW-VALUES AND 0600-DERIVE-CURRENT-VALUE, EACH OF WHICH           
027500*    SETS ALE-FUNCTION-CODE TO 'B' FOR A POINT-IN-TIME BALANCE.           
027600     COPY PME-TIP09.                                                      
027700*    METRICS-ENGINE PARAMETER AREA -- USED ONLY BY 0330-PRICED-           
027800*    WINDOW-VALUES, ONE CALL PER SHARE-BASED OR BALANCE-BASED             
027900*    HOLDING PER WINDOW.                                                  
028000     COPY DTS-TIP10.                                                      
028100*    DATE-SPAN-ENGINE PARAMETER AREA -- USED BY 0160-BUILD-               
028200*    WINDOW-TABLE (FUNCTION 'D', DAY DIFFERENCE) AND BY 0300-             
028300*    WINDOW-LOOP (FUNCTION 'S', SUBTRACT DAYS FROM A DATE).               
028400*                                                                         
028500*    ONE PRINT-LINE AREA SERVES ALL THREE REPORT SECTIONS                 
028600*    (WINDOW PERFORMANCE, RETIREMENT DETAIL, RETIREMENT TOTALS)           
028700*    THROUGH REDEFINES, THE SAME WAY THE OTHER REPORTS IN THIS            
028800*    SUITE BUILD THEIR PRINT LINES.                                       
028900     01  WS-PRINT-LINE.                                                   
029000         05  PL-WIN-LABEL              PIC X(8).                          
029100         05  FILLER                    PIC X(2).                          
029200         05  PL-WIN-START              PIC Z,ZZZ,ZZZ,ZZ9.99-.             
029300         05  FILLER                    PIC X(2).                          
029400         05  PL-WIN-END                PIC Z,ZZZ,ZZZ,ZZ9.99-.             
029500         05  FILLER                    PIC X(2).                          
029600         05  PL-WIN-GAIN               PIC Z,ZZZ,ZZZ,ZZ9.99-.             
029700         05  FILLER                    PIC X(2).                          
029800         05  PL-WIN-RETURN             PIC ZZZ9.99-.                      
029900         05  FILLER                    PIC X(2).                          
030000         05  PL-WIN-ANNUALIZED         PIC ZZZ9.99-.                      
030100         05  FILLER                    PIC X(48).                         
030200*        WINDOW LINE IS THE NARROWEST OF THE THREE REDEFINED              
030300*        LAYOUTS -- THE BULK OF THE RECORD IS FILLER SO THE               
030400*        RETIREMENT LINES BELOW HAVE ROOM FOR THEIR OWN FIELDS.           
030500     01  WS-RETIRE-DETAIL-LINE REDEFINES WS-PRINT-LINE.                   
030600         05  FILLER                    PIC X(6).                          
030700         05  RD-HOLDING-ID             PIC ZZZZZ9.                        
030800         05  FILLER                    PIC X(2).                          
030900         05  RD-CURRENT-VALUE          PIC Z,ZZZ,ZZZ,ZZ9.99-.             
031000         05  FILLER                    PIC X(2).                          
031100         05  RD-PROJECTED-VALUE        PIC Z,ZZZ,ZZZ,ZZ9.99-.             
031200         05  FILLER                    PIC X(2).                          
031300         05  RD-PROJECTED-GAIN         PIC Z,ZZZ,ZZZ,ZZ9.99-.             
031400         05  FILLER                    PIC X(2).                          
031500         05  RD-ANNUAL-INCOME          PIC Z,ZZZ,ZZZ,ZZ9.99-.             
031600         05  FILLER                    PIC X(2).                          
031700         05  RD-MONTHLY-INCOME         PIC Z,ZZZ,ZZZ,ZZ9.99-.             
031800         05  FILLER                    PIC X(29).                         
031900     01  WS-RETIRE-TOTAL-LINE REDEFINES WS-PRINT-LINE.                    
032000         05  RT-LABEL                  PIC X(28).                         
032100         05  FILLER                    PIC X(2).                          
032200         05  RT-CURRENT-VALUE          PIC Z,ZZZ,ZZZ,ZZ9.99-.             
032300         05  FILLER                    PIC X(2).                          
032400         05  RT-PROJECTED-VALUE        PIC Z,ZZZ,ZZZ,ZZ9.99-.             
032500         05  FILLER                    PIC X(2).                          
032600         05  RT-PROJECTED-GAIN         PIC Z,ZZZ,ZZZ,ZZ9.99-.             
032700         05  FILLER                    PIC X(2).                          
032800         05  RT-ANNUAL-INCOME          PIC Z,ZZZ,ZZZ,ZZ9.99-.             
032900         05  FILLER                    PIC X(2).                          
033000         05  RT-MONTHLY-INCOME         PIC Z,ZZZ,ZZZ,ZZ9.99-.             
033100         05  FILLER                    PIC X(14).                         
033200*                                                                         
033300     01  WS-HEADING-LINE-1             PIC X(132) VALUE                   
033400*    THREE FIXED HEADING LINES -- WRITTEN ONCE EACH, AT                   
033500*    DIFFERENT POINTS IN THE RUN (LINE 1 AND 2 AT STARTUP BY              
033600*    0100-INITIALIZE, LINE 3 JUST BEFORE THE RETIREMENT                   
033700*    SECTION BY 0000-MAIN-CONTROL).                                       
033800         'INVESTCO TIME-PERIOD PERFORMANCE & RETIREMENT RPT'.             
033900     01  WS-HEADING-LINE-2             PIC X(132) VALUE                   
034000         'WINDOW          START VALUE         END VALUE'.                 
034100     01  WS-HEADING-LINE-3             PIC X(132) VALUE                   
034200         'HOLDING     CURRENT VALUE    PROJECTED VALUE'.                  
034300     PROCEDURE DIVISION.                                                  
034400*                                                                         
034500*    MAIN LINE -- LOAD BOTH MASTER FILES, THEN RUN THE TWO                
034600*    INDEPENDENT PASSES OVER THE HOLDING TABLE: ONE PER FIXED             
034700*    WINDOW FOR THE PERFORMANCE SECTION, THEN ONE PER HOLDING             
034800*    FOR THE RETIREMENT SECTION.  THE TWO PASSES DO NOT SHARE             
034900*    ANY WORK FIELDS -- THEY ARE WRITTEN AS IF THEY WERE TWO              
035000*    SEPARATE PROGRAMS THAT HAPPEN TO SHARE A HOLDING TABLE.              
035100 0000-MAIN-CONTROL.                                                       
035200     PERFORM 0100-INITIALIZE.                                             
035300     PERFORM 0200-LOAD-HOLDINGS THRU 0200-EXIT.                           
035400     PERFORM 0250-LOAD-RETIRE-PLANS THRU 0250-EXIT.                       
035500*    SECTION 1 -- ONE PASS OF THE WHOLE HOLDING TABLE PER ENTRY           
035600*    IN THE FIXED WINDOW TABLE (5 WINDOWS TOTAL).                         
035700     PERFORM 0300-WINDOW-LOOP THRU 0300-EXIT                              
035800         VARYING WS-WIN-TBL-IDX FROM 1 BY 1                               
035900         UNTIL WS-WIN-TBL-IDX > 5.                                        
036000     WRITE PERF-PRINT-RECORD FROM WS-HEADING-LINE-3                       
036100*    SECOND HEADING -- PRINTED BETWEEN THE TWO REPORT SECTIONS            
036200*    SO THE RETIREMENT DETAIL LINES HAVE THEIR OWN COLUMN                 
036300*    HEADINGS, SEPARATE FROM THE WINDOW PERFORMANCE SECTION               
036400*    ABOVE THEM.                                                          
036500         AFTER ADVANCING 2 LINES.                                         
036600*    SECTION 2 -- ONE PASS OVER THE HOLDING TABLE, ONE                    
036700*    RETIREMENT PROJECTION PER HOLDING.                                   
036800     PERFORM 0500-RETIREMENT-LOOP THRU 0500-EXIT                          
036900         VARYING WS-HLD-TBL-IDX2 FROM 1 BY 1                              
037000         UNTIL WS-HLD-TBL-IDX2 > WS-HOLDING-CNT.                          
037100     PERFORM 0700-WRITE-RETIRE-TOTALS.                                    
037200*    ALWAYS PERFORMED, EVEN ON A RUN WITH ZERO HOLDINGS ON                
037300*    FILE -- THE TOTALS LINE PRINTS WITH ALL ZEROES IN THAT               
037400*    CASE RATHER THAN BEING SUPPRESSED.                                   
037500     PERFORM 0900-TERMINATE.                                              
037600     STOP RUN.                                                            
037700*    NO OTHER EXIT POINT FROM THIS PROGRAM -- 0900-TERMINATE              
037800*    RUNS JUST BEFORE THIS AND CLOSES ALL THREE FILES.                    
037900*                                                                         
038000 0100-INITIALIZE.                                                         
038100     OPEN INPUT HOLDINGS-FILE.                                            
038200*    ALL THREE FILES ARE OPENED TOGETHER AT THE TOP OF THE RUN            
038300*    AND STAY OPEN THROUGHOUT -- THERE IS NO MID-RUN                      
038400*    OPEN/CLOSE CYCLING ANYWHERE IN THIS PROGRAM.                         
038500     OPEN INPUT RETIRE-PLANS-FILE.                                        
038600     OPEN OUTPUT PERF-RPT-FILE.                                           
038700     PERFORM 0150-DERIVE-RUN-DATE.                                        
038800     PERFORM 0160-BUILD-WINDOW-TABLE.                                     
038900     WRITE PERF-PRINT-RECORD FROM WS-HEADING-LINE-1                       
039000         AFTER ADVANCING C01.                                             
039100     WRITE PERF-PRINT-RECORD FROM WS-HEADING-LINE-2                       
039200         AFTER ADVANCING 2 LINES.                                         
039300     ADD 1 TO WS-PAGE-CNT.                                                
039400*    SEE THE WORKING-STORAGE COMMENT ON WS-PAGE-CNT ABOVE FOR             
039500*    WHY THIS COUNTER IS KEPT EVEN THOUGH NOTHING ELSE READS IT           
039600*    TODAY.                                                               
039700*                                                                         
039800*02/18/1999 PKS -- Y2K CENTURY WINDOW (50/50 SPLIT)                       
039900 0150-DERIVE-RUN-DATE.                                                    
040000*    RUNS EXACTLY ONCE, BEFORE THE WINDOW TABLE IS BUILT --               
040100*    0160 BELOW DEPENDS ON WS-RD-CENTURY AND WS-RD-YY-OF-CCYY             
040200*    ALREADY BEING SET.                                                   
040300*    ACCEPT ... FROM DATE RETURNS A TWO-DIGIT YEAR -- THE                 
040400*    50/50 SPLIT BELOW TREATS 00-49 AS 20XX AND 50-99 AS 19XX,            
040500*    WHICH IS THE SAME WINDOWING RULE EVERY OTHER PROGRAM IN              
040600*    THIS SUITE USES.                                                     
040700     ACCEPT WS-RUN-DATE-ACCEPT FROM DATE.                                 
040800     IF WS-RD-YY < 50                                                     
040900         MOVE 20 TO WS-RD-CENTURY                                         
041000     ELSE                                                                 
041100         MOVE 19 TO WS-RD-CENTURY                                         
041200     END-IF.                                                              
041300     MOVE WS-RD-YY TO WS-RD-YY-OF-CCYY.                                   
041400     MOVE WS-RD-MM TO WS-RD-MM-OF-CCYY.                                   
041500     MOVE WS-RD-DD TO WS-RD-DD-OF-CCYY.                                   
041600     MOVE WS-RUN-DATE-NUMERIC TO WS-TODAY-DATE.                           
041700*                                                                         
041800*08/19/1995 RO -- FIXED 7/30/90/365-DAY WINDOWS PLUS A YTD                
041900*WINDOW WHOSE DAY COUNT IS RUN-DATE DEPENDENT (REQ 2214)                  
042000 0160-BUILD-WINDOW-TABLE.                                                 
042100*    RUNS EXACTLY ONCE, FROM 0100-INITIALIZE, BEFORE ANY HOLDING          
042200*    IS TOUCHED -- THE WHOLE WINDOW TABLE IS BUILT UP FRONT SO            
042300*    0300-WINDOW-LOOP CAN SIMPLY VARY AN INDEX ACROSS IT.                 
042400*    THE FIRST FOUR WINDOWS ARE FIXED CALENDAR-DAY COUNTS AND             
042500*    NEVER CHANGE FROM RUN TO RUN.                                        
042600     MOVE '7-DAY' TO WS-WIN-LABEL(1).                                     
042700     MOVE 7 TO WS-WIN-DAYS(1).                                            
042800     MOVE '30-DAY' TO WS-WIN-LABEL(2).                                    
042900     MOVE 30 TO WS-WIN-DAYS(2).                                           
043000     MOVE '90-DAY' TO WS-WIN-LABEL(3).                                    
043100     MOVE 90 TO WS-WIN-DAYS(3).                                           
043200     MOVE '1-YEAR' TO WS-WIN-LABEL(4).                                    
043300     MOVE 365 TO WS-WIN-DAYS(4).                                          
043400*    THE FIFTH WINDOW (YTD) IS DIFFERENT -- ITS DAY COUNT                 
043500*    DEPENDS ON TODAY'S DATE, SO IT IS DERIVED RATHER THAN                
043600*    HARD-CODED.  FIRST BUILD JANUARY 1ST OF THE CURRENT                  
043700*    CALENDAR YEAR OUT OF THE RUN-DATE CENTURY/YEAR...                    
043800     MOVE 'YTD' TO WS-WIN-LABEL(5).                                       
043900     COMPUTE WS-JAN1-DATE =                                               
044000         (WS-RD-CENTURY * 1000000) +                                      
044100         (WS-RD-YY-OF-CCYY * 10000) + 0101.                               
044200*    ...THEN ASK DATE-SPAN-ENGINE HOW MANY DAYS SEPARATE TODAY            
044300*    FROM THAT DATE.  FUNCTION 'D' IS THE DAY-DIFFERENCE ENTRY            
044400*    POINT -- SEE THAT PROGRAM'S OWN COMMENTS FOR THE CIVIL-              
044500*    DATE MATH BEHIND IT.                                                 
044600     MOVE 'D' TO DTS-FUNCTION-CODE.                                       
044700     MOVE WS-TODAY-DATE TO DTS-DATE-A.                                    
044800     MOVE WS-JAN1-DATE TO DTS-DATE-B.                                     
044900     CALL 'DATE-SPAN-ENGINE' USING DTS-CALL-PARM-AREA.                    
045000*    SAME SUBPROGRAM CALLED TWICE IN THIS PROGRAM -- HERE WITH            
045100*    FUNCTION 'S' TO SUBTRACT DAYS, ABOVE IN 0160 WITH FUNCTION           
045200*    'D' TO DIFFERENCE TWO DATES.                                         
045300     MOVE DTS-OUT-DAY-DIFF TO WS-WIN-DAYS(5).                             
045400*                                                                         
045500 0200-LOAD-HOLDINGS.                                                      
045600     PERFORM 0210-READ-ONE-HOLDING THRU 0210-EXIT                         
045700         UNTIL WS-EOF-HLD.                                                
045800 0200-EXIT.                                                               
045900     EXIT.                                                                
046000*                                                                         
046100 0210-READ-ONE-HOLDING.                                                   
046200*    STANDARD READ/AT-END PATTERN -- SAME SHAPE AS EVERY OTHER            
046300*    SEQUENTIAL READ PARAGRAPH IN THIS SUITE.                             
046400     READ HOLDINGS-FILE                                                   
046500         AT END                                                           
046600             MOVE 'Y' TO WS-EOF-HLD-SW                                    
046700         NOT AT END                                                       
046800             PERFORM 0220-STORE-HOLDING-ENTRY THRU 0220-EXIT              
046900     END-READ.                                                            
047000 0210-EXIT.                                                               
047100     EXIT.                                                                
047200*                                                                         
047300 0220-STORE-HOLDING-ENTRY.                                                
047400*    CALLED ONCE PER INPUT RECORD WHILE THE HOLDING MASTER IS             
047500*    BEING LOADED -- NEVER CALLED AGAIN ONCE 0200-LOAD-HOLDINGS           
047600*    HITS END OF FILE.                                                    
047700*    COPIES THE FIELDS THE REST OF THIS PROGRAM ACTUALLY NEEDS            
047800*    OUT OF THE FD RECORD AND INTO THE WHOLE-FILE TABLE -- THE            
047900*    TABLE ENTRY IS DELIBERATELY NARROWER THAN HLD-DETAIL-                
048000*    RECORD-1, IT ONLY CARRIES WHAT THE WINDOW AND RETIREMENT             
048100*    PASSES BELOW ACTUALLY TOUCH.                                         
048200     ADD 1 TO WS-HOLDING-CNT.                                             
048300     SET WS-HLD-TBL-IDX2 TO WS-HOLDING-CNT.                               
048400     MOVE HLD-HOLDING-ID TO WT-HOLDING-ID(WS-HLD-TBL-IDX2).               
048500     MOVE HLD-INV-TYPE-CDE TO WT-INV-TYPE-CDE(WS-HLD-TBL-IDX2).           
048600     MOVE HLD-SHARES TO WT-SHARES(WS-HLD-TBL-IDX2).                       
048700     MOVE HLD-CURRENT-PRICE TO                                            
048800         WT-CURRENT-PRICE(WS-HLD-TBL-IDX2).                               
048900     MOVE HLD-CURRENT-BALANCE TO                                          
049000         WT-CURRENT-BALANCE(WS-HLD-TBL-IDX2).                             
049100     MOVE HLD-APPRAISED-VALUE TO                                          
049200         WT-APPRAISED-VALUE(WS-HLD-TBL-IDX2).                             
049300 0220-EXIT.                                                               
049400     EXIT.                                                                
049500*                                                                         
049600 0250-LOAD-RETIRE-PLANS.                                                  
049700     PERFORM 0260-READ-ONE-PLAN THRU 0260-EXIT                            
049800         UNTIL WS-EOF-RPP.                                                
049900 0250-EXIT.                                                               
050000     EXIT.                                                                
050100*                                                                         
050200 0260-READ-ONE-PLAN.                                                      
050300*    SAME READ/AT-END SHAPE AS 0210 ABOVE, AGAINST THE SMALLER            
050400*    RETIREMENT PLAN FILE.                                                
050500     READ RETIRE-PLANS-FILE                                               
050600         AT END                                                           
050700             MOVE 'Y' TO WS-EOF-RPP-SW                                    
050800         NOT AT END                                                       
050900             PERFORM 0270-STORE-PLAN-ENTRY THRU 0270-EXIT                 
051000     END-READ.                                                            
051100 0260-EXIT.                                                               
051200     EXIT.                                                                
051300*                                                                         
051400 0270-STORE-PLAN-ENTRY.                                                   
051500*    CALLED ONCE PER INPUT RECORD WHILE THE RETIREMENT PLAN               
051600*    FILE IS BEING LOADED.                                                
051700*    LIKE 0220 ABOVE -- THIS IS A STRAIGHT FIELD-BY-FIELD COPY            
051800*    FROM THE FD RECORD INTO THE WHOLE-FILE PLAN TABLE THAT               
051900*    0500-RETIREMENT-LOOP SEARCHES LATER.                                 
052000     ADD 1 TO WS-PLAN-CNT.                                                
052100     SET WS-PLAN-TBL-IDX2 TO WS-PLAN-CNT.                                 
052200     MOVE RPP-HOLDING-ID TO PT-HOLDING-ID(WS-PLAN-TBL-IDX2).              
052300     MOVE RPP-EXPECTED-RETURN TO                                          
052400         PT-EXPECTED-RETURN(WS-PLAN-TBL-IDX2).                            
052500     MOVE RPP-CONTRIB-AMOUNT TO                                           
052600         PT-CONTRIB-AMOUNT(WS-PLAN-TBL-IDX2).                             
052700     MOVE RPP-CONTRIB-FREQ TO                                             
052800         PT-CONTRIB-FREQ(WS-PLAN-TBL-IDX2).                               
052900     MOVE RPP-WITHDRAWAL-TYPE TO                                          
053000         PT-WITHDRAWAL-TYPE(WS-PLAN-TBL-IDX2).                            
053100     MOVE RPP-WITHDRAWAL-PCT TO                                           
053200         PT-WITHDRAWAL-PCT(WS-PLAN-TBL-IDX2).                             
053300     MOVE RPP-WITHDRAWAL-AMT TO                                           
053400         PT-WITHDRAWAL-AMT(WS-PLAN-TBL-IDX2).                             
053500     MOVE RPP-YEARS-TO-RETIRE TO                                          
053600         PT-YEARS-TO-RETIRE(WS-PLAN-TBL-IDX2).                            
053700 0270-EXIT.                                                               
053800     EXIT.                                                                
053900*                                                                         
054000*ONE PASS OVER THE HOLDING TABLE PER FIXED WINDOW -- SUMS                 
054100*PORTFOLIO START/END VALUE, THEN DERIVES RETURN AND THE                   
054200*ANNUALIZED RETURN PER THE SHARED RULE.                                   
054300 0300-WINDOW-LOOP.                                                        
054400*    CALLED ONCE PER ENTRY IN WS-WINDOW-TABLE (FIVE TIMES A RUN).         
054500*    EVERYTHING BELOW OPERATES ON WHICHEVER WINDOW WS-WIN-TBL-IDX         
054600*    CURRENTLY POINTS AT -- THE ACCUMULATORS ARE RESET AT THE TOP         
054700*    AND PRINTED AT THE BOTTOM, SO NOTHING CARRIES OVER BETWEEN           
054800*    WINDOWS.                                                             
054900*    RESET THE PORTFOLIO ACCUMULATORS FOR THIS WINDOW BEFORE              
055000*    SCANNING -- THEY ARE SHARED ACROSS ALL FIVE PASSES OF THIS           
055100*    PARAGRAPH SINCE THEY LIVE IN WORKING-STORAGE, NOT IN A               
055200*    TABLE INDEXED BY WINDOW.                                             
055300     MOVE 0 TO WS-WIN-START-TOTAL WS-WIN-END-TOTAL.                       
055400*    ASK DATE-SPAN-ENGINE FOR THE CALENDAR DATE THAT STARTS               
055500*    THIS WINDOW -- FUNCTION 'S' SUBTRACTS WS-WIN-DAYS FROM               
055600*    TODAY'S DATE.                                                        
055700     MOVE 'S' TO DTS-FUNCTION-CODE.                                       
055800     MOVE WS-TODAY-DATE TO DTS-DATE-A.                                    
055900     MOVE WS-WIN-DAYS(WS-WIN-TBL-IDX) TO DTS-DAYS-N.                      
056000     CALL 'DATE-SPAN-ENGINE' USING DTS-CALL-PARM-AREA.                    
056100*    SAME SUBPROGRAM CALLED TWICE IN THIS PROGRAM -- HERE WITH            
056200*    FUNCTION 'S' TO SUBTRACT DAYS, ABOVE IN 0160 WITH FUNCTION           
056300*    'D' TO DIFFERENCE TWO DATES.                                         
056400     MOVE DTS-OUT-RESULT-DATE TO WS-WINDOW-START-DATE-WORK-R.             
056500*    THE REDEFINES ABOVE LETS THIS ONE MOVE POPULATE THE CCYY/            
056600*    MM/DD GROUP FIELDS THAT 0320 AND 0330 BELOW ACTUALLY PASS            
056700*    TO THE TWO PRICING SUBPROGRAMS.                                      
056800*    WALK EVERY HOLDING ONCE, ACCUMULATING START/END VALUE FOR            
056900*    THIS WINDOW ONLY -- SEE 0310 BELOW FOR THE TYPE-BY-TYPE              
057000*    PRICING LOGIC.                                                       
057100     PERFORM 0310-ACCUM-ONE-HOLDING THRU 0310-EXIT                        
057200         VARYING WS-HLD-TBL-IDX2 FROM 1 BY 1                              
057300         UNTIL WS-HLD-TBL-IDX2 > WS-HOLDING-CNT.                          
057400     COMPUTE WS-WIN-GAIN =                                                
057500         WS-WIN-END-TOTAL - WS-WIN-START-TOTAL.                           
057600*    GUARD AGAINST A ZERO (OR NEGATIVE, THOUGH THAT SHOULD NOT            
057700*    HAPPEN) STARTING PORTFOLIO VALUE -- A NEWLY FUNDED                   
057800*    PORTFOLIO COULD OTHERWISE DIVIDE BY ZERO HERE.                       
057900     IF WS-WIN-START-TOTAL > 0                                            
058000         COMPUTE WS-WIN-RETURN-R =                                        
058100             (WS-WIN-END-TOTAL - WS-WIN-START-TOTAL)                      
058200             / WS-WIN-START-TOTAL                                         
058300         COMPUTE WS-WIN-RETURN-PCT ROUNDED =                              
058400             WS-WIN-RETURN-R * 100                                        
058500     ELSE                                                                 
058600         MOVE 0 TO WS-WIN-RETURN-R WS-WIN-RETURN-PCT                      
058700     END-IF.                                                              
058800     PERFORM 0350-ANNUALIZE-WINDOW THRU 0350-EXIT.                        
058900     PERFORM 0400-WRITE-WINDOW-LINE.                                      
059000 0300-EXIT.                                                               
059100     EXIT.                                                                
059200*                                                                         
059300 0310-ACCUM-ONE-HOLDING.                                                  
059400*    CALLED ONCE PER HOLDING, ONCE PER WINDOW -- THE SINGLE               
059500*    ENTRY POINT INTO THE TYPE-BY-TYPE PRICING LOGIC BELOW.               
059600*    ANNUITIES ARE THE ONE TYPE THAT CANNOT BE PRICED OFF                 
059700*    PRICE-HISTORY -- EVERYTHING ELSE GOES THROUGH THE SHARED             
059800*    PRICED-VALUE PATH.                                                   
059900     EVALUATE TRUE                                                        
060000         WHEN WT-TYPE-ANNUITY(WS-HLD-TBL-IDX2)                            
060100             PERFORM 0320-ANNUITY-WINDOW-VALUES                           
060200         WHEN OTHER                                                       
060300             PERFORM 0330-PRICED-WINDOW-VALUES                            
060400     END-EVALUATE.                                                        
060500 0310-EXIT.                                                               
060600     EXIT.                                                                
060700*                                                                         
060800*ANNUITIES ARE NEVER QUOTED ON PRICE-HISTORY -- THE LEDGER                
060900*ENGINE IS ASKED FOR ITS PURE LEDGER VALUE (NOT THE STATEMENT-            
061000*PREFERRED ONE) AT BOTH WINDOW ENDPOINTS -- REQ 6610.                     
061100 0320-ANNUITY-WINDOW-VALUES.                                              
061200*    FUNCTION 'B' ON THE LEDGER ENGINE IS THE "BALANCE AS OF"             
061300*    ENTRY POINT -- ZERO WINDOW DAYS SINCE WE ARE ASKING FOR A            
061400*    POINT-IN-TIME VALUE, NOT A PERIOD CALCULATION.                       
061500     MOVE 'B' TO ALE-FUNCTION-CODE.                                       
061600     MOVE WT-HOLDING-ID(WS-HLD-TBL-IDX2) TO ALE-HOLDING-ID.               
061700     MOVE WS-WINDOW-START-DATE-WORK-R TO ALE-AS-OF-DATE.                  
061800     MOVE 0 TO ALE-WINDOW-DAYS.                                           
061900     CALL 'ANNUITY-LEDGER-ENGINE' USING ALE-CALL-PARM-AREA.               
062000     ADD ALE-OUT-LEDGER-VALUE TO WS-WIN-START-TOTAL.                      
062100*    SAME CALL AGAIN, THIS TIME AS OF TODAY, FOR THE WINDOW-END           
062200*    VALUE.                                                               
062300     MOVE WS-TODAY-DATE TO ALE-AS-OF-DATE.                                
062400     CALL 'ANNUITY-LEDGER-ENGINE' USING ALE-CALL-PARM-AREA.               
062500     ADD ALE-OUT-LEDGER-VALUE TO WS-WIN-END-TOTAL.                        
062600     MOVE ALE-OUT-LEDGER-VALUE TO WS-TRACE-AREA-R.                        
062700*    TRACE AREA IS OVERWRITTEN ON EVERY CALL -- IT ONLY EVER              
062800*    HOLDS THE MOST RECENTLY PRICED HOLDING'S VALUE, FOR USE IF           
062900*    AN ABEND TRACE IS EVER ADDED TO THIS PROGRAM THE WAY ONE             
063000*    EXISTS IN PERFORMANCE-METRICS-ENGINE.                                
063100 0320-EXIT.                                                               
063200     EXIT.                                                                
063300*                                                                         
063400*SHARE-BASED TYPES PRICE BY SHARES TIMES THE FIRST/LAST PRICE             
063500*IN THE WINDOW; 401(K)/REAL-ESTATE/OTHER CARRY THEIR VALUE                
063600*DIRECTLY AS THE PRICE-HISTORY FIGURE (BATCH FLOW RULE).                  
063700 0330-PRICED-WINDOW-VALUES.                                               
063800*    CALLED ONCE PER NON-ANNUITY HOLDING, ONCE PER WINDOW --              
063900*    I.E. UP TO 200 * 5 = 1000 CALLS TO THE METRICS ENGINE IN             
064000*    A FULL RUN.  THE METRICS ENGINE'S OWN PRICE TABLE IS                 
064100*    RELOADED EVERY CALL SINCE IT IS AN ORDINARY (NOT INITIAL)            
064200*    SUBPROGRAM -- SEE THAT PROGRAM'S OWN COMMENTS.                       
064300     MOVE WT-HOLDING-ID(WS-HLD-TBL-IDX2) TO PME-HOLDING-ID.               
064400     MOVE WS-TODAY-DATE TO PME-AS-OF-DATE.                                
064500     MOVE WS-WIN-DAYS(WS-WIN-TBL-IDX) TO PME-WINDOW-DAYS.                 
064600     CALL 'PERFORMANCE-METRICS-ENGINE' USING                              
064700         PME-CALL-PARM-AREA.                                              
064800*    NO-METRICS MEANS THE METRICS ENGINE FOUND FEWER THAN TWO             
064900*    PRICES IN THIS WINDOW FOR THIS HOLDING -- THAT HOLDING IS            
065000*    SIMPLY LEFT OUT OF BOTH THE START AND END TOTALS FOR THIS            
065100*    WINDOW RATHER THAN TREATED AS A ZERO.                                
065200     IF NOT PME-OUT-NO-METRICS                                            
065300         IF WT-TYPE-SHARE-BASED(WS-HLD-TBL-IDX2)                          
065400             COMPUTE WS-WIN-START-VALUE ROUNDED =                         
065500                 PME-OUT-FIRST-PRICE *                                    
065600                 WT-SHARES(WS-HLD-TBL-IDX2)                               
065700             COMPUTE WS-WIN-END-VALUE ROUNDED =                           
065800                 PME-OUT-LAST-PRICE *                                     
065900                 WT-SHARES(WS-HLD-TBL-IDX2)                               
066000         ELSE                                                             
066100             MOVE PME-OUT-FIRST-PRICE TO WS-WIN-START-VALUE               
066200             MOVE PME-OUT-LAST-PRICE TO WS-WIN-END-VALUE                  
066300         END-IF                                                           
066400         ADD WS-WIN-START-VALUE TO WS-WIN-START-TOTAL                     
066500         ADD WS-WIN-END-VALUE TO WS-WIN-END-TOTAL                         
066600         MOVE WS-WIN-END-VALUE TO WS-TRACE-AREA-R                         
066700     END-IF.                                                              
066800 0330-EXIT.                                                               
066900     EXIT.                                                                
067000*                                                                         
067100*SHARED ANNUALIZATION RULE -- WINDOWS OF 30 DAYS OR LESS                  
067200*REPORT THE PERIOD RETURN UNCHANGED.                                      
067300 0350-ANNUALIZE-WINDOW.                                                   
067400*    THIS IS THE SAME 30-DAY CUTOFF AND COMPOUND FORMULA USED             
067500*    BY PERFORMANCE-METRICS-ENGINE -- KEPT AS ITS OWN COPY HERE           
067600*    RATHER THAN A SHARED SUBPROGRAM CALL SINCE IT IS A SINGLE            
067700*    COMPUTE, NOT WORTH THE OVERHEAD OF A CALL FOR FIVE                   
067800*    WINDOWS A RUN.                                                       
067900     IF WS-WIN-DAYS(WS-WIN-TBL-IDX) NOT > 30                              
068000         MOVE WS-WIN-RETURN-PCT TO WS-WIN-ANNUALIZED-PCT                  
068100     ELSE                                                                 
068200         COMPUTE WS-WIN-ANNUALIZED-PCT ROUNDED =                          
068300             ((1 + WS-WIN-RETURN-R) **                                    
068400                 (365 / WS-WIN-DAYS(WS-WIN-TBL-IDX)) - 1) * 100           
068500     END-IF.                                                              
068600 0350-EXIT.                                                               
068700     EXIT.                                                                
068800*                                                                         
068900 0400-WRITE-WINDOW-LINE.                                                  
069000*    BUILDS AND WRITES ONE DETAIL LINE PER WINDOW -- CALLED ONCE          
069100*    PER PASS OF 0300-WINDOW-LOOP, SO FIVE TIMES A RUN.                   
069200     MOVE SPACES TO WS-PRINT-LINE.                                        
069300     MOVE WS-WIN-LABEL(WS-WIN-TBL-IDX) TO PL-WIN-LABEL.                   
069400     MOVE WS-WIN-START-TOTAL TO PL-WIN-START.                             
069500     MOVE WS-WIN-END-TOTAL TO PL-WIN-END.                                 
069600     MOVE WS-WIN-GAIN TO PL-WIN-GAIN.                                     
069700     MOVE WS-WIN-RETURN-PCT TO PL-WIN-RETURN.                             
069800     MOVE WS-WIN-ANNUALIZED-PCT TO PL-WIN-ANNUALIZED.                     
069900     WRITE PERF-PRINT-RECORD FROM WS-PRINT-LINE                           
070000         AFTER ADVANCING 1 LINE.                                          
070100*                                                                         
070200*ONE PASS OVER THE HOLDING TABLE TO PROJECT RETIREMENT VALUE              
070300*AND INCOME.  HOLDINGS WITHOUT A PLAN (OR WITH A PLAN THAT HAS            
070400*ALREADY MATURED) PROJECT AT CURRENT VALUE WITH NO INCOME AND             
070500*DO NOT PRINT A DETAIL LINE, BUT STILL FEED THE TOTALS.                   
070600 0500-RETIREMENT-LOOP.                                                    
070700*    CURRENT VALUE IS DERIVED FIRST, TYPE BY TYPE, BEFORE WE              
070800*    EVEN KNOW WHETHER A PLAN EXISTS -- A HOLDING WITH NO PLAN            
070900*    STILL NEEDS A CURRENT VALUE SO THE RUN-WIDE TOTALS STAY              
071000*    ACCURATE.                                                            
071100     PERFORM 0600-DERIVE-CURRENT-VALUE THRU 0600-EXIT.                    
071200*    DEFAULT PROJECTION IS "NO GROWTH, NO INCOME" -- OVERWRITTEN          
071300*    BELOW ONLY IF A MATURING PLAN IS FOUND.                              
071400     MOVE WS-CUR-VALUE TO WS-PROJECTED-VALUE.                             
071500     MOVE 0 TO WS-PROJECTED-GAIN WS-ANNUAL-INCOME                         
071600         WS-MONTHLY-INCOME.                                               
071700     MOVE 'N' TO WS-FOUND-PLAN-SW.                                        
071800*    LINEAR SEARCH OF THE PLAN TABLE -- 60 ENTRIES MAX, NOT               
071900*    WORTH KEYING/SORTING FOR.                                            
072000     SET WS-PLAN-TBL-IDX2 TO 1.                                           
072100     SEARCH PT-ENTRY                                                      
072200         AT END                                                           
072300             CONTINUE                                                     
072400         WHEN PT-HOLDING-ID(WS-PLAN-TBL-IDX2) =                           
072500                 WT-HOLDING-ID(WS-HLD-TBL-IDX2)                           
072600             MOVE 'Y' TO WS-FOUND-PLAN-SW                                 
072700     END-SEARCH.                                                          
072800*    A PLAN WITH ZERO OR NEGATIVE YEARS-TO-RETIRE HAS ALREADY             
072900*    MATURED -- TREATED THE SAME AS "NO PLAN FOUND" RATHER THAN           
073000*    PROJECTING A NEGATIVE TIME HORIZON.                                  
073100     IF WS-FOUND-PLAN                                                     
073200         AND PT-YEARS-TO-RETIRE(WS-PLAN-TBL-IDX2) > 0                     
073300         PERFORM 0510-PROJECT-VALUE THRU 0510-EXIT                        
073400         PERFORM 0520-PROJECT-INCOME THRU 0520-EXIT                       
073500         COMPUTE WS-PROJECTED-GAIN =                                      
073600             WS-PROJECTED-VALUE - WS-CUR-VALUE                            
073700         PERFORM 0550-WRITE-RETIRE-DETAIL                                 
073800     END-IF.                                                              
073900     PERFORM 0560-ACCUM-RETIRE-TOTALS.                                    
074000 0500-EXIT.                                                               
074100     EXIT.                                                                
074200*                                                                         
074300*DERIVES "CURRENT VALUE" THE SAME WAY THE VALUATION ENGINE                
074400*DOES, TYPE BY TYPE, FOR USE AS THE RETIREMENT STARTING BASE.             
074500 0600-DERIVE-CURRENT-VALUE.                                               
074600     EVALUATE TRUE                                                        
074700         WHEN WT-TYPE-SHARE-BASED(WS-HLD-TBL-IDX2)                        
074800             COMPUTE WS-CUR-VALUE ROUNDED =                               
074900                 WT-SHARES(WS-HLD-TBL-IDX2) *                             
075000                 WT-CURRENT-PRICE(WS-HLD-TBL-IDX2)                        
075100         WHEN WT-TYPE-401K(WS-HLD-TBL-IDX2)                               
075200             MOVE WT-CURRENT-BALANCE(WS-HLD-TBL-IDX2)                     
075300                 TO WS-CUR-VALUE                                          
075400         WHEN WT-TYPE-OTHER(WS-HLD-TBL-IDX2)                              
075500             MOVE WT-CURRENT-BALANCE(WS-HLD-TBL-IDX2)                     
075600                 TO WS-CUR-VALUE                                          
075700*        REAL ESTATE PREFERS THE APPRAISED VALUE WHEN ONE IS ON           
075800*        FILE; OTHERWISE IT FALLS BACK TO WHATEVER IS IN THE              
075900*        CURRENT-PRICE FIELD, AND FINALLY TO ZERO.                        
076000         WHEN WT-TYPE-REAL-ESTATE(WS-HLD-TBL-IDX2)                        
076100             IF WT-APPRAISED-VALUE(WS-HLD-TBL-IDX2) NOT = 0               
076200                 MOVE WT-APPRAISED-VALUE(WS-HLD-TBL-IDX2)                 
076300                     TO WS-CUR-VALUE                                      
076400             ELSE                                                         
076500                 IF WT-CURRENT-PRICE(WS-HLD-TBL-IDX2) NOT = 0             
076600                     MOVE WT-CURRENT-PRICE(WS-HLD-TBL-IDX2)               
076700                         TO WS-CUR-VALUE                                  
076800                 ELSE                                                     
076900                     MOVE 0 TO WS-CUR-VALUE                               
077000                 END-IF                                                   
077100             END-IF                                                       
077200*        ANNUITIES ASK THE LEDGER ENGINE FOR CURRENT VALUE                
077300*        RATHER THAN THE LEDGER VALUE USED IN 0320 ABOVE --               
077400*        CURRENT VALUE REFLECTS THE STATEMENT-PREFERRED FIGURE,           
077500*        WHICH IS THE RIGHT BASE FOR A FORWARD PROJECTION.                
077600         WHEN WT-TYPE-ANNUITY(WS-HLD-TBL-IDX2)                            
077700             MOVE 'B' TO ALE-FUNCTION-CODE                                
077800             MOVE WT-HOLDING-ID(WS-HLD-TBL-IDX2) TO                       
077900                 ALE-HOLDING-ID                                           
078000             MOVE WS-TODAY-DATE TO ALE-AS-OF-DATE                         
078100             MOVE 0 TO ALE-WINDOW-DAYS                                    
078200             CALL 'ANNUITY-LEDGER-ENGINE' USING                           
078300                 ALE-CALL-PARM-AREA                                       
078400             MOVE ALE-OUT-CURRENT-VALUE TO WS-CUR-VALUE                   
078500         WHEN OTHER                                                       
078600             MOVE 0 TO WS-CUR-VALUE                                       
078700     END-EVALUATE.                                                        
078800 0600-EXIT.                                                               
078900     EXIT.                                                                
079000*                                                                         
079100*RETIREMENT PROJECTION ENGINE -- FV1 IS THE COMPOUND GROWTH OF            
079200*THE CURRENT BALANCE; FV2 IS THE ORDINARY-ANNUITY FUTURE VALUE            
079300*OF THE CONTINUED PERIODIC CONTRIBUTION.                                  
079400 0510-PROJECT-VALUE.                                                      
079500*    CALLED ONLY WHEN 0500-RETIREMENT-LOOP FOUND A LIVE PLAN --           
079600*    A HOLDING WITH NO PLAN NEVER REACHES THIS COMPUTE-HEAVY              
079700*    PARAGRAPH, WHICH KEEPS THE COMMON (NO-PLAN) CASE CHEAP.              
079800*    EXPECTED RETURN IS STORED AS A WHOLE PERCENT (E.G. 7.50              
079900*    MEANS 7.5%) SO IT IS DIVIDED BY 100 HERE TO GET A DECIMAL            
080000*    RATE FOR THE COMPOUND GROWTH FORMULA.                                
080100     COMPUTE WS-R-RATE =                                                  
080200         PT-EXPECTED-RETURN(WS-PLAN-TBL-IDX2) / 100.                      
080300*    FV1 -- COMPOUND GROWTH OF THE CURRENT BALANCE OVER THE               
080400*    REMAINING YEARS TO RETIREMENT: CUR-VALUE * (1+R)**YEARS.             
080500     COMPUTE WS-FV1 ROUNDED =                                             
080600         WS-CUR-VALUE * ((1 + WS-R-RATE) **                               
080700             PT-YEARS-TO-RETIRE(WS-PLAN-TBL-IDX2)).                       
080800*    CONTRIBUTION FREQUENCY DRIVES HOW MANY COMPOUNDING PERIODS           
080900*    PER YEAR THE ANNUITY-FUTURE-VALUE FORMULA BELOW USES.                
081000     IF PT-CONTRIB-MONTHLY(WS-PLAN-TBL-IDX2)                              
081100         MOVE 12 TO WS-M-PERIODS                                          
081200     ELSE                                                                 
081300         MOVE 1 TO WS-M-PERIODS                                           
081400     END-IF.                                                              
081500     COMPUTE WS-I-RATE = WS-R-RATE / WS-M-PERIODS.                        
081600     COMPUTE WS-K-PERIODS =                                               
081700         PT-YEARS-TO-RETIRE(WS-PLAN-TBL-IDX2) * WS-M-PERIODS.             
081800*    A ZERO EXPECTED RETURN MAKES THE STANDARD ANNUITY-FUTURE-            
081900*    VALUE FORMULA DIVIDE BY ZERO (THE PER-PERIOD RATE IS ZERO            
082000*    TOO) -- IN THAT CASE THE FUTURE VALUE OF THE CONTRIBUTIONS           
082100*    IS SIMPLY THE CONTRIBUTION TIMES THE NUMBER OF PERIODS.              
082200     IF WS-I-RATE = 0                                                     
082300         COMPUTE WS-FV2 ROUNDED =                                         
082400             PT-CONTRIB-AMOUNT(WS-PLAN-TBL-IDX2) * WS-K-PERIODS           
082500     ELSE                                                                 
082600*        STANDARD ORDINARY-ANNUITY FUTURE VALUE FORMULA:                  
082700*        PMT * (((1+I)**N) - 1) / I.                                      
082800         COMPUTE WS-FV2 ROUNDED =                                         
082900             PT-CONTRIB-AMOUNT(WS-PLAN-TBL-IDX2) *                        
083000             (((1 + WS-I-RATE) ** WS-K-PERIODS) - 1)                      
083100             / WS-I-RATE                                                  
083200     END-IF.                                                              
083300     COMPUTE WS-PROJECTED-VALUE ROUNDED = WS-FV1 + WS-FV2.                
083400 0510-EXIT.                                                               
083500     EXIT.                                                                
083600*                                                                         
083700 0520-PROJECT-INCOME.                                                     
083800*    CALLED IMMEDIATELY AFTER 0510 ABOVE, ON THE SAME PLAN-               
083900*    TABLE ENTRY -- WS-PLAN-TBL-IDX2 IS STILL POINTING AT IT.             
084000*    WITHDRAWAL CAN BE EXPRESSED EITHER AS A PERCENT OF THE               
084100*    PROJECTED VALUE OR AS A FLAT DOLLAR AMOUNT -- THE PLAN               
084200*    RECORD SAYS WHICH.                                                   
084300     IF PT-WITHDRAWAL-IS-PCT(WS-PLAN-TBL-IDX2)                            
084400         COMPUTE WS-ANNUAL-INCOME ROUNDED =                               
084500             WS-PROJECTED-VALUE *                                         
084600             PT-WITHDRAWAL-PCT(WS-PLAN-TBL-IDX2) / 100                    
084700     ELSE                                                                 
084800         MOVE PT-WITHDRAWAL-AMT(WS-PLAN-TBL-IDX2)                         
084900             TO WS-ANNUAL-INCOME                                          
085000     END-IF.                                                              
085100     COMPUTE WS-MONTHLY-INCOME ROUNDED = WS-ANNUAL-INCOME / 12.           
085200 0520-EXIT.                                                               
085300     EXIT.                                                                
085400*                                                                         
085500 0550-WRITE-RETIRE-DETAIL.                                                
085600*    ONLY CALLED WHEN 0500-RETIREMENT-LOOP FOUND A LIVE,                  
085700*    UNMATURED PLAN -- A HOLDING WITH NO PLAN NEVER REACHES THIS          
085800*    PARAGRAPH AND THEREFORE NEVER PRINTS A DETAIL LINE, THOUGH           
085900*    IT STILL FEEDS THE TOTALS BELOW.                                     
086000     MOVE SPACES TO WS-RETIRE-DETAIL-LINE.                                
086100     MOVE WT-HOLDING-ID(WS-HLD-TBL-IDX2) TO RD-HOLDING-ID.                
086200     MOVE WS-CUR-VALUE TO RD-CURRENT-VALUE.                               
086300     MOVE WS-PROJECTED-VALUE TO RD-PROJECTED-VALUE.                       
086400     MOVE WS-PROJECTED-GAIN TO RD-PROJECTED-GAIN.                         
086500     MOVE WS-ANNUAL-INCOME TO RD-ANNUAL-INCOME.                           
086600     MOVE WS-MONTHLY-INCOME TO RD-MONTHLY-INCOME.                         
086700     WRITE PERF-PRINT-RECORD FROM WS-RETIRE-DETAIL-LINE                   
086800         AFTER ADVANCING 1 LINE.                                          
086900*                                                                         
087000 0560-ACCUM-RETIRE-TOTALS.                                                
087100*    CALLED FOR EVERY HOLDING REGARDLESS OF WHETHER A PLAN WAS            
087200*    FOUND -- SEE THE COMMENT BLOCK ABOVE THE ADD STATEMENTS              
087300*    BELOW FOR WHY THAT IS SAFE.                                          
087400*    EVERY HOLDING FEEDS THE RUN-WIDE TOTALS BELOW, WHETHER OR            
087500*    NOT IT HAD A PLAN -- A HOLDING WITH NO PLAN CONTRIBUTES              
087600*    ITS CURRENT VALUE TO BOTH THE CURRENT AND PROJECTED                  
087700*    TOTALS (SINCE 0500 MOVED CUR-VALUE TO PROJECTED-VALUE                
087800*    ABOVE WHEN NO PLAN WAS FOUND) BUT ZERO GAIN AND INCOME.              
087900     ADD WS-CUR-VALUE TO WS-RT-CUR-VALUE.                                 
088000     ADD WS-PROJECTED-VALUE TO WS-RT-PROJ-VALUE.                          
088100     ADD WS-PROJECTED-GAIN TO WS-RT-PROJ-GAIN.                            
088200     ADD WS-ANNUAL-INCOME TO WS-RT-ANNUAL-INCOME.                         
088300     ADD WS-MONTHLY-INCOME TO WS-RT-MONTHLY-INCOME.                       
088400*                                                                         
088500 0700-WRITE-RETIRE-TOTALS.                                                
088600*    PRINTED EXACTLY ONCE, AFTER THE RETIREMENT LOOP HAS FINISHED         
088700*    WALKING EVERY HOLDING -- THIS IS THE LAST LINE ON THE REPORT.        
088800     MOVE SPACES TO WS-RETIRE-TOTAL-LINE.                                 
088900     MOVE 'PORTFOLIO RETIREMENT TOTALS' TO RT-LABEL.                      
089000     MOVE WS-RT-CUR-VALUE TO RT-CURRENT-VALUE.                            
089100     MOVE WS-RT-PROJ-VALUE TO RT-PROJECTED-VALUE.                         
089200     MOVE WS-RT-PROJ-GAIN TO RT-PROJECTED-GAIN.                           
089300     MOVE WS-RT-ANNUAL-INCOME TO RT-ANNUAL-INCOME.                        
089400     MOVE WS-RT-MONTHLY-INCOME TO RT-MONTHLY-INCOME.                      
089500     WRITE PERF-PRINT-RECORD FROM WS-RETIRE-TOTAL-LINE                    
089600         AFTER ADVANCING 2 LINES.                                         
089700*                                                                         
089800 0900-TERMINATE.                                                          
089900*    CLOSES ALL THREE FILES IN OPEN ORDER.  NO FILE-STATUS CHECK          
090000*    HERE -- A CLOSE FAILURE THIS LATE IN THE RUN WOULD ALREADY           
090100*    HAVE SHOWN UP AS AN ABEND ON THE PRIOR READ OR WRITE.                
090200     CLOSE HOLDINGS-FILE.                                                 
090300     CLOSE RETIRE-PLANS-FILE.                                             
090400     CLOSE PERF-RPT-FILE.                                                 
