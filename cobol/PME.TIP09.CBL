000100*****************************************************************         
000200*                                                                         
000300*PME.TIP09  --  PERFORMANCE METRICS ENGINE CALL PARAMETER AREA            
000400*                                                                         
000500*AUTHOR.     T. WATLEY, INVESTMENT SYSTEMS.                               
000600*DATE WRITTEN.  08/14/2002.                                               
000700*DATE COMPILED. (COPYBOOK - COMPILED WITH INCLUDING PROGRAM).             
000800*                                                                         
000900*SHARED BY EVERY PROGRAM THAT CALLS PERFORMANCE-METRICS-ENGINE.           
001000*WINDOW DAYS IS SUPPLIED BY THE CALLER -- THE ENGINE NEVER                
001100*ASSUMES A CALENDAR, IT JUST WALKS THE PRICE-HISTORY TABLE FOR            
001200*THE HOLDING BACK N DAYS FROM TODAY.                                      
001300*                                                                         
001400*****************************************************************         
001500*CHANGE LOG                                                               
001600*-----------------------------------------------------------              
001700*08/14/2002  TNW   ORIGINAL LAYOUT, REQ 4901                              
001800*06/19/2007  TNW   ADDED PME-AS-OF-DATE, REQ 5990                         
001900*02/19/2016  TNW   ADDED RECORD-TYPE / SEQUENCE-NUMBER SO THE             
002000*                  LINKAGE COPYBOOKS CARRY THE SAME TRANSMISSION          
002100*                  HEADER AS THE FILE LAYOUTS, FOR THE CALL-              
002200*                  TRACE AUDIT TOOL (REQ 7200)                            
002300*****************************************************************         
002400     01  PME-CALL-PARM-AREA.                                              
002500         05  PME-RECORD-TYPE               PIC X(3).                      
002600             88  PME-RECTYPE-METRICS-CALL      VALUE 'PME'.               
002700         05  PME-SEQUENCE-NUMBER           PIC 9(3).                      
002800         05  PME-DETAIL-RECORD-1.                                         
002900             10  PME-HOLDING-ID                PIC 9(6).                  
003000             10  PME-AS-OF-DATE                PIC 9(8).       REQ5990    
003100             10  PME-WINDOW-DAYS               PIC S9(5) COMP.            
003200             10  PME-OUT-PERIOD-RETURN-PCT     PIC S9(5)V9999.            
003300             10  PME-OUT-ANNUALIZED-PCT        PIC S9(5)V9999.            
003400             10  PME-OUT-VOLATILITY-PCT        PIC S9(5)V9999.            
003500             10  PME-OUT-AVG-PRICE             PIC S9(8)V99.              
003600             10  PME-OUT-HIGH-PRICE            PIC S9(8)V99.              
003700             10  PME-OUT-LOW-PRICE             PIC S9(8)V99.              
003800             10  PME-OUT-FIRST-PRICE           PIC S9(8)V99.              
003900             10  PME-OUT-LAST-PRICE            PIC S9(8)V99.              
004000             10  PME-OUT-PRICE-COUNT           PIC S9(5) COMP.            
004100             10  PME-OUT-NO-METRICS-SW         PIC X(1).                  
004200                 88  PME-OUT-NO-METRICS        VALUE 'Y'.                 
004300             10  FILLER                        PIC X(10).                 
004400         05  PME-DETAIL-RECORD-2 REDEFINES                                
004500                 PME-DETAIL-RECORD-1.                                     
004600             10  PME-AUD-HOLDING-ID            PIC 9(6).                  
004700             10  FILLER                        PIC X(30).                 
